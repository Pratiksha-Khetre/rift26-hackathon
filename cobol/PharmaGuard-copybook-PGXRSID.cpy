000100******************************************************************
000110*    COPY MEMBER:  PGXRSID                                      *
000120*    DDS0001.TEST.COPYLIB(PGXRSID)                               *
000130*                                                                *
000140*    COMPILED-IN RSID LOOKUP TABLE AND GENE CHROMOSOME POSITION  *
000150*    RANGE TABLE USED BY PGXVPARS'S 400-DETERMINE-GENE.  BOTH    *
000160*    TABLES ARE CARRIED AS ONE LONG VALUE CLAUSE REDEFINED AS AN *
000170*    OCCURS TABLE - THE SHOP'S USUAL WAY OF SHIPPING A SMALL     *
000180*    REFERENCE TABLE INSIDE THE LOAD MODULE WITHOUT A VSAM FILE. *
000190*    DO NOT RESEQUENCE THE RSID ENTRIES - SEARCH IS SEQUENTIAL,  *
000200*    NOT SEARCH ALL, SO ORDER DOES NOT MATTER TO THE LOOKUP, BUT *
000210*    PHARMACY WANTS NEW RSIDS ADDED AT THE BOTTOM FOR AUDIT.     *
000220******************************************************************
000230*    MAINTENANCE LOG                                            *
000240*    DATE       BY   REQUEST     DESCRIPTION                    *
000250*    ---------- ---- ----------- ------------------------------ *
000260*    01/22/01   DKN  CR-2255     ORIGINAL MEMBER FOR PHARMAGUARD *
000270*                                NIGHTLY SCREENING CONVERSION.   *
000280*    06/14/01   DKN  CR-2280     ADDED DPYD AND TPMT RSIDS PER   *
000290*                                PHARMACY REQUEST - 8 NEW ROWS.  *
000300*    03/11/03   MWC  CR-2471     RS67376798 STAR ALLELE HAD A    *
000310*                                LEADING CAP C - PATHOLOGY SPEC  *
000320*                                SHEET SHOWS LOWERCASE c.2846A>T.*
000330*                                CORRECTED LITERAL, NO LAYOUT    *
000340*                                CHANGE.                        *
000350******************************************************************
000360
000370 01  PGX-RSID-TABLE-DATA.
000380     05  FILLER                  PIC X(30)
000390         VALUE "RS3892097   CYP2D6  *4        ".
000400     05  FILLER                  PIC X(30)
000410         VALUE "RS5030655   CYP2D6  *6        ".
000420     05  FILLER                  PIC X(30)
000430         VALUE "RS16947     CYP2D6  *2        ".
000440     05  FILLER                  PIC X(30)
000450         VALUE "RS1065852   CYP2D6  *10       ".
000460     05  FILLER                  PIC X(30)
000470         VALUE "RS28371706  CYP2D6  *41       ".
000480     05  FILLER                  PIC X(30)
000490         VALUE "RS35742686  CYP2D6  *3        ".
000500     05  FILLER                  PIC X(30)
000510         VALUE "RS4244285   CYP2C19 *2        ".
000520     05  FILLER                  PIC X(30)
000530         VALUE "RS4986893   CYP2C19 *3        ".
000540     05  FILLER                  PIC X(30)
000550         VALUE "RS12248560  CYP2C19 *17       ".
000560     05  FILLER                  PIC X(30)
000570         VALUE "RS28399504  CYP2C19 *4        ".
000580     05  FILLER                  PIC X(30)
000590         VALUE "RS1799853   CYP2C9  *2        ".
000600     05  FILLER                  PIC X(30)
000610         VALUE "RS1057910   CYP2C9  *3        ".
000620     05  FILLER                  PIC X(30)
000630         VALUE "RS28371686  CYP2C9  *5        ".
000640     05  FILLER                  PIC X(30)
000650         VALUE "RS7900194   CYP2C9  *6        ".
000660     05  FILLER                  PIC X(30)
000670         VALUE "RS4149056   SLCO1B1 *5        ".
000680     05  FILLER                  PIC X(30)
000690         VALUE "RS2306283   SLCO1B1 *1B       ".
000700     05  FILLER                  PIC X(30)
000710         VALUE "RS1800460   TPMT    *3B       ".
000720     05  FILLER                  PIC X(30)
000730         VALUE "RS1142345   TPMT    *3C       ".
000740     05  FILLER                  PIC X(30)
000750         VALUE "RS1800584   TPMT    *4        ".
000760     05  FILLER                  PIC X(30)
000770         VALUE "RS1800462   TPMT    *2        ".
000780     05  FILLER                  PIC X(30)
000790         VALUE "RS3918290   DPYD    *2A       ".
000800     05  FILLER                  PIC X(30)
000810         VALUE "RS67376798  DPYD    c.2846A>T ".
000820     05  FILLER                  PIC X(30)
000830         VALUE "RS55886062  DPYD    *13       ".
000840     05  FILLER                  PIC X(30)
000850         VALUE "RS75017182  DPYD    HapB3     ".
000860
000870 01  PGX-RSID-TABLE REDEFINES PGX-RSID-TABLE-DATA.
000880     05  PGX-RSID-ENTRY OCCURS 24 TIMES
000890             INDEXED BY RSID-IDX.
000900         10  PGX-RS-RSID             PIC X(12).
000910         10  PGX-RS-GENE             PIC X(08).
000920         10  PGX-RS-STAR-ALLELE      PIC X(10).
000930
000940*    GENE CHROMOSOME POSITION-RANGE TABLE (GRCH38), USED AS THE
000950*    POSITIONAL FALLBACK WHEN THE RSID TABLE AND THE INFO-FIELD
000960*    GENE= TAG BOTH COME UP EMPTY.
000970 01  PGX-GENE-RANGE-TABLE-DATA.
000980     05  FILLER                  PIC X(34)
000990         VALUE "CYP2D6  CHR22  042522500 042526882".
001000     05  FILLER                  PIC X(34)
001010         VALUE "CYP2C19 CHR10  094762681 094855547".
001020     05  FILLER                  PIC X(34)
001030         VALUE "CYP2C9  CHR10  094938657 094990529".
001040     05  FILLER                  PIC X(34)
001050         VALUE "SLCO1B1 CHR12  021281117 021391780".
001060     05  FILLER                  PIC X(34)
001070         VALUE "TPMT    CHR06  018128541 018155376".
001080     05  FILLER                  PIC X(34)
001090         VALUE "DPYD    CHR01  097543299 098388615".
001100
001110*    SAME TABLE REDEFINED WITH NUMERIC RANGE FIELDS SO
001120*    400-DETERMINE-GENE CAN COMPARE THE VARIANT'S POSITION
001130*    AGAINST PGX-GR-START/PGX-GR-END DIRECTLY.
001140 01  PGX-GENE-RANGE-TABLE REDEFINES PGX-GENE-RANGE-TABLE-DATA.
001150     05  PGX-GR-ENTRY OCCURS 6 TIMES
001160             INDEXED BY RANGE-IDX.
001170         10  PGX-GR-GENE             PIC X(08).
001180         10  PGX-GR-CHROM            PIC X(06).
001190         10  FILLER                  PIC X(01).
001200         10  PGX-GR-START            PIC 9(09).
001210         10  FILLER                  PIC X(01).
001220         10  PGX-GR-END              PIC 9(09).
001230
001240 77  PGX-RSID-COUNT                  PIC S9(04) COMP VALUE +24.
001250 77  PGX-RANGE-COUNT                 PIC S9(04) COMP VALUE +6.
