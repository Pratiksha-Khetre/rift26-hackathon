000100******************************************************************
000110*    COPY MEMBER:  PGXMECH                                      *
000120*    DDS0001.TEST.COPYLIB(PGXMECH)                               *
000130*                                                                *
000140*    GENE MECHANISM-TEXT TABLE AND DRUG DOSING-IMPLICATION TABLE *
000150*    USED BY PGXEXPL'S 200-BUILD-MECHANISM.  BOTH ARE KEYED BY A *
000160*    SUBSTRING MATCH OF THE KEY FIELD AGAINST THE PATIENT'S      *
000170*    PHENOTYPE TEXT, NOT BY EQUALITY - SEE THE REMARKS IN        *
000180*    PGXEXPL'S HEADER BEFORE "FIXING" A MISS, SOME MISSES ARE    *
000190*    INTENTIONAL (CR-2402).                                      *
000200*                                                                *
000210*    LIKE PGXDRUG, THE TEXT COLUMNS ARE TOO WIDE FOR A PACKED    *
000220*    VALUE LITERAL SO THE TABLES ARE DEFINED BARE HERE AND       *
000230*    LOADED BY MOVE STATEMENTS IN PGXEXPL'S OWN HOUSEKEEPING.    *
000240******************************************************************
000250*    MAINTENANCE LOG                                            *
000260*    DATE       BY   REQUEST     DESCRIPTION                    *
000270*    ---------- ---- ----------- ------------------------------ *
000280*    03/15/01   DKN  CR-2255     ORIGINAL MEMBER FOR PHARMAGUARD *
000290*                                NIGHTLY SCREENING CONVERSION.   *
000300*    11/02/01   DKN  CR-2402     PHARMACY D ASKED WHY "POOR      *
000310*                                METABOLIZER" NEVER MATCHES THE  *
000320*                                "PM" KEY - CONFIRMED WORKING AS *
000330*                                DESIGNED, SUBSTRING MATCH ONLY, *
000340*                                GENERIC SENTENCE IS CORRECT     *
000350*                                FALLBACK FOR THOSE PHENOTYPES.  *
000360*                                DO NOT CHANGE WITHOUT CPIC      *
000370*                                COMMITTEE SIGN-OFF.             *
000380******************************************************************
000390
000400*    GENE MECHANISM TABLE.  KEY IS A SHORT SUBSTRING (E.G. "PM",
000410*    "NORMAL FUNCTION") TESTED AGAINST THE PATIENT PHENOTYPE BY
000420*    CALLING PGXMATCH.  FIRST HIT IN TABLE ORDER WINS.
000430 01  PGX-MECH-TABLE.
000440     05  PGX-MC-ENTRY OCCURS 15 TIMES
000450             INDEXED BY MECH-IDX.
000460         10  PGX-MC-GENE             PIC X(08).
000470         10  PGX-MC-KEY              PIC X(20).
000480         10  PGX-MC-TEXT             PIC X(300).
000490
000500 01  PGX-MECH-TABLE-FLAT REDEFINES PGX-MECH-TABLE.
000510     05  PGX-MCF-CHARS               PIC X(4920).
000520
000530 77  PGX-MECH-COUNT                  PIC S9(04) COMP VALUE +15.
000540
000550*    DRUG DOSING-IMPLICATION TABLE.  SAME SUBSTRING-KEY RULE,
000560*    SCOPED TO ONE DRUG PER ENTRY.  APPENDED TO THE MECHANISM
000570*    TEXT AS "DOSING IMPLICATION: <TEXT>" WHEN A KEY HITS.
000580 01  PGX-DOSTXT-TABLE.
000590     05  PGX-DX-ENTRY OCCURS 8 TIMES
000600             INDEXED BY DOSTXT-IDX.
000610         10  PGX-DX-DRUG             PIC X(16).
000620         10  PGX-DX-KEY              PIC X(20).
000630         10  PGX-DX-TEXT             PIC X(160).
000640
000650 01  PGX-DOSTXT-TABLE-FLAT REDEFINES PGX-DOSTXT-TABLE.
000660     05  PGX-DXF-CHARS               PIC X(1568).
000670
000680 77  PGX-DOSTXT-COUNT                PIC S9(04) COMP VALUE +8.
