000100******************************************************************
000110*    COPY MEMBER:  PGXDIPL                                      *
000120*    DDS0001.TEST.COPYLIB(PGXDIPL)                               *
000130*                                                                *
000140*    DIPLOTYPE-TO-PHENOTYPE COMPILED-IN TABLES FOR ALL SIX       *
000150*    PHARMAGENES, PLUS THE CYP2D6/CYP2C9 PER-ALLELE ACTIVITY     *
000160*    SCORE TABLE USED WHEN THE DIPLOTYPE TABLE LOOKUP MISSES.    *
000170*    USED BY PGXPHENO'S 400-LOOKUP-PHENOTYPE AND                *
000180*    450-ACTIVITY-SCORE-FALLBACK.                                *
000190******************************************************************
000200*    MAINTENANCE LOG                                            *
000210*    DATE       BY   REQUEST     DESCRIPTION                    *
000220*    ---------- ---- ----------- ------------------------------ *
000230*    02/04/01   DKN  CR-2255     ORIGINAL MEMBER FOR PHARMAGUARD *
000240*                                NIGHTLY SCREENING CONVERSION.   *
000250*    08/30/01   DKN  CR-2291     ADDED ACTIVITY SCORE TABLE -    *
000260*                                DIPLOTYPE TABLE ALONE MISSED    *
000270*                                TOO MANY RARE CYP2D6 COMBOS.    *
000280******************************************************************
000290
000300 01  PGX-DIPLO-TABLE-DATA.
000310     05  FILLER                  PIC X(43)
000320         VALUE "CYP2D6  *1/*1      Normal Metabolizer      ".
000330     05  FILLER                  PIC X(43)
000340         VALUE "CYP2D6  *1/*2      Normal Metabolizer      ".
000350     05  FILLER                  PIC X(43)
000360         VALUE "CYP2D6  *2/*2      Normal Metabolizer      ".
000370     05  FILLER                  PIC X(43)
000380         VALUE "CYP2D6  *1/*4      Intermediate Metabolizer".
000390     05  FILLER                  PIC X(43)
000400         VALUE "CYP2D6  *1/*5      Intermediate Metabolizer".
000410     05  FILLER                  PIC X(43)
000420         VALUE "CYP2D6  *1/*10     Intermediate Metabolizer".
000430     05  FILLER                  PIC X(43)
000440         VALUE "CYP2D6  *1/*41     Intermediate Metabolizer".
000450     05  FILLER                  PIC X(43)
000460         VALUE "CYP2D6  *4/*10     Intermediate Metabolizer".
000470     05  FILLER                  PIC X(43)
000480         VALUE "CYP2D6  *10/*10    Intermediate Metabolizer".
000490     05  FILLER                  PIC X(43)
000500         VALUE "CYP2D6  *41/*41    Intermediate Metabolizer".
000510     05  FILLER                  PIC X(43)
000520         VALUE "CYP2D6  *4/*4      Poor Metabolizer        ".
000530     05  FILLER                  PIC X(43)
000540         VALUE "CYP2D6  *4/*5      Poor Metabolizer        ".
000550     05  FILLER                  PIC X(43)
000560         VALUE "CYP2D6  *3/*4      Poor Metabolizer        ".
000570     05  FILLER                  PIC X(43)
000580         VALUE "CYP2D6  *5/*5      Poor Metabolizer        ".
000590     05  FILLER                  PIC X(43)
000600         VALUE "CYP2D6  *3/*5      Poor Metabolizer        ".
000610     05  FILLER                  PIC X(43)
000620         VALUE "CYP2D6  *6/*6      Poor Metabolizer        ".
000630     05  FILLER                  PIC X(43)
000640         VALUE "CYP2D6  *1/*1xN    Ultrarapid Metabolizer  ".
000650     05  FILLER                  PIC X(43)
000660         VALUE "CYP2D6  *2/*2xN    Ultrarapid Metabolizer  ".
000670     05  FILLER                  PIC X(43)
000680         VALUE "CYP2D6  *1/*2xN    Ultrarapid Metabolizer  ".
000690     05  FILLER                  PIC X(43)
000700         VALUE "CYP2C19 *1/*1      Normal Metabolizer      ".
000710     05  FILLER                  PIC X(43)
000720         VALUE "CYP2C19 *1/*17     Rapid Metabolizer       ".
000730     05  FILLER                  PIC X(43)
000740         VALUE "CYP2C19 *17/*17    Ultrarapid Metabolizer  ".
000750     05  FILLER                  PIC X(43)
000760         VALUE "CYP2C19 *1/*2      Intermediate Metabolizer".
000770     05  FILLER                  PIC X(43)
000780         VALUE "CYP2C19 *1/*3      Intermediate Metabolizer".
000790     05  FILLER                  PIC X(43)
000800         VALUE "CYP2C19 *2/*17     Intermediate Metabolizer".
000810     05  FILLER                  PIC X(43)
000820         VALUE "CYP2C19 *1/*4      Intermediate Metabolizer".
000830     05  FILLER                  PIC X(43)
000840         VALUE "CYP2C19 *2/*2      Poor Metabolizer        ".
000850     05  FILLER                  PIC X(43)
000860         VALUE "CYP2C19 *2/*3      Poor Metabolizer        ".
000870     05  FILLER                  PIC X(43)
000880         VALUE "CYP2C19 *3/*3      Poor Metabolizer        ".
000890     05  FILLER                  PIC X(43)
000900         VALUE "CYP2C19 *2/*4      Poor Metabolizer        ".
000910     05  FILLER                  PIC X(43)
000920         VALUE "CYP2C9  *1/*1      Normal Metabolizer      ".
000930     05  FILLER                  PIC X(43)
000940         VALUE "CYP2C9  *1/*2      Intermediate Metabolizer".
000950     05  FILLER                  PIC X(43)
000960         VALUE "CYP2C9  *1/*3      Intermediate Metabolizer".
000970     05  FILLER                  PIC X(43)
000980         VALUE "CYP2C9  *2/*2      Intermediate Metabolizer".
000990     05  FILLER                  PIC X(43)
001000         VALUE "CYP2C9  *1/*5      Intermediate Metabolizer".
001010     05  FILLER                  PIC X(43)
001020         VALUE "CYP2C9  *1/*6      Intermediate Metabolizer".
001030     05  FILLER                  PIC X(43)
001040         VALUE "CYP2C9  *2/*3      Poor Metabolizer        ".
001050     05  FILLER                  PIC X(43)
001060         VALUE "CYP2C9  *3/*3      Poor Metabolizer        ".
001070     05  FILLER                  PIC X(43)
001080         VALUE "TPMT    *1/*1      Normal Metabolizer      ".
001090     05  FILLER                  PIC X(43)
001100         VALUE "TPMT    *1/*2      Intermediate Metabolizer".
001110     05  FILLER                  PIC X(43)
001120         VALUE "TPMT    *1/*3A     Intermediate Metabolizer".
001130     05  FILLER                  PIC X(43)
001140         VALUE "TPMT    *1/*3B     Intermediate Metabolizer".
001150     05  FILLER                  PIC X(43)
001160         VALUE "TPMT    *1/*3C     Intermediate Metabolizer".
001170     05  FILLER                  PIC X(43)
001180         VALUE "TPMT    *1/*4      Intermediate Metabolizer".
001190     05  FILLER                  PIC X(43)
001200         VALUE "TPMT    *2/*3A     Poor Metabolizer        ".
001210     05  FILLER                  PIC X(43)
001220         VALUE "TPMT    *3A/*3A    Poor Metabolizer        ".
001230     05  FILLER                  PIC X(43)
001240         VALUE "TPMT    *3B/*3C    Poor Metabolizer        ".
001250     05  FILLER                  PIC X(43)
001260         VALUE "TPMT    *3C/*3C    Poor Metabolizer        ".
001270     05  FILLER                  PIC X(43)
001280         VALUE "TPMT    *2/*2      Poor Metabolizer        ".
001290     05  FILLER                  PIC X(43)
001300         VALUE "DPYD    *1/*1      Normal Metabolizer      ".
001310     05  FILLER                  PIC X(43)
001320         VALUE "DPYD    *1/*2A     Intermediate Metabolizer".
001330     05  FILLER                  PIC X(43)
001340         VALUE "DPYD    *1/*13     Intermediate Metabolizer".
001350     05  FILLER                  PIC X(43)
001360         VALUE "DPYD    *1/HapB3   Intermediate Metabolizer".
001370     05  FILLER                  PIC X(43)
001380         VALUE "DPYD    HapB3/HapB3Intermediate Metabolizer".
001390     05  FILLER                  PIC X(43)
001400         VALUE "DPYD    *2A/*2A    Poor Metabolizer        ".
001410     05  FILLER                  PIC X(43)
001420         VALUE "DPYD    *2A/*13    Poor Metabolizer        ".
001430     05  FILLER                  PIC X(43)
001440         VALUE "DPYD    *13/*13    Poor Metabolizer        ".
001450
001460 01  PGX-DIPLO-TABLE REDEFINES PGX-DIPLO-TABLE-DATA.
001470     05  PGX-DT-ENTRY OCCURS 57 TIMES
001480             INDEXED BY DIPLO-IDX.
001490         10  PGX-DT-GENE             PIC X(08).
001500         10  PGX-DT-DIPLOTYPE        PIC X(11).
001510         10  PGX-DT-PHENOTYPE        PIC X(24).
001520
001530*    PER-ALLELE ACTIVITY SCORE TABLE - CYP2D6 AND CYP2C9 ONLY.
001540*    450-ACTIVITY-SCORE-FALLBACK SUMS BOTH ALLELES' SCORES AND
001550*    COMPARES THE TOTAL AGAINST THE THRESHOLDS HARD-CODED IN
001560*    THAT PARAGRAPH WHEN THE DIPLOTYPE TABLE ABOVE HAS NO ENTRY
001570*    FOR THE PATIENT'S DIPLOTYPE IN EITHER ORIENTATION.
001580 01  PGX-ACTSCR-TABLE-DATA.
001590     05  FILLER                  PIC X(19)
001600         VALUE "CYP2D6  *1      100".
001610     05  FILLER                  PIC X(19)
001620         VALUE "CYP2D6  *2      100".
001630     05  FILLER                  PIC X(19)
001640         VALUE "CYP2D6  *10     025".
001650     05  FILLER                  PIC X(19)
001660         VALUE "CYP2D6  *17     050".
001670     05  FILLER                  PIC X(19)
001680         VALUE "CYP2D6  *29     000".
001690     05  FILLER                  PIC X(19)
001700         VALUE "CYP2D6  *41     050".
001710     05  FILLER                  PIC X(19)
001720         VALUE "CYP2D6  *3      000".
001730     05  FILLER                  PIC X(19)
001740         VALUE "CYP2D6  *4      000".
001750     05  FILLER                  PIC X(19)
001760         VALUE "CYP2D6  *5      000".
001770     05  FILLER                  PIC X(19)
001780         VALUE "CYP2D6  *6      000".
001790     05  FILLER                  PIC X(19)
001800         VALUE "CYP2D6  *7      000".
001810     05  FILLER                  PIC X(19)
001820         VALUE "CYP2D6  *8      000".
001830     05  FILLER                  PIC X(19)
001840         VALUE "CYP2D6  XN      200".
001850     05  FILLER                  PIC X(19)
001860         VALUE "CYP2C9  *1      100".
001870     05  FILLER                  PIC X(19)
001880         VALUE "CYP2C9  *2      050".
001890     05  FILLER                  PIC X(19)
001900         VALUE "CYP2C9  *3      000".
001910     05  FILLER                  PIC X(19)
001920         VALUE "CYP2C9  *5      000".
001930     05  FILLER                  PIC X(19)
001940         VALUE "CYP2C9  *6      000".
001950     05  FILLER                  PIC X(19)
001960         VALUE "CYP2C9  *11     050".
001970
001980*    SCORE CARRIED AS 9(03) SCALED X100 (025 = 0.25) SO THE
001990*    TABLE STAYS ALL-DISPLAY LIKE EVERY OTHER CANNED TABLE IN
002000*    THIS COPYLIB - UNPACKED BY 450-ACTIVITY-SCORE-FALLBACK
002010*    INTO PGX-ACTSCR-TOTAL (PIC S9(03)V9(02) COMP-3).
002020 01  PGX-ACTSCR-TABLE REDEFINES PGX-ACTSCR-TABLE-DATA.
002030     05  PGX-AS-ENTRY OCCURS 19 TIMES
002040             INDEXED BY ACTSCR-IDX.
002050         10  PGX-AS-GENE             PIC X(08).
002060         10  PGX-AS-ALLELE           PIC X(08).
002070         10  PGX-AS-SCORE-X100       PIC 9(03).
002080
002090 77  PGX-DIPLO-COUNT                 PIC S9(04) COMP VALUE +57.
002100 77  PGX-ACTSCR-COUNT                PIC S9(04) COMP VALUE +19.
