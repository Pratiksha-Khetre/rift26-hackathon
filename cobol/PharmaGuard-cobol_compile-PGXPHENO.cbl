000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PGXPHENO.
000120 AUTHOR. D K NOLAN.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 01/25/01.
000150 DATE-COMPILED. 01/25/01.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180****************************************************************
000190*    PHARMAGUARD NIGHTLY MEDICATION SAFETY SCREENING - STEP 2   *
000200*    READS THE PARSED VARIANT FILE FROM PGXVPARS (ALREADY IN    *
000210*    GENE-CODE ORDER, NO SORT NEEDED), GROUPS THE VARIANTS BY   *
000220*    GENE AND BUILDS ONE DIPLOTYPE/PHENOTYPE PROFILE FOR EACH   *
000230*    OF THE SIX SCREENED GENES, WHETHER OR NOT IT HAD A KEPT    *
000240*    VARIANT - A GENE WITH NONE STILL GETS A *1/*1 WILDTYPE     *
000250*    PROFILE SO PGXRISK HAS SOMETHING TO MATCH.  SLCO1B1 IS     *
000260*    HANDLED BY ITS OWN SPECIAL-CASE LOGIC (MYOPATHY RISK, NOT  *
000270*    METABOLIZER STATUS).  CYP2D6 AND CYP2C9 FALL BACK TO THE   *
000280*    ACTIVITY-SCORE TABLE WHEN THE DIPLOTYPE IS NOT IN THE      *
000290*    CPIC TABLE.                                                *
000300*    THE TRAILER REC FROM STEP 1 IS PASSED THROUGH UNCHANGED    *
000310*    FOR PGXRISK TO PRINT AT PATIENT END.                       *
000320****************************************************************
000330*    MAINTENANCE LOG                                           *
000340*    DATE       BY   REQUEST     DESCRIPTION                   *
000350*    ---------- ---- ----------- -----------------------------*
000360*    01/25/01   DKN  CR-2255     ORIGINAL PROGRAM - REWORKED    *
000370*                                FROM TRMTSRCH FOR PHARMAGUARD.  *
000380*    04/09/01   DKN  CR-2271     ADDED SLCO1B1 MYOPATHY-RISK     *
000390*                                SPECIAL HANDLER.                *
000400*    08/03/02   MWC  CR-2395     ADDED ACTIVITY-SCORE FALLBACK   *
000410*                                FOR CYP2D6/CYP2C9 DIPLOTYPES    *
000420*                                NOT YET IN THE CPIC TABLE.      *
000430*    03/18/03   MWC  CR-2470     A GENE WITH ZERO KEPT VARIANTS  *
000440*                                NEVER GOT A PROFILE ROW, AND    *
000450*                                THE CONTROL BREAK NEVER FIRED   *
000460*                                FOR THE LAST GENE IN THE FILE   *
000470*                                EITHER - PGXRISK WAS FALLING TO *
000480*                                THE NO-MATCH DEFAULT FOR THE    *
000490*                                COMMON ZERO-VARIANT CASE.       *
000500*                                ADDED THE SCREENED-GENE TABLE,  *
000510*                                THE FINAL-GENE FLUSH, AND THE   *
000520*                                MISSING-PROFILE FILL-IN PASS.   *
000530****************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT SYSOUT
000650     ASSIGN TO UT-S-SYSOUT
000660       ORGANIZATION IS SEQUENTIAL.
000670
000680     SELECT PGXVOUT-FILE
000690     ASSIGN TO UT-S-PGXVOUT
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS IFCODE.
000720
000730     SELECT PGXPOUT-FILE
000740     ASSIGN TO UT-S-PGXPOUT
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS OFCODE.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  SYSOUT
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 120 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS SYSOUT-REC.
000860 01  SYSOUT-REC                      PIC X(120).
000870
000880****** PARSED-VARIANT FILE FROM PGXVPARS - GENE-CODE-LEADING
000890****** DETAIL RECORDS FOLLOWED BY ONE "TR" TRAILER RECORD.
000900****** OUT-OF-BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND.
000910 FD  PGXVOUT-FILE
000920     RECORDING MODE IS F
000930     LABEL RECORDS ARE STANDARD
000940     RECORD CONTAINS 100 CHARACTERS
000950     BLOCK CONTAINS 0 RECORDS
000960     DATA RECORD IS PGXVOUT-REC.
000970 01  PGXVOUT-REC                     PIC X(100).
000980
000990****** ONE GENE PROFILE PER SCREENED GENE WITH AT LEAST ONE
001000****** KEPT VARIANT, PLUS THE PASSED-THROUGH TRAILER RECORD.
001010 FD  PGXPOUT-FILE
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 100 CHARACTERS
001050     BLOCK CONTAINS 0 RECORDS
001060     DATA RECORD IS PGXPOUT-REC.
001070 01  PGXPOUT-REC                     PIC X(100).
001080
001090 WORKING-STORAGE SECTION.
001100
001110 01  FILE-STATUS-CODES.
001120     05  IFCODE                      PIC X(2).
001130         88  CODE-READ       VALUE SPACES.
001140         88  NO-MORE-DATA    VALUE "10".
001150     05  OFCODE                      PIC X(2).
001160         88  CODE-WRITE      VALUE SPACES.
001170
001180** QSAM FILE - PARSED VARIANT RECORD LAYOUT
001190 COPY PGXVARRC.
001200
001210** QSAM FILE - PER-GENE PROFILE RECORD AND WORKING TABLE
001220 COPY PGXPROFR.
001230
001240** CANNED DIPLOTYPE-TO-PHENOTYPE AND ACTIVITY-SCORE TABLES
001250 COPY PGXDIPL.
001260
001270 01  WS-TRAILER-REC.
001280     05  WS-TR-REC-TYPE              PIC X(02).
001290         88  TRAILER-REC  VALUE "TR".
001300     05  WS-TR-PARSE-OK              PIC X(01).
001310     05  WS-TR-TOTAL-PARSED          PIC 9(06).
001320     05  WS-TR-PGX-FOUND             PIC 9(06).
001330     05  WS-TR-ERROR-COUNT           PIC 9(04).
001340     05  WS-TR-PATIENT-ID            PIC X(16).
001350     05  FILLER                      PIC X(65).
001360
001370*    HOLDS THE VARIANTS FOR THE GENE CURRENTLY BEING GROUPED,
001380*    UP TO 50 PER GENE - NO PATIENT ON THE SCREENED PANEL SHOULD
001390*    EVER CARRY THAT MANY FLAGGED VARIANTS IN ONE GENE.
001400 01  WS-GENE-VARIANT-TABLE.
001410     05  WS-GV-ENTRY OCCURS 50 TIMES
001420             INDEXED BY GV-IDX.
001430         10  WS-GV-RSID              PIC X(12).
001440         10  WS-GV-ZYGOSITY-CD       PIC X(14).
001450         10  WS-GV-STAR-ALLELE       PIC X(10).
001460         10  WS-GV-REF-1ST           PIC X(01).
001470         10  WS-GV-ALT-1ST           PIC X(01).
001480
001490 01  WS-ALLELE-TABLE.
001500     05  WS-AL-ENTRY OCCURS 2 TIMES
001510             INDEXED BY AL-IDX.
001520         10  WS-AL-STAR              PIC X(10).
001530
001540*    THE SIX SCREENED PHARMACOGENES, CANNED THE SAME WAY AS THE
001550*    TABLES IN PGXRSID/PGXDRUG - USED BY 270-FILL-MISSING-PROFILES
001560*    TO CATCH ANY GENE THAT CARRIED NO KEPT VARIANTS AT ALL SO IT
001570*    STILL GETS A WILDTYPE PROFILE RECORD (CR-2470).
001580 01  PGX-SCREENED-GENE-TABLE-DATA.
001590     05  FILLER                      PIC X(08) VALUE "CYP2D6  ".
001600     05  FILLER                      PIC X(08) VALUE "CYP2C19 ".
001610     05  FILLER                      PIC X(08) VALUE "CYP2C9  ".
001620     05  FILLER                      PIC X(08) VALUE "SLCO1B1 ".
001630     05  FILLER                      PIC X(08) VALUE "TPMT    ".
001640     05  FILLER                      PIC X(08) VALUE "DPYD    ".
001650
001660 01  PGX-SCREENED-GENE-TABLE REDEFINES PGX-SCREENED-GENE-TABLE-DATA.
001670     05  PGX-SG-ENTRY            PIC X(08) OCCURS 6 TIMES
001680             INDEXED BY SGENE-IDX.
001690
001700*    "Y" ONCE 200-BUILD-PROFILE HAS WRITTEN A PROFILE FOR THE
001710*    MATCHING ENTRY ABOVE - INITIALIZED "N" EACH RUN BY
001720*    050-INIT-GENE-WRITTEN.
001730 01  WS-GENE-WRITTEN-TABLE.
001740     05  WS-GW-ENTRY             PIC X(01) OCCURS 6 TIMES
001750             INDEXED BY GWRIT-IDX.
001760
001770 01  WS-WORK-FIELDS.
001780     05  WS-GENE-HOLD                PIC X(08) VALUE SPACES.
001790     05  WS-GV-COUNT                 PIC S9(04) COMP VALUE ZERO.
001800     05  WS-ALLELE-COUNT             PIC S9(04) COMP VALUE ZERO.
001810     05  WS-DIPLOTYPE                PIC X(11) VALUE SPACES.
001820     05  WS-DIPLOTYPE-REV            PIC X(11) VALUE SPACES.
001830     05  WS-LOW-ALLELE               PIC X(10) VALUE SPACES.
001840     05  WS-HIGH-ALLELE              PIC X(10) VALUE SPACES.
001850     05  WS-PHENOTYPE                PIC X(24) VALUE SPACES.
001860     05  WS-MYOPATHY-RISK-CD         PIC X(08) VALUE SPACES.
001870     05  WS-ACT-SCORE-1              PIC S9(02)V9(02) VALUE ZERO.
001880     05  WS-ACT-SCORE-2              PIC S9(02)V9(02) VALUE ZERO.
001890     05  WS-ACT-SCORE-TOT            PIC S9(02)V9(02) VALUE ZERO.
001900     05  WS-SWAP-HOLD                PIC X(10) VALUE SPACES.
001910     05  WS-SLCO-GENOTYPE            PIC X(02) VALUE SPACES.
001920
001930 01  SWITCHES.
001940     05  MORE-VARIANT-SW             PIC X(01) VALUE "Y".
001950         88  NO-MORE-VARIANTS VALUE "N".
001960     05  DIPLO-HIT-SW                PIC X(01) VALUE "N".
001970         88  DIPLO-HIT        VALUE "Y".
001980     05  ACTSCR-HIT-SW               PIC X(01) VALUE "N".
001990         88  ACTSCR-HIT       VALUE "Y".
002000
002010 01  COUNTERS-AND-ACCUMULATORS.
002020     05  RECORDS-READ                PIC S9(07) COMP VALUE ZERO.
002030     05  RECORDS-WRITTEN             PIC S9(07) COMP VALUE ZERO.
002040     05  PROFILES-WRITTEN            PIC S9(04) COMP VALUE ZERO.
002050
002060 77  WS-DATE                         PIC 9(06).
002070 77  WS-GENE-SUB                     PIC S9(04) COMP VALUE ZERO.
002080 77  WS-SGENE-SUB                  PIC S9(04) COMP VALUE ZERO.
002090
002100 COPY PGXABEND.
002110
002120 PROCEDURE DIVISION.
002130     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002140     PERFORM 100-MAINLINE THRU 100-EXIT
002150             UNTIL NO-MORE-VARIANTS
002160                OR TRAILER-REC.
002170     PERFORM 260-FLUSH-FINAL-GENE THRU 260-EXIT.
002180     PERFORM 270-FILL-MISSING-PROFILES THRU 270-EXIT
002190         VARYING WS-SGENE-SUB FROM 1 BY 1
002200         UNTIL WS-SGENE-SUB > 6.
002210     PERFORM 900-CLEANUP THRU 900-EXIT.
002220     MOVE ZERO TO RETURN-CODE.
002230     GOBACK.
002240
002250 000-HOUSEKEEPING.
002260     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002270     DISPLAY "******** BEGIN JOB PGXPHENO ********".
002280     ACCEPT  WS-DATE FROM DATE.
002290     OPEN INPUT  PGXVOUT-FILE.
002300     OPEN OUTPUT PGXPOUT-FILE, SYSOUT.
002310
002320     PERFORM 050-INIT-GENE-WRITTEN THRU 050-EXIT
002330         VARYING WS-SGENE-SUB FROM 1 BY 1
002340         UNTIL WS-SGENE-SUB > 6.
002350     READ PGXVOUT-FILE INTO PGXVAR-REC
002360         AT END
002370         MOVE "N" TO MORE-VARIANT-SW
002380     END-READ.
002390 000-EXIT.
002400     EXIT.
002410
002420 050-INIT-GENE-WRITTEN.
002430     MOVE "050-INIT-GENE-WRITTEN" TO PARA-NAME.
002440     SET GWRIT-IDX TO WS-SGENE-SUB.
002450     MOVE "N" TO WS-GW-ENTRY(GWRIT-IDX).
002460 050-EXIT.
002470     EXIT.
002480
002490 100-MAINLINE.
002500     MOVE "100-MAINLINE" TO PARA-NAME.
002510     ADD +1 TO RECORDS-READ.
002520
002530     MOVE PGXVAR-REC TO WS-TRAILER-REC.
002540     IF TRAILER-REC
002550         GO TO 100-EXIT.
002560
002570     IF WS-GENE-HOLD = SPACES
002580         MOVE PGXVAR-GENE TO WS-GENE-HOLD.
002590
002600     IF PGXVAR-GENE NOT = WS-GENE-HOLD
002610         PERFORM 200-BUILD-PROFILE THRU 200-EXIT
002620         MOVE SPACES TO WS-GENE-VARIANT-TABLE
002630         MOVE ZERO TO WS-GV-COUNT
002640         MOVE PGXVAR-GENE TO WS-GENE-HOLD.
002650
002660     PERFORM 150-ACCUM-VARIANT THRU 150-EXIT.
002670
002680     READ PGXVOUT-FILE INTO PGXVAR-REC
002690         AT END
002700         MOVE "N" TO MORE-VARIANT-SW
002710     END-READ.
002720
002730     IF NO-MORE-VARIANTS AND WS-GENE-HOLD NOT = SPACES
002740         PERFORM 200-BUILD-PROFILE THRU 200-EXIT
002750         MOVE SPACES TO WS-GENE-HOLD.
002760 100-EXIT.
002770     EXIT.
002780
002790 150-ACCUM-VARIANT.
002800     MOVE "150-ACCUM-VARIANT" TO PARA-NAME.
002810     IF WS-GV-COUNT < 50
002820         ADD +1 TO WS-GV-COUNT
002830         SET GV-IDX TO WS-GV-COUNT
002840         MOVE PGXVAR-RSID         TO WS-GV-RSID(GV-IDX)
002850         MOVE PGXVAR-ZYGOSITY-CD  TO WS-GV-ZYGOSITY-CD(GV-IDX)
002860         MOVE PGXVAR-STAR-ALLELE  TO WS-GV-STAR-ALLELE(GV-IDX)
002870         MOVE PGXVAR-RA-REF-1ST   TO WS-GV-REF-1ST(GV-IDX)
002880         MOVE PGXVAR-RA-ALT-1ST   TO WS-GV-ALT-1ST(GV-IDX).
002890 150-EXIT.
002900     EXIT.
002910
002920*    ONE COMPLETE GENE'S VARIANTS ARE IN WS-GENE-VARIANT-TABLE -
002930*    DISPATCH TO THE SLCO1B1 SPECIAL HANDLER OR THE GENERAL
002940*    DIPLOTYPE-BUILDING LOGIC, THEN WRITE THE PROFILE RECORD.
002950 200-BUILD-PROFILE.
002960     MOVE "200-BUILD-PROFILE" TO PARA-NAME.
002970     MOVE SPACES TO WS-DIPLOTYPE.
002980     MOVE SPACES TO WS-PHENOTYPE.
002990     MOVE SPACES TO WS-MYOPATHY-RISK-CD.
003000     MOVE ZERO   TO WS-ACT-SCORE-TOT.
003010
003020     IF WS-GENE-HOLD = "SLCO1B1 "
003030         PERFORM 300-SLCO1B1-HANDLER THRU 300-EXIT
003040     ELSE
003050         PERFORM 400-GENERAL-HANDLER THRU 400-EXIT.
003060
003070     ADD +1 TO PROFILES-WRITTEN.
003080     MOVE WS-GENE-HOLD          TO PGXPROF-GENE.
003090     MOVE WS-DIPLOTYPE          TO PGXPROF-DIPLOTYPE.
003100     MOVE WS-PHENOTYPE          TO PGXPROF-PHENOTYPE.
003110     MOVE WS-ACT-SCORE-TOT      TO PGXPROF-ACTIVITY-SCORE.
003120     MOVE WS-MYOPATHY-RISK-CD   TO PGXPROF-MYOPATHY-RISK-CD.
003130     MOVE WS-GV-COUNT           TO PGXPROF-VARIANT-COUNT.
003140     MOVE WS-LOW-ALLELE         TO PGXPROF-ALLELE-1.
003150     MOVE WS-HIGH-ALLELE        TO PGXPROF-ALLELE-2.
003160     WRITE PGXPOUT-REC FROM PGXPROF-REC.
003170     ADD +1 TO RECORDS-WRITTEN.
003180     PERFORM 210-MARK-GENE-WRITTEN THRU 210-EXIT.
003190 200-EXIT.
003200     EXIT.
003210
003220*    FLAGS THIS GENE PROFILED SO 270-FILL-MISSING-PROFILES DOES
003230*    NOT BUILD A SECOND, WILDTYPE PROFILE FOR IT AFTER THE MAIN
003240*    LOOP ENDS (CR-2470).
003250 210-MARK-GENE-WRITTEN.
003260     MOVE "210-MARK-GENE-WRITTEN" TO PARA-NAME.
003270     SET SGENE-IDX TO 1.
003280     SEARCH PGX-SG-ENTRY
003290         AT END
003300             CONTINUE
003310         WHEN PGX-SG-ENTRY(SGENE-IDX) = WS-GENE-HOLD
003320             SET GWRIT-IDX TO SGENE-IDX
003330             MOVE "Y" TO WS-GW-ENTRY(GWRIT-IDX)
003340     END-SEARCH.
003350 210-EXIT.
003360     EXIT.
003370
003380*    SLCO1B1 - GENOTYPE FROM THE FIRST VARIANT'S REF/ALT PAIR,
003390*    MYOPATHY RISK INSTEAD OF METABOLIZER PHENOTYPE (CR-2271).
003400*    PGXPROF-MYOPATHY-RISK-CD IS ONLY 8 BYTES WIDE SO THIS
003410*    HANDLER STORES A SHORT CODE ONLY - NORMAL/INTERMED/HIGH/
003420*    UNKNOWN - PGXRISK EXPANDS THE CODE TO ITS FULL WORDING
003430*    WHEN IT BUILDS THE MATCH TEXT FOR THE DRUG RULE TABLE.
003440 300-SLCO1B1-HANDLER.
003450     MOVE "300-SLCO1B1-HANDLER" TO PARA-NAME.
003460     IF WS-GV-COUNT = 0
003470         MOVE "*1A/*1A    " TO WS-DIPLOTYPE
003480         MOVE "Normal Function         " TO WS-PHENOTYPE
003490         MOVE "NORMAL  " TO WS-MYOPATHY-RISK-CD
003500         MOVE "*1A       " TO WS-LOW-ALLELE
003510         MOVE "*1A       " TO WS-HIGH-ALLELE
003520         GO TO 300-EXIT.
003530
003540     SET GV-IDX TO 1.
003550     MOVE SPACES TO WS-SLCO-GENOTYPE.
003560     IF WS-GV-REF-1ST(GV-IDX) = SPACES
003570         MOVE "T" TO WS-SLCO-GENOTYPE(1:1)
003580     ELSE
003590         MOVE WS-GV-REF-1ST(GV-IDX) TO WS-SLCO-GENOTYPE(1:1).
003600     IF WS-GV-ALT-1ST(GV-IDX) = SPACES
003610         MOVE "C" TO WS-SLCO-GENOTYPE(2:1)
003620     ELSE
003630         MOVE WS-GV-ALT-1ST(GV-IDX) TO WS-SLCO-GENOTYPE(2:1).
003640
003650     IF WS-SLCO-GENOTYPE = "TT"
003660         MOVE "*1A/*1A    " TO WS-DIPLOTYPE
003670         MOVE "Normal Function         " TO WS-PHENOTYPE
003680         MOVE "NORMAL  " TO WS-MYOPATHY-RISK-CD
003690         MOVE "*1A       " TO WS-LOW-ALLELE
003700         MOVE "*1A       " TO WS-HIGH-ALLELE
003710     ELSE
003720     IF WS-SLCO-GENOTYPE = "TC" OR WS-SLCO-GENOTYPE = "CT"
003730         MOVE "*1A/*5     " TO WS-DIPLOTYPE
003740         MOVE "Decreased Function      " TO WS-PHENOTYPE
003750         MOVE "INTERMED" TO WS-MYOPATHY-RISK-CD
003760         MOVE "*1A       " TO WS-LOW-ALLELE
003770         MOVE "*5        " TO WS-HIGH-ALLELE
003780     ELSE
003790     IF WS-SLCO-GENOTYPE = "CC"
003800         MOVE "*5/*5      " TO WS-DIPLOTYPE
003810         MOVE "Poor Function           " TO WS-PHENOTYPE
003820         MOVE "HIGH    " TO WS-MYOPATHY-RISK-CD
003830         MOVE "*5        " TO WS-LOW-ALLELE
003840         MOVE "*5        " TO WS-HIGH-ALLELE
003850     ELSE
003860         MOVE "*?/*?      " TO WS-DIPLOTYPE
003870         MOVE "Indeterminate           " TO WS-PHENOTYPE
003880         MOVE "UNKNOWN " TO WS-MYOPATHY-RISK-CD
003890         MOVE "*?        " TO WS-LOW-ALLELE
003900         MOVE "*?        " TO WS-HIGH-ALLELE.
003910 300-EXIT.
003920     EXIT.
003930
003940*    GENERAL HANDLER FOR THE OTHER FIVE GENES - BUILD THE
003950*    ALLELE LIST, FORM THE DIPLOTYPE, LOOK IT UP BOTH WAYS
003960*    ROUND, AND FALL BACK TO ACTIVITY SCORE WHEN NOT FOUND
003970*    (CYP2D6/CYP2C9 ONLY - CR-2395).
003980 400-GENERAL-HANDLER.
003990     MOVE "400-GENERAL-HANDLER" TO PARA-NAME.
004000     MOVE ZERO TO WS-ALLELE-COUNT.
004010     MOVE SPACES TO WS-ALLELE-TABLE.
004020
004030     IF WS-GV-COUNT = 0
004040         MOVE "*1/*1      " TO WS-DIPLOTYPE
004050         MOVE "*1        " TO WS-LOW-ALLELE
004060         MOVE "*1        " TO WS-HIGH-ALLELE
004070         PERFORM 450-LOOKUP-PHENOTYPE THRU 450-EXIT
004080         GO TO 400-EXIT.
004090
004100     SET GV-IDX TO 1.
004110     PERFORM 410-ADD-ALLELE THRU 410-EXIT
004120         VARYING GV-IDX FROM 1 BY 1
004130         UNTIL GV-IDX > WS-GV-COUNT.
004140
004150     IF WS-ALLELE-COUNT = 1
004160         MOVE "*1        " TO WS-LOW-ALLELE
004170         MOVE WS-AL-STAR(1) TO WS-HIGH-ALLELE
004180     ELSE
004190         MOVE WS-AL-STAR(1) TO WS-LOW-ALLELE
004200         MOVE WS-AL-STAR(2) TO WS-HIGH-ALLELE
004210         IF WS-LOW-ALLELE > WS-HIGH-ALLELE
004220             MOVE WS-LOW-ALLELE  TO WS-SWAP-HOLD
004230             MOVE WS-HIGH-ALLELE TO WS-LOW-ALLELE
004240             MOVE WS-SWAP-HOLD   TO WS-HIGH-ALLELE.
004250
004260     STRING WS-LOW-ALLELE  DELIMITED BY SPACE
004270            "/"            DELIMITED BY SIZE
004280            WS-HIGH-ALLELE DELIMITED BY SPACE
004290            INTO WS-DIPLOTYPE
004300     END-STRING.
004310
004320     PERFORM 450-LOOKUP-PHENOTYPE THRU 450-EXIT.
004330 400-EXIT.
004340     EXIT.
004350
004360 410-ADD-ALLELE.
004370     MOVE "410-ADD-ALLELE" TO PARA-NAME.
004380     IF WS-ALLELE-COUNT >= 2
004390         GO TO 410-EXIT.
004400
004410     ADD +1 TO WS-ALLELE-COUNT.
004420     SET AL-IDX TO WS-ALLELE-COUNT.
004430     IF WS-GV-STAR-ALLELE(GV-IDX) = "UNKNOWN   "
004440         MOVE "*?        " TO WS-AL-STAR(AL-IDX)
004450     ELSE
004460         MOVE WS-GV-STAR-ALLELE(GV-IDX) TO WS-AL-STAR(AL-IDX).
004470
004480     IF WS-GV-ZYGOSITY-CD(GV-IDX) = "HOMOZYGOUS_ALT"
004490       AND WS-ALLELE-COUNT < 2
004500         ADD +1 TO WS-ALLELE-COUNT
004510         SET AL-IDX TO WS-ALLELE-COUNT
004520         MOVE WS-AL-STAR(1) TO WS-AL-STAR(AL-IDX).
004530 410-EXIT.
004540     EXIT.
004550
004560*    TRY THE DIPLOTYPE BOTH ORIENTATIONS AGAINST THE CPIC TABLE;
004570*    IF NEITHER HITS, TRY THE ACTIVITY-SCORE FALLBACK FOR
004580*    CYP2D6/CYP2C9, ELSE THE PHENOTYPE IS INDETERMINATE.
004590 450-LOOKUP-PHENOTYPE.
004600     MOVE "450-LOOKUP-PHENOTYPE" TO PARA-NAME.
004610     MOVE "N" TO DIPLO-HIT-SW.
004620     STRING WS-HIGH-ALLELE DELIMITED BY SPACE
004630            "/"            DELIMITED BY SIZE
004640            WS-LOW-ALLELE  DELIMITED BY SPACE
004650            INTO WS-DIPLOTYPE-REV
004660     END-STRING.
004670
004680     SET DIPLO-IDX TO 1.
004690     SEARCH PGX-DT-ENTRY
004700         AT END
004710             MOVE "N" TO DIPLO-HIT-SW
004720         WHEN PGX-DT-GENE(DIPLO-IDX) = WS-GENE-HOLD
004730           AND PGX-DT-DIPLOTYPE(DIPLO-IDX) = WS-DIPLOTYPE
004740             MOVE "Y" TO DIPLO-HIT-SW
004750             MOVE PGX-DT-PHENOTYPE(DIPLO-IDX) TO WS-PHENOTYPE
004760     END-SEARCH.
004770
004780     IF NOT DIPLO-HIT
004790         SET DIPLO-IDX TO 1
004800         SEARCH PGX-DT-ENTRY
004810             AT END
004820                 MOVE "N" TO DIPLO-HIT-SW
004830             WHEN PGX-DT-GENE(DIPLO-IDX) = WS-GENE-HOLD
004840               AND PGX-DT-DIPLOTYPE(DIPLO-IDX) = WS-DIPLOTYPE-REV
004850                 MOVE "Y" TO DIPLO-HIT-SW
004860                 MOVE PGX-DT-PHENOTYPE(DIPLO-IDX) TO WS-PHENOTYPE
004870         END-SEARCH.
004880
004890     IF DIPLO-HIT
004900         GO TO 450-EXIT.
004910
004920     IF WS-GENE-HOLD = "CYP2D6  " OR WS-GENE-HOLD = "CYP2C9  "
004930         PERFORM 460-ACTIVITY-SCORE-FALLBACK THRU 460-EXIT
004940     ELSE
004950         MOVE "Indeterminate           " TO WS-PHENOTYPE.
004960 450-EXIT.
004970     EXIT.
004980
004990 460-ACTIVITY-SCORE-FALLBACK.
005000     MOVE "460-ACTIVITY-SCORE-FALLBACK" TO PARA-NAME.
005010     MOVE 1.00 TO WS-ACT-SCORE-1.
005020     MOVE 1.00 TO WS-ACT-SCORE-2.
005030
005040     SET ACTSCR-IDX TO 1.
005050     SEARCH PGX-AS-ENTRY
005060         AT END
005070             CONTINUE
005080         WHEN PGX-AS-GENE(ACTSCR-IDX) = WS-GENE-HOLD
005090           AND PGX-AS-ALLELE(ACTSCR-IDX) = WS-LOW-ALLELE
005100             COMPUTE WS-ACT-SCORE-1 =
005110                 PGX-AS-SCORE-X100(ACTSCR-IDX) / 100
005120     END-SEARCH.
005130
005140     SET ACTSCR-IDX TO 1.
005150     SEARCH PGX-AS-ENTRY
005160         AT END
005170             CONTINUE
005180         WHEN PGX-AS-GENE(ACTSCR-IDX) = WS-GENE-HOLD
005190           AND PGX-AS-ALLELE(ACTSCR-IDX) = WS-HIGH-ALLELE
005200             COMPUTE WS-ACT-SCORE-2 =
005210                 PGX-AS-SCORE-X100(ACTSCR-IDX) / 100
005220     END-SEARCH.
005230
005240     COMPUTE WS-ACT-SCORE-TOT = WS-ACT-SCORE-1 + WS-ACT-SCORE-2.
005250
005260     IF WS-GENE-HOLD = "CYP2D6  "
005270         IF WS-ACT-SCORE-TOT = 0
005280             MOVE "Poor Metabolizer        " TO WS-PHENOTYPE
005290         ELSE
005300         IF WS-ACT-SCORE-TOT < 1.00
005310             MOVE "Intermediate Metabolizer" TO WS-PHENOTYPE
005320         ELSE
005330         IF WS-ACT-SCORE-TOT <= 2.25
005340             MOVE "Normal Metabolizer      " TO WS-PHENOTYPE
005350         ELSE
005360             MOVE "Ultrarapid Metabolizer  " TO WS-PHENOTYPE
005370     ELSE
005380         IF WS-ACT-SCORE-TOT = 0
005390             MOVE "Poor Metabolizer        " TO WS-PHENOTYPE
005400         ELSE
005410         IF WS-ACT-SCORE-TOT < 1.50
005420             MOVE "Intermediate Metabolizer" TO WS-PHENOTYPE
005430         ELSE
005440             MOVE "Normal Metabolizer      " TO WS-PHENOTYPE.
005450 460-EXIT.
005460     EXIT.
005470
005480*    100-MAINLINE STOPS THE INSTANT THE TRAILER REC IS READ,
005490*    BEFORE THE CONTROL BREAK EVER FIRES FOR THE GENE GROUP
005500*    PHYSICALLY LAST IN PGXVOUT - WITHOUT THIS CALL THAT GENE
005510*    NEVER GETS A PROFILE RECORD WRITTEN AT ALL (CR-2470).  NO
005520*    EFFECT WHEN 100-MAINLINE ALREADY FLUSHED ON PHYSICAL EOF.
005530 260-FLUSH-FINAL-GENE.
005540     MOVE "260-FLUSH-FINAL-GENE" TO PARA-NAME.
005550     IF WS-GENE-HOLD NOT = SPACES
005560         PERFORM 200-BUILD-PROFILE THRU 200-EXIT
005570         MOVE SPACES TO WS-GENE-HOLD.
005580 260-EXIT.
005590     EXIT.
005600
005610*    03/18/03 MWC CR-2470 - PHARMACY WANTS A PROFILE ROW FOR ALL
005620*    SIX SCREENED GENES ON EVERY PATIENT, EVEN WHEN A GENE
005630*    CARRIED NO FLAGGED VARIANTS AT ALL, SO PGXRISK ALWAYS HAS A
005640*    GENE-PROFILE ROW TO MATCH AGAINST THE NORMAL-METABOLIZER
005650*    RULE INSTEAD OF FALLING TO THE NO-MATCH DEFAULT.
005660 270-FILL-MISSING-PROFILES.
005670     MOVE "270-FILL-MISSING-PROFILES" TO PARA-NAME.
005680     SET GWRIT-IDX  TO WS-SGENE-SUB.
005690     SET SGENE-IDX  TO WS-SGENE-SUB.
005700     IF WS-GW-ENTRY(GWRIT-IDX) = "N"
005710         MOVE PGX-SG-ENTRY(SGENE-IDX) TO WS-GENE-HOLD
005720         MOVE ZERO                    TO WS-GV-COUNT
005730         PERFORM 200-BUILD-PROFILE THRU 200-EXIT
005740         MOVE SPACES TO WS-GENE-HOLD.
005750 270-EXIT.
005760     EXIT.
005770
005780 900-CLEANUP.
005790     MOVE "900-CLEANUP" TO PARA-NAME.
005800     IF NOT TRAILER-REC
005810         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
005820         GO TO 1000-ABEND-RTN.
005830
005840     MOVE WS-TRAILER-REC TO PGXPOUT-REC.
005850     WRITE PGXPOUT-REC.
005860     ADD +1 TO RECORDS-WRITTEN.
005870
005880     CLOSE PGXVOUT-FILE, PGXPOUT-FILE, SYSOUT.
005890
005900     DISPLAY "** RECORDS READ **".
005910     DISPLAY RECORDS-READ.
005920     DISPLAY "** PROFILES WRITTEN **".
005930     DISPLAY PROFILES-WRITTEN.
005940     DISPLAY "** RECORDS WRITTEN **".
005950     DISPLAY RECORDS-WRITTEN.
005960     DISPLAY "******** NORMAL END OF JOB PGXPHENO ********".
005970 900-EXIT.
005980     EXIT.
005990
006000 1000-ABEND-RTN.
006010     WRITE SYSOUT-REC FROM ABEND-REC.
006020     CLOSE PGXVOUT-FILE, PGXPOUT-FILE, SYSOUT.
006030     DISPLAY "*** ABNORMAL END OF JOB-PGXPHENO ***" UPON CONSOLE.
006040     DIVIDE ZERO-VAL INTO ONE-VAL.
