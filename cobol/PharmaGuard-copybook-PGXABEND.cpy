000100******************************************************************
000110*    COPY MEMBER:  PGXABEND                                     *
000120*    DDS0001.TEST.COPYLIB(PGXABEND)                              *
000130*                                                                *
000140*    STANDARD ABEND-TRACE BLOCK FOR ALL PHARMAGUARD BATCH STEPS. *
000150*    EVERY PGX JOB STEP MOVES ITS CURRENT PARAGRAPH NAME INTO    *
000160*    PARA-NAME ON ENTRY TO EACH PARAGRAPH SO THAT, IF THE STEP   *
000170*    ABENDS, THE SYSOUT DUMP SHOWS WHERE IT WAS WORKING.  THE    *
000180*    1000-ABEND-RTN IN EACH PROGRAM FORCES A S0C7 BY DIVIDING    *
000190*    ZERO-VAL INTO ONE-VAL SO THE STEP CONDITION-CODES NON-ZERO  *
000200*    FOR THE SCHEDULER - DO NOT "FIX" THIS, OPERATIONS KEYS ON   *
000210*    THE S0C7 TO PAGE THE ON-CALL ANALYST.                       *
000220******************************************************************
000230*    MAINTENANCE LOG                                            *
000240*    DATE       BY   REQUEST     DESCRIPTION                    *
000250*    ---------- ---- ----------- ------------------------------ *
000260*    01/04/89   JBS  CR-1190     ORIGINAL MEMBER FOR HOSPITAL    *
000270*                                APPLICATION ABEND TRACE.        *
000280*    11/19/98   RFT  Y2K-0041    REVIEWED - NO 2-DIGIT YEAR      *
000290*                                FIELDS IN THIS MEMBER.          *
000300*    03/02/01   DKN  CR-2255     RETIRED FOR PGX CONVERSION,     *
000310*                                RENAMED ABEND-REASON/PARA-NAME  *
000320*                                FIELDS TO MATCH PHARMAGUARD     *
000330*                                NIGHTLY SCREENING JOB STREAM.   *
000340*    08/14/03   DKN  CR-2309     WIDENED ABEND-REASON TO X(46)   *
000350*                                - GENE/DRUG TEXT RAN OVER 40.   *
000360******************************************************************
000370
000380 01  PGX-ABEND-TRACE.
000390     05  PARA-NAME                   PIC X(32) VALUE SPACES.
000400     05  ABEND-REASON                PIC X(46) VALUE SPACES.
000410     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
000420     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
000430     05  FILLER                      PIC X(08) VALUE SPACES.
000440
000450 01  ABEND-REC.
000460     05  FILLER                      PIC X(01) VALUE SPACES.
000470     05  FILLER                      PIC X(14)
000480             VALUE "** PGX ABEND *".
000490     05  ABEND-REC-PARA              PIC X(32) VALUE SPACES.
000500     05  FILLER                      PIC X(02) VALUE SPACES.
000510     05  ABEND-REC-REASON            PIC X(46) VALUE SPACES.
000520     05  FILLER                      PIC X(02) VALUE SPACES.
000530     05  FILLER                      PIC X(04) VALUE "EXP=".
000540     05  ABEND-REC-EXPECTED          PIC X(10) VALUE SPACES.
000550     05  FILLER                      PIC X(02) VALUE SPACES.
000560     05  FILLER                      PIC X(04) VALUE "ACT=".
000570     05  ABEND-REC-ACTUAL            PIC X(10) VALUE SPACES.
000580     05  FILLER                      PIC X(03) VALUE SPACES.
000590
000600*    HEX-DISPLAY VIEW OF THE SAME 130-BYTE TRACE LINE - USED BY
000610*    THE ON-CALL ANALYST WHEN A BINARY COUNTER HAS OVERLAID THE
000620*    DISPLAY TEXT ABOVE (SEE CR-2309 INCIDENT WRITE-UP).
000630 01  ABEND-REC-HEX REDEFINES ABEND-REC.
000640     05  ABEND-REC-HEX-TEXT          PIC X(130).
000650
000660 77  ZERO-VAL                        PIC S9(04) COMP VALUE ZERO.
000670 77  ONE-VAL                         PIC S9(04) COMP VALUE +1.
