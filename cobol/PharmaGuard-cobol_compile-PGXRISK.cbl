000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PGXRISK.
000120 AUTHOR. D K NOLAN.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 02/08/01.
000150 DATE-COMPILED. 02/08/01.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180****************************************************************
000190*    PHARMAGUARD NIGHTLY MEDICATION SAFETY SCREENING - STEP 3  *
000200*    LAST STEP OF THE JOB STREAM.  LOADS THE PATIENT'S SIX     *
000210*    GENE PROFILES WRITTEN BY PGXPHENO, THEN READS THE         *
000220*    PHYSICIAN'S DRUG ORDER LIST ONE DRUG AT A TIME.  FOR EACH *
000230*    DRUG THE 32-ROW CPIC/DPWG RULE TABLE IS SEARCHED IN       *
000240*    DOCUMENT ORDER FOR THE FIRST PHENOTYPE MATCH, PGXEXPL IS   *
000250*    CALLED TO BUILD THE PLAIN-LANGUAGE EXPLANATION, AND ONE    *
000260*    DETAIL BLOCK IS PRINTED ON PGXRPT.  A CONTROL-BREAK        *
000270*    SUMMARY (RISK-LABEL COUNTS PLUS THE QUALITY METRICS        *
000280*    CARRIED FROM PGXVPARS) PRINTS AT PATIENT END.              *
000290****************************************************************
000300*    MAINTENANCE LOG                                           *
000310*    DATE       BY   REQUEST     DESCRIPTION                   *
000320*    ---------- ---- ----------- -----------------------------*
000330*    02/08/01   DKN  CR-2255     ORIGINAL PROGRAM - REWORKED    *
000340*                                FROM PATLIST FOR PHARMAGUARD.   *
000350*    05/14/01   DKN  CR-2271     ADDED SLCO1B1 MATCH-TEXT       *
000360*                                BUILD - PHENOTYPE AND MYOPATHY  *
000370*                                RISK CODE ARE SPACE-JOINED      *
000380*                                BEFORE THE RULE SCAN.           *
000390*    11/19/98   RFT  Y2K-0041    REVIEWED - WS-DATE IS A 6-DIGIT*
000400*                                ACCEPT FROM DATE, NO CENTURY    *
000410*                                WINDOW LOGIC IN THIS STEP.      *
000420*    08/09/02   MWC  CR-2388     PRINTED SUMMARY COUNTERS        *
000430*                                RENAMED TO MATCH THE FIVE RISK  *
000440*                                LABELS THE RULE ENGINE WRITES.  *
000450*    09/30/02   MWC  CR-2398     UNKNOWN-DRUG AND NO-RULE-MATCH  *
000460*                                DEFAULTS SPLIT INTO THEIR OWN    *
000470*                                PARAGRAPHS PER SPEC WALKTHROUGH  *
000480*                                WITH PHARMACY QA.                *
000490*    02/11/03   MWC  CR-2399     ADDED PARSE-OK AND PGX-FOUND TO *
000500*                                THE PRINTED QUALITY BLOCK.       *
000510*    03/14/03   MWC  CR-2471     GENES W/VARIANTS LINE WAS MOVING *
000520*                                PGX-PROFILE-COUNT, WHICH PGXPHENO*
000530*                                HOLDS AT 6 SINCE CR-2470 ADDED   *
000540*                                WILDTYPE FILL-IN ROWS.  NOW       *
000550*                                COUNTS ONLY PROFILE ENTRIES WITH  *
000560*                                AT LEAST ONE VARIANT - SEE NEW    *
000570*                                905/907 PARAGRAPHS.               *
000580****************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT SYSOUT
000700     ASSIGN TO UT-S-SYSOUT
000710       ORGANIZATION IS SEQUENTIAL.
000720
000730     SELECT PGXPROF-FILE
000740     ASSIGN TO UT-S-PGXPROF
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS IFCODE.
000770
000780     SELECT PGXDRGL-FILE
000790     ASSIGN TO UT-S-PGXDRGL
000800       ACCESS MODE IS SEQUENTIAL
000810       FILE STATUS IS DFCODE.
000820
000830     SELECT PGXRPT-FILE
000840     ASSIGN TO UT-S-PGXRPT
000850       ACCESS MODE IS SEQUENTIAL
000860       FILE STATUS IS OFCODE.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900 FD  SYSOUT
000910     RECORDING MODE IS F
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 130 CHARACTERS
000940     BLOCK CONTAINS 0 RECORDS
000950     DATA RECORD IS SYSOUT-REC.
000960 01  SYSOUT-REC                      PIC X(130).
000970
000980****** ONE GENE PROFILE PER SCREENED GENE FROM PGXPHENO, FOLLOWED
000990****** BY THE "TR" TRAILER RECORD CARRIED FORWARD FROM PGXVPARS.
001000 FD  PGXPROF-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 100 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS PGXPROF-FILE-REC.
001060 01  PGXPROF-FILE-REC                PIC X(100).
001070
001080****** ONE DRUG NAME PER LINE - REPLACES THE ON-LINE SERVICE'S
001090****** REQUEST PAYLOAD.  UP-CASED AND TRIMMED BEFORE THE RULE
001100****** ENGINE SEES IT.
001110 FD  PGXDRGL-FILE
001120     RECORDING MODE IS F
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 16 CHARACTERS
001150     BLOCK CONTAINS 0 RECORDS
001160     DATA RECORD IS PGXDRGL-REC.
001170 01  PGXDRGL-REC                     PIC X(16).
001180
001190****** PRINTED DRUG-GENE RISK REPORT, 132-COLUMN STYLE.
001200 FD  PGXRPT-FILE
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 132 CHARACTERS
001240     BLOCK CONTAINS 0 RECORDS
001250     DATA RECORD IS PGXRPT-REC.
001260 01  PGXRPT-REC                      PIC X(132).
001270
001280 WORKING-STORAGE SECTION.
001290
001300 01  FILE-STATUS-CODES.
001310     05  IFCODE                      PIC X(2).
001320         88  CODE-READ       VALUE SPACES.
001330         88  NO-MORE-DATA    VALUE "10".
001340     05  DFCODE                      PIC X(2).
001350         88  CODE-READ-DRUG  VALUE SPACES.
001360         88  NO-MORE-DRUGS   VALUE "10".
001370     05  OFCODE                      PIC X(2).
001380         88  CODE-WRITE      VALUE SPACES.
001390
001400** QSAM FILE - PER-GENE PROFILE RECORD AND WORKING TABLE
001410 COPY PGXPROFR.
001420
001430** CANNED DRUG-GENE AND DRUG-RULE TABLES - LOADED BY MOVE
001440** STATEMENTS IN 050-LOAD-DRUG-RULE-TABLE BELOW, NOT BY VALUE
001450** CLAUSE (SEE THE COPY MEMBER'S OWN HEADER).
001460 COPY PGXDRUG.
001470
001480** PRINT-LINE LAYOUTS FOR THE PGXRPT RISK REPORT
001490 COPY PGXRPTRC.
001500
001510 01  WS-TRAILER-REC.
001520     05  WS-TR-REC-TYPE              PIC X(02).
001530         88  TRAILER-REC  VALUE "TR".
001540     05  WS-TR-PARSE-OK              PIC X(01).
001550     05  WS-TR-TOTAL-PARSED          PIC 9(06).
001560     05  WS-TR-PGX-FOUND             PIC 9(06).
001570     05  WS-TR-ERROR-COUNT           PIC 9(04).
001580     05  WS-TR-PATIENT-ID            PIC X(16).
001590     05  FILLER                      PIC X(65).
001600
001610*    ALTERNATE VIEW OF THE TRAILER USED WHEN A DUMP NEEDS TO BE
001620*    DIFFED BYTE FOR BYTE AGAINST THE PGXVPARS/PGXPHENO COPIES.
001630 01  WS-TRAILER-HEX REDEFINES WS-TRAILER-REC.
001640     05  WS-TR-HEX-TEXT              PIC X(100).
001650
001660*    RULE-ENGINE RESULT FOR THE DRUG CURRENTLY BEING PRICED -
001670*    SAME FIELDS AS ONE PGX-DRUGRULE-TABLE ROW PLUS THE GENE
001680*    DATA PULLED FROM THE PROFILE TABLE FOR THAT ROW'S GENE.
001690 01  WS-DRUG-RESULT.
001700     05  WS-RES-GENE                 PIC X(08) VALUE SPACES.
001710     05  WS-RES-DIPLOTYPE            PIC X(11) VALUE SPACES.
001720     05  WS-RES-PHENOTYPE            PIC X(24) VALUE SPACES.
001730     05  WS-RES-RISK-LABEL           PIC X(14) VALUE SPACES.
001740     05  WS-RES-SEVERITY             PIC X(09) VALUE SPACES.
001750     05  WS-RES-CONFID-X100          PIC 9(03) VALUE ZERO.
001760     05  WS-RES-ACTION               PIC X(200) VALUE SPACES.
001770     05  WS-RES-ALTERNATIVES         PIC X(80) VALUE SPACES.
001780     05  WS-RES-DOSE-ADJ             PIC X(120) VALUE SPACES.
001790     05  WS-RES-MONITORING           PIC X(120) VALUE SPACES.
001800     05  WS-RES-GUIDELINE            PIC X(100) VALUE SPACES.
001810     05  WS-RES-ALLELE-1             PIC X(10) VALUE SPACES.
001820     05  WS-RES-ALLELE-2             PIC X(10) VALUE SPACES.
001830     05  WS-RES-VARIANT-COUNT        PIC 9(03) VALUE ZERO.
001840
001850*    SAME RESULT FIELDS REDEFINED AS ONE FLAT STRING SO
001860*    350-NO-MATCH-DEFAULT AND 320-UNKNOWN-DRUG-DEFAULT CAN CLEAR
001870*    THE WHOLE GROUP IN ONE MOVE BEFORE FILLING IN THE DEFAULTS.
001880 01  WS-DRUG-RESULT-FLAT REDEFINES WS-DRUG-RESULT.
001890     05  WS-DRF-CHARS                PIC X(814).
001900
001910 01  WS-DRUG-NAME-AREA.
001920     05  WS-DRUG-NAME                PIC X(16) VALUE SPACES.
001930
001940 01  WS-PRIMARY-GENE                 PIC X(08) VALUE SPACES.
001950
001960 01  WS-MATCH-AREA.
001970     05  WS-LOOKUP-GENE              PIC X(08) VALUE SPACES.
001980     05  WS-GENE-PROF-IDX            PIC S9(04) COMP VALUE ZERO.
001990     05  WS-MATCH-TEXT               PIC X(48) VALUE SPACES.
002000     05  WS-CALL-MATCH-SW            PIC X(01) VALUE "N".
002010         88  CALL-MATCHED VALUE "Y".
002020     05  WS-PHRASE-TABLE OCCURS 3 TIMES
002030             INDEXED BY PHRASE-IDX.
002040         10  WS-PHRASE               PIC X(48).
002050     05  WS-PHRASE-COUNT             PIC S9(04) COMP VALUE ZERO.
002060
002070*    WORKING MIRROR OF PGXEXPL'S LINKAGE RECORD - PGXEXPL
002080*    DECLARES ITS OWN LINKAGE INLINE WITH NO SHARED COPYBOOK, SO
002090*    THIS GROUP IS BUILT TO MATCH IT FIELD FOR FIELD.
002100 01  PGXE-EXPLAIN-REC.
002110     05  PGXE-GENE                   PIC X(08).
002120     05  PGXE-DIPLOTYPE              PIC X(12).
002130     05  PGXE-PHENOTYPE              PIC X(46).
002140     05  PGXE-DRUG                   PIC X(16).
002150     05  PGXE-RISK-LABEL             PIC X(14).
002160     05  PGXE-ACTION                 PIC X(200).
002170     05  PGXE-GUIDELINE              PIC X(100).
002180     05  PGXE-ALLELE-1               PIC X(10).
002190     05  PGXE-ALLELE-2               PIC X(10).
002200     05  PGXE-VARIANT-COUNT          PIC 9(03).
002210     05  PGXE-SUMMARY-OUT            PIC X(400).
002220     05  PGXE-MECHANISM-OUT          PIC X(600).
002230     05  PGXE-GUIDE-REF-OUT          PIC X(160).
002240 01  WS-RETURN-CD                    PIC 9(4) COMP VALUE ZERO.
002250
002260*    LONG-TEXT CHUNKING WORK AREA - PRINTS THE THREE EXPLANATION
002270*    TEXTS PGXEXPL RETURNS, 114 BYTES AT A TIME, THE SAME WAY THE
002280*    OLD PRINT-TRAIN STEP-AND-REPEAT LOGIC ALWAYS HAS.
002290 01  WS-CHUNK-WORK.
002300     05  WS-CHUNK-TEXT               PIC X(620) VALUE SPACES.
002310     05  WS-CHUNK-LEN                PIC S9(04) COMP VALUE ZERO.
002320     05  WS-CHUNK-POS                PIC S9(04) COMP VALUE ZERO.
002330     05  WS-CHUNK-REMAIN             PIC S9(04) COMP VALUE ZERO.
002340     05  WS-CHUNK-PIECE              PIC X(114) VALUE SPACES.
002350
002360 01  WS-CONF-AREA.
002370     05  WS-CONF-NUM                 PIC 9V99 VALUE ZERO.
002380     05  WS-CONF-EDIT                PIC 9.99.
002390
002400 01  SWITCHES.
002410     05  MORE-DRUG-SW                PIC X(01) VALUE "Y".
002420         88  NO-MORE-DRUGS-SW VALUE "N".
002430     05  RULE-MATCHED-SW             PIC X(01) VALUE "N".
002440         88  RULE-MATCHED     VALUE "Y".
002450
002460 01  COUNTERS-AND-ACCUMULATORS.
002470     05  RECORDS-READ                PIC S9(07) COMP VALUE ZERO.
002480     05  DRUGS-ASSESSED              PIC S9(04) COMP VALUE ZERO.
002490     05  SAFE-CNT                    PIC S9(04) COMP VALUE ZERO.
002500     05  ADJUST-CNT                  PIC S9(04) COMP VALUE ZERO.
002510     05  TOXIC-CNT                   PIC S9(04) COMP VALUE ZERO.
002520     05  INEFF-CNT                   PIC S9(04) COMP VALUE ZERO.
002530     05  UNKNOWN-CNT                 PIC S9(04) COMP VALUE ZERO.
002540     05  WS-GENES-W-VARIANT-CNT      PIC S9(04) COMP VALUE ZERO.
002550
002560 77  WS-DATE                         PIC 9(06).
002570 77  WS-DRUGGENE-SUB                 PIC S9(04) COMP VALUE ZERO.
002580 77  WS-CHUNK-SCAN-IDX               PIC S9(04) COMP VALUE ZERO.
002590 77  WS-QM-GENE-SUB                  PIC S9(04) COMP VALUE ZERO.
002600
002610 COPY PGXABEND.
002620
002630 PROCEDURE DIVISION.
002640     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002650     PERFORM 100-MAINLINE THRU 100-EXIT
002660             UNTIL NO-MORE-DRUGS-SW.
002670     PERFORM 900-CLEANUP THRU 900-EXIT.
002680     MOVE ZERO TO RETURN-CODE.
002690     GOBACK.
002700
002710 000-HOUSEKEEPING.
002720     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002730     DISPLAY "******** BEGIN JOB PGXRISK ********".
002740     ACCEPT  WS-DATE FROM DATE.
002750     MOVE SPACES TO PGX-DRUGRULE-TABLE-FLAT.
002760     PERFORM 050-LOAD-DRUG-RULE-TABLE THRU 050-EXIT.
002770
002780     OPEN INPUT  PGXPROF-FILE, PGXDRGL-FILE.
002790     OPEN OUTPUT PGXRPT-FILE, SYSOUT.
002800
002810     PERFORM 060-LOAD-PROFILE-TABLE THRU 060-EXIT.
002820     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
002830     PERFORM 710-WRITE-GENE-PROFILE-SECTION THRU 710-EXIT.
002840
002850     READ PGXDRGL-FILE INTO WS-DRUG-NAME
002860         AT END
002870         MOVE "N" TO MORE-DRUG-SW
002880     END-READ.
002890 000-EXIT.
002900     EXIT.
002910
002920*    60-SECOND CPIC TABLE LOAD - DOCUMENT ORDER MATTERS, SEE THE
002930*    COPY MEMBER HEADER.  EACH MOVE BUILDS ONE ROW OF
002940*    PGX-DRUGRULE-TABLE; THE SEQUENCE BELOW FOLLOWS THE CPIC/DPWG
002950*    GUIDELINE SHEETS PHARMACY HANDED OVER FOR CR-2255.
002960 050-LOAD-DRUG-RULE-TABLE.
002970     MOVE "050-LOAD-DRUG-RULE-TABLE" TO PARA-NAME.
002980
002990     MOVE "CODEINE "       TO PGX-DR-DRUG(1)
003000     MOVE "CYP2D6  "       TO PGX-DR-GENE(1)
003010     MOVE "POOR METABOLIZER"               TO PGX-DR-MATCH-LIST(1)
003020     MOVE "INEFFECTIVE   " TO PGX-DR-RISK-LABEL(1)
003030     MOVE "MODERATE "      TO PGX-DR-SEVERITY(1)
003040     MOVE 095               TO PGX-DR-CONFID-X100(1)
003050     MOVE "Use alternative opioid (morphine, hydromorphone, oxycodone). Codeine will not be converted to active morphine."
003060                            TO PGX-DR-ACTION(1)
003070     MOVE "Morphine, Hydromorphone, Oxycodone"
003080                            TO PGX-DR-ALTERNATIVES(1)
003090     MOVE SPACES            TO PGX-DR-DOSE-ADJ(1)
003100     MOVE SPACES            TO PGX-DR-MONITORING(1)
003110     MOVE "CPIC guideline for codeine and CYP2D6 (2014, updated 2022)"
003120                            TO PGX-DR-GUIDELINE(1).
003130
003140     MOVE "CODEINE "       TO PGX-DR-DRUG(2)
003150     MOVE "CYP2D6  "       TO PGX-DR-GENE(2)
003160     MOVE "ULTRARAPID METABOLIZER"
003170                            TO PGX-DR-MATCH-LIST(2)
003180     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(2)
003190     MOVE "CRITICAL "      TO PGX-DR-SEVERITY(2)
003200     MOVE 097               TO PGX-DR-CONFID-X100(2)
003210     MOVE "CONTRAINDICATED. Risk of life-threatening morphine toxicity (respiratory depression). Select alternative opioid."
003220                            TO PGX-DR-ACTION(2)
003230     MOVE "Morphine (dose-titrated), Tramadol, Buprenorphine"
003240                            TO PGX-DR-ALTERNATIVES(2)
003250     MOVE SPACES            TO PGX-DR-DOSE-ADJ(2)
003260     MOVE SPACES            TO PGX-DR-MONITORING(2)
003270     MOVE "CPIC guideline for codeine and CYP2D6 (2014, updated 2022); FDA black box warning"
003280                            TO PGX-DR-GUIDELINE(2).
003290
003300     MOVE "CODEINE "       TO PGX-DR-DRUG(3)
003310     MOVE "CYP2D6  "       TO PGX-DR-GENE(3)
003320     MOVE "INTERMEDIATE METABOLIZER"
003330                            TO PGX-DR-MATCH-LIST(3)
003340     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(3)
003350     MOVE "MODERATE "      TO PGX-DR-SEVERITY(3)
003360     MOVE 080               TO PGX-DR-CONFID-X100(3)
003370     MOVE "Reduced analgesic effect expected. Consider alternative opioid or careful dose titration."
003380                            TO PGX-DR-ACTION(3)
003390     MOVE "Morphine, Oxycodone"
003400                            TO PGX-DR-ALTERNATIVES(3)
003410     MOVE "Consider dose increase with caution or switch to non-CYP2D6-metabolised opioid."
003420                            TO PGX-DR-DOSE-ADJ(3)
003430     MOVE SPACES            TO PGX-DR-MONITORING(3)
003440     MOVE "CPIC guideline for codeine and CYP2D6 (2014, updated 2022)"
003450                            TO PGX-DR-GUIDELINE(3).
003460
003470     MOVE "CODEINE "       TO PGX-DR-DRUG(4)
003480     MOVE "CYP2D6  "       TO PGX-DR-GENE(4)
003490     MOVE "NORMAL METABOLIZER"
003500                            TO PGX-DR-MATCH-LIST(4)
003510     MOVE "SAFE          " TO PGX-DR-RISK-LABEL(4)
003520     MOVE "LOW      "      TO PGX-DR-SEVERITY(4)
003530     MOVE 090               TO PGX-DR-CONFID-X100(4)
003540     MOVE "Use label-recommended dosing."
003550                            TO PGX-DR-ACTION(4)
003560     MOVE SPACES            TO PGX-DR-ALTERNATIVES(4)
003570     MOVE SPACES            TO PGX-DR-DOSE-ADJ(4)
003580     MOVE SPACES            TO PGX-DR-MONITORING(4)
003590     MOVE "CPIC guideline for codeine and CYP2D6 (2014, updated 2022)"
003600                            TO PGX-DR-GUIDELINE(4).
003610
003620     MOVE "TRAMADOL"       TO PGX-DR-DRUG(5)
003630     MOVE "CYP2D6  "       TO PGX-DR-GENE(5)
003640     MOVE "ULTRARAPID METABOLIZER"
003650                            TO PGX-DR-MATCH-LIST(5)
003660     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(5)
003670     MOVE "HIGH     "      TO PGX-DR-SEVERITY(5)
003680     MOVE 088               TO PGX-DR-CONFID-X100(5)
003690     MOVE "CONTRAINDICATED. Risk of life-threatening toxicity. Select alternative opioid."
003700                            TO PGX-DR-ACTION(5)
003710     MOVE "Morphine, Oxycodone"
003720                            TO PGX-DR-ALTERNATIVES(5)
003730     MOVE SPACES            TO PGX-DR-DOSE-ADJ(5)
003740     MOVE SPACES            TO PGX-DR-MONITORING(5)
003750     MOVE "CPIC guideline for tramadol and CYP2D6 (2021)"
003760                            TO PGX-DR-GUIDELINE(5).
003770
003780     MOVE "TRAMADOL"       TO PGX-DR-DRUG(6)
003790     MOVE "CYP2D6  "       TO PGX-DR-GENE(6)
003800     MOVE "POOR METABOLIZER"
003810                            TO PGX-DR-MATCH-LIST(6)
003820     MOVE "INEFFECTIVE   " TO PGX-DR-RISK-LABEL(6)
003830     MOVE "MODERATE "      TO PGX-DR-SEVERITY(6)
003840     MOVE 085               TO PGX-DR-CONFID-X100(6)
003850     MOVE "Reduced analgesic conversion expected. Consider alternative opioid."
003860                            TO PGX-DR-ACTION(6)
003870     MOVE "Morphine, Hydromorphone"
003880                            TO PGX-DR-ALTERNATIVES(6)
003890     MOVE SPACES            TO PGX-DR-DOSE-ADJ(6)
003900     MOVE SPACES            TO PGX-DR-MONITORING(6)
003910     MOVE "CPIC guideline for tramadol and CYP2D6 (2021)"
003920                            TO PGX-DR-GUIDELINE(6).
003930
003940     MOVE "WARFARIN"       TO PGX-DR-DRUG(7)
003950     MOVE "CYP2C9  "       TO PGX-DR-GENE(7)
003960     MOVE "POOR METABOLIZER"
003970                            TO PGX-DR-MATCH-LIST(7)
003980     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(7)
003990     MOVE "HIGH     "      TO PGX-DR-SEVERITY(7)
004000     MOVE 092               TO PGX-DR-CONFID-X100(7)
004010     MOVE "Significant bleeding risk at standard doses. Reduce initial dose and monitor closely."
004020                            TO PGX-DR-ACTION(7)
004030     MOVE SPACES            TO PGX-DR-ALTERNATIVES(7)
004040     MOVE "Reduce initial dose by 50%. Target INR 2.0-3.0 with enhanced monitoring."
004050                            TO PGX-DR-DOSE-ADJ(7)
004060     MOVE "INR twice weekly for first 2 weeks, then weekly until stable."
004070                            TO PGX-DR-MONITORING(7)
004080     MOVE "CPIC guideline for warfarin, CYP2C9, VKORC1, CYP4F2 (2017)"
004090                            TO PGX-DR-GUIDELINE(7).
004100
004110     MOVE "WARFARIN"       TO PGX-DR-DRUG(8)
004120     MOVE "CYP2C9  "       TO PGX-DR-GENE(8)
004130     MOVE "INTERMEDIATE METABOLIZER"
004140                            TO PGX-DR-MATCH-LIST(8)
004150     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(8)
004160     MOVE "MODERATE "      TO PGX-DR-SEVERITY(8)
004170     MOVE 087               TO PGX-DR-CONFID-X100(8)
004180     MOVE "Increased bleeding risk at standard doses. Reduce initial dose."
004190                            TO PGX-DR-ACTION(8)
004200     MOVE SPACES            TO PGX-DR-ALTERNATIVES(8)
004210     MOVE "Reduce initial dose by 25%. Increase INR monitoring frequency."
004220                            TO PGX-DR-DOSE-ADJ(8)
004230     MOVE "Weekly INR for first month."
004240                            TO PGX-DR-MONITORING(8)
004250     MOVE "CPIC guideline for warfarin, CYP2C9, VKORC1, CYP4F2 (2017)"
004260                            TO PGX-DR-GUIDELINE(8).
004270
004280     MOVE "WARFARIN"       TO PGX-DR-DRUG(9)
004290     MOVE "CYP2C9  "       TO PGX-DR-GENE(9)
004300     MOVE "NORMAL METABOLIZER"
004310                            TO PGX-DR-MATCH-LIST(9)
004320     MOVE "SAFE          " TO PGX-DR-RISK-LABEL(9)
004330     MOVE "LOW      "      TO PGX-DR-SEVERITY(9)
004340     MOVE 085               TO PGX-DR-CONFID-X100(9)
004350     MOVE "Use label-recommended dosing with routine INR monitoring."
004360                            TO PGX-DR-ACTION(9)
004370     MOVE SPACES            TO PGX-DR-ALTERNATIVES(9)
004380     MOVE SPACES            TO PGX-DR-DOSE-ADJ(9)
004390     MOVE SPACES            TO PGX-DR-MONITORING(9)
004400     MOVE "CPIC guideline for warfarin, CYP2C9, VKORC1, CYP4F2 (2017)"
004410                            TO PGX-DR-GUIDELINE(9).
004420
004430     MOVE "PHENYTOIN"      TO PGX-DR-DRUG(10)
004440     MOVE "CYP2C9  "       TO PGX-DR-GENE(10)
004450     MOVE "POOR METABOLIZER"
004460                            TO PGX-DR-MATCH-LIST(10)
004470     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(10)
004480     MOVE "HIGH     "      TO PGX-DR-SEVERITY(10)
004490     MOVE 090               TO PGX-DR-CONFID-X100(10)
004500     MOVE "Increased risk of phenytoin toxicity at standard doses."
004510                            TO PGX-DR-ACTION(10)
004520     MOVE SPACES            TO PGX-DR-ALTERNATIVES(10)
004530     MOVE "Reduce by 25-50%, use lower maintenance dose. Monitor serum levels closely."
004540                            TO PGX-DR-DOSE-ADJ(10)
004550     MOVE SPACES            TO PGX-DR-MONITORING(10)
004560     MOVE "CPIC guideline for phenytoin and CYP2C9, HLA-B (2020)"
004570                            TO PGX-DR-GUIDELINE(10).
004580
004590     MOVE "CLOPIDOGREL"    TO PGX-DR-DRUG(11)
004600     MOVE "CYP2C19 "       TO PGX-DR-GENE(11)
004610     MOVE "POOR METABOLIZER"
004620                            TO PGX-DR-MATCH-LIST(11)
004630     MOVE "INEFFECTIVE   " TO PGX-DR-RISK-LABEL(11)
004640     MOVE "HIGH     "      TO PGX-DR-SEVERITY(11)
004650     MOVE 095               TO PGX-DR-CONFID-X100(11)
004660     MOVE "Reduced antiplatelet effect expected. High risk of treatment failure."
004670                            TO PGX-DR-ACTION(11)
004680     MOVE "Prasugrel, Ticagrelor"
004690                            TO PGX-DR-ALTERNATIVES(11)
004700     MOVE SPACES            TO PGX-DR-DOSE-ADJ(11)
004710     MOVE SPACES            TO PGX-DR-MONITORING(11)
004720     MOVE "CPIC guideline for clopidogrel and CYP2C19 (2013, updated 2022)"
004730                            TO PGX-DR-GUIDELINE(11).
004740
004750     MOVE "CLOPIDOGREL"    TO PGX-DR-DRUG(12)
004760     MOVE "CYP2C19 "       TO PGX-DR-GENE(12)
004770     MOVE "INTERMEDIATE METABOLIZER"
004780                            TO PGX-DR-MATCH-LIST(12)
004790     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(12)
004800     MOVE "MODERATE "      TO PGX-DR-SEVERITY(12)
004810     MOVE 078               TO PGX-DR-CONFID-X100(12)
004820     MOVE "Somewhat reduced antiplatelet effect. Consider alternative agent."
004830                            TO PGX-DR-ACTION(12)
004840     MOVE "Prasugrel, Ticagrelor"
004850                            TO PGX-DR-ALTERNATIVES(12)
004860     MOVE SPACES            TO PGX-DR-DOSE-ADJ(12)
004870     MOVE SPACES            TO PGX-DR-MONITORING(12)
004880     MOVE "CPIC guideline for clopidogrel and CYP2C19 (2013, updated 2022)"
004890                            TO PGX-DR-GUIDELINE(12).
004900
004910     MOVE "CLOPIDOGREL"    TO PGX-DR-DRUG(13)
004920     MOVE "CYP2C19 "       TO PGX-DR-GENE(13)
004930     MOVE "RAPID METABOLIZER,ULTRARAPID METABOLIZER"
004940                            TO PGX-DR-MATCH-LIST(13)
004950     MOVE "SAFE          " TO PGX-DR-RISK-LABEL(13)
004960     MOVE "LOW      "      TO PGX-DR-SEVERITY(13)
004970     MOVE 088               TO PGX-DR-CONFID-X100(13)
004980     MOVE "Use label-recommended dosing."
004990                            TO PGX-DR-ACTION(13)
005000     MOVE SPACES            TO PGX-DR-ALTERNATIVES(13)
005010     MOVE SPACES            TO PGX-DR-DOSE-ADJ(13)
005020     MOVE SPACES            TO PGX-DR-MONITORING(13)
005030     MOVE "CPIC guideline for clopidogrel and CYP2C19 (2013, updated 2022)"
005040                            TO PGX-DR-GUIDELINE(13).
005050
005060     MOVE "CLOPIDOGREL"    TO PGX-DR-DRUG(14)
005070     MOVE "CYP2C19 "       TO PGX-DR-GENE(14)
005080     MOVE "NORMAL METABOLIZER"
005090                            TO PGX-DR-MATCH-LIST(14)
005100     MOVE "SAFE          " TO PGX-DR-RISK-LABEL(14)
005110     MOVE "LOW      "      TO PGX-DR-SEVERITY(14)
005120     MOVE 090               TO PGX-DR-CONFID-X100(14)
005130     MOVE "Use label-recommended dosing."
005140                            TO PGX-DR-ACTION(14)
005150     MOVE SPACES            TO PGX-DR-ALTERNATIVES(14)
005160     MOVE SPACES            TO PGX-DR-DOSE-ADJ(14)
005170     MOVE SPACES            TO PGX-DR-MONITORING(14)
005180     MOVE "CPIC guideline for clopidogrel and CYP2C19 (2013, updated 2022)"
005190                            TO PGX-DR-GUIDELINE(14).
005200
005210     MOVE "SIMVASTATIN"    TO PGX-DR-DRUG(15)
005220     MOVE "SLCO1B1 "       TO PGX-DR-GENE(15)
005230     MOVE "POOR FUNCTION,DECREASED FUNCTION"
005240                            TO PGX-DR-MATCH-LIST(15)
005250     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(15)
005260     MOVE "HIGH     "      TO PGX-DR-SEVERITY(15)
005270     MOVE 092               TO PGX-DR-CONFID-X100(15)
005280     MOVE "Greatly increased risk of simvastatin-induced myopathy and rhabdomyolysis."
005290                            TO PGX-DR-ACTION(15)
005300     MOVE "Pravastatin, Rosuvastatin, Atorvastatin (lower risk)"
005310                            TO PGX-DR-ALTERNATIVES(15)
005320     MOVE "Maximum simvastatin dose 20 mg/day if no alternative available."
005330                            TO PGX-DR-DOSE-ADJ(15)
005340     MOVE "Monitor for muscle pain, weakness, elevated CK."
005350                            TO PGX-DR-MONITORING(15)
005360     MOVE "CPIC guideline for statins and SLCO1B1, ABCG2, CYP2C9 (2022)"
005370                            TO PGX-DR-GUIDELINE(15).
005380
005390     MOVE "SIMVASTATIN"    TO PGX-DR-DRUG(16)
005400     MOVE "SLCO1B1 "       TO PGX-DR-GENE(16)
005410     MOVE "NORMAL FUNCTION"
005420                            TO PGX-DR-MATCH-LIST(16)
005430     MOVE "SAFE          " TO PGX-DR-RISK-LABEL(16)
005440     MOVE "LOW      "      TO PGX-DR-SEVERITY(16)
005450     MOVE 088               TO PGX-DR-CONFID-X100(16)
005460     MOVE "Use label-recommended dosing."
005470                            TO PGX-DR-ACTION(16)
005480     MOVE SPACES            TO PGX-DR-ALTERNATIVES(16)
005490     MOVE SPACES            TO PGX-DR-DOSE-ADJ(16)
005500     MOVE SPACES            TO PGX-DR-MONITORING(16)
005510     MOVE "CPIC guideline for statins and SLCO1B1, ABCG2, CYP2C9 (2022)"
005520                            TO PGX-DR-GUIDELINE(16).
005530
005540     MOVE "ATORVASTATIN"   TO PGX-DR-DRUG(17)
005550     MOVE "SLCO1B1 "       TO PGX-DR-GENE(17)
005560     MOVE "POOR FUNCTION"
005570                            TO PGX-DR-MATCH-LIST(17)
005580     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(17)
005590     MOVE "MODERATE "      TO PGX-DR-SEVERITY(17)
005600     MOVE 078               TO PGX-DR-CONFID-X100(17)
005610     MOVE "Increased risk of atorvastatin-induced myopathy."
005620                            TO PGX-DR-ACTION(17)
005630     MOVE SPACES            TO PGX-DR-ALTERNATIVES(17)
005640     MOVE "Consider dose reduction. Max 40 mg/day."
005650                            TO PGX-DR-DOSE-ADJ(17)
005660     MOVE SPACES            TO PGX-DR-MONITORING(17)
005670     MOVE "CPIC guideline for statins and SLCO1B1 (2022)"
005680                            TO PGX-DR-GUIDELINE(17).
005690
005700     MOVE "AZATHIOPRINE"   TO PGX-DR-DRUG(18)
005710     MOVE "TPMT    "       TO PGX-DR-GENE(18)
005720     MOVE "POOR METABOLIZER"
005730                            TO PGX-DR-MATCH-LIST(18)
005740     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(18)
005750     MOVE "CRITICAL "      TO PGX-DR-SEVERITY(18)
005760     MOVE 097               TO PGX-DR-CONFID-X100(18)
005770     MOVE "Severe, life-threatening myelosuppression risk at standard doses."
005780                            TO PGX-DR-ACTION(18)
005790     MOVE "Mycophenolate mofetil, Methotrexate"
005800                            TO PGX-DR-ALTERNATIVES(18)
005810     MOVE "If thiopurine required: reduce dose to 10% of standard, titrate based on CBC."
005820                            TO PGX-DR-DOSE-ADJ(18)
005830     MOVE "Weekly CBC for first month, then bi-weekly."
005840                            TO PGX-DR-MONITORING(18)
005850     MOVE "CPIC guideline for thiopurines and TPMT, NUDT15 (2018, updated 2021)"
005860                            TO PGX-DR-GUIDELINE(18).
005870
005880     MOVE "AZATHIOPRINE"   TO PGX-DR-DRUG(19)
005890     MOVE "TPMT    "       TO PGX-DR-GENE(19)
005900     MOVE "INTERMEDIATE METABOLIZER"
005910                            TO PGX-DR-MATCH-LIST(19)
005920     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(19)
005930     MOVE "MODERATE "      TO PGX-DR-SEVERITY(19)
005940     MOVE 088               TO PGX-DR-CONFID-X100(19)
005950     MOVE "Increased myelosuppression risk at standard doses."
005960                            TO PGX-DR-ACTION(19)
005970     MOVE SPACES            TO PGX-DR-ALTERNATIVES(19)
005980     MOVE "Reduce initial dose by 30-50%."
005990                            TO PGX-DR-DOSE-ADJ(19)
006000     MOVE "CBC every 2 weeks for first 3 months."
006010                            TO PGX-DR-MONITORING(19)
006020     MOVE "CPIC guideline for thiopurines and TPMT, NUDT15 (2018, updated 2021)"
006030                            TO PGX-DR-GUIDELINE(19).
006040
006050     MOVE "AZATHIOPRINE"   TO PGX-DR-DRUG(20)
006060     MOVE "TPMT    "       TO PGX-DR-GENE(20)
006070     MOVE "NORMAL METABOLIZER"
006080                            TO PGX-DR-MATCH-LIST(20)
006090     MOVE "SAFE          " TO PGX-DR-RISK-LABEL(20)
006100     MOVE "LOW      "      TO PGX-DR-SEVERITY(20)
006110     MOVE 088               TO PGX-DR-CONFID-X100(20)
006120     MOVE "Use label-recommended dosing."
006130                            TO PGX-DR-ACTION(20)
006140     MOVE SPACES            TO PGX-DR-ALTERNATIVES(20)
006150     MOVE SPACES            TO PGX-DR-DOSE-ADJ(20)
006160     MOVE SPACES            TO PGX-DR-MONITORING(20)
006170     MOVE "CPIC guideline for thiopurines and TPMT, NUDT15 (2018, updated 2021)"
006180                            TO PGX-DR-GUIDELINE(20).
006190
006200     MOVE "MERCAPTOPURINE" TO PGX-DR-DRUG(21)
006210     MOVE "TPMT    "       TO PGX-DR-GENE(21)
006220     MOVE "POOR METABOLIZER"
006230                            TO PGX-DR-MATCH-LIST(21)
006240     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(21)
006250     MOVE "CRITICAL "      TO PGX-DR-SEVERITY(21)
006260     MOVE 097               TO PGX-DR-CONFID-X100(21)
006270     MOVE "Severe, life-threatening myelosuppression risk at standard doses."
006280                            TO PGX-DR-ACTION(21)
006290     MOVE "Mycophenolate mofetil"
006300                            TO PGX-DR-ALTERNATIVES(21)
006310     MOVE SPACES            TO PGX-DR-DOSE-ADJ(21)
006320     MOVE SPACES            TO PGX-DR-MONITORING(21)
006330     MOVE "CPIC guideline for thiopurines and TPMT, NUDT15 (2018, updated 2021)"
006340                            TO PGX-DR-GUIDELINE(21).
006350
006360     MOVE "MERCAPTOPURINE" TO PGX-DR-DRUG(22)
006370     MOVE "TPMT    "       TO PGX-DR-GENE(22)
006380     MOVE "INTERMEDIATE METABOLIZER"
006390                            TO PGX-DR-MATCH-LIST(22)
006400     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(22)
006410     MOVE "HIGH     "      TO PGX-DR-SEVERITY(22)
006420     MOVE 090               TO PGX-DR-CONFID-X100(22)
006430     MOVE "Increased myelosuppression risk at standard doses."
006440                            TO PGX-DR-ACTION(22)
006450     MOVE SPACES            TO PGX-DR-ALTERNATIVES(22)
006460     MOVE "Reduce dose by 30-70%."
006470                            TO PGX-DR-DOSE-ADJ(22)
006480     MOVE SPACES            TO PGX-DR-MONITORING(22)
006490     MOVE "CPIC guideline for thiopurines and TPMT, NUDT15 (2018, updated 2021)"
006500                            TO PGX-DR-GUIDELINE(22).
006510
006520     MOVE "THIOGUANINE"    TO PGX-DR-DRUG(23)
006530     MOVE "TPMT    "       TO PGX-DR-GENE(23)
006540     MOVE "POOR METABOLIZER"
006550                            TO PGX-DR-MATCH-LIST(23)
006560     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(23)
006570     MOVE "CRITICAL "      TO PGX-DR-SEVERITY(23)
006580     MOVE 095               TO PGX-DR-CONFID-X100(23)
006590     MOVE "Severe, life-threatening myelosuppression risk at standard doses."
006600                            TO PGX-DR-ACTION(23)
006610     MOVE "Cytarabine"
006620                            TO PGX-DR-ALTERNATIVES(23)
006630     MOVE SPACES            TO PGX-DR-DOSE-ADJ(23)
006640     MOVE SPACES            TO PGX-DR-MONITORING(23)
006650     MOVE "CPIC guideline for thiopurines and TPMT, NUDT15 (2018, updated 2021)"
006660                            TO PGX-DR-GUIDELINE(23).
006670
006680     MOVE "FLUOROURACIL"   TO PGX-DR-DRUG(24)
006690     MOVE "DPYD    "       TO PGX-DR-GENE(24)
006700     MOVE "POOR METABOLIZER"
006710                            TO PGX-DR-MATCH-LIST(24)
006720     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(24)
006730     MOVE "CRITICAL "      TO PGX-DR-SEVERITY(24)
006740     MOVE 097               TO PGX-DR-CONFID-X100(24)
006750     MOVE "Severe, potentially fatal toxicity risk at standard doses."
006760                            TO PGX-DR-ACTION(24)
006770     MOVE "Irinotecan-based regimens (if applicable), Oxaliplatin"
006780                            TO PGX-DR-ALTERNATIVES(24)
006790     MOVE SPACES            TO PGX-DR-DOSE-ADJ(24)
006800     MOVE SPACES            TO PGX-DR-MONITORING(24)
006810     MOVE "CPIC guideline for fluoropyrimidines and DPYD (2017, updated 2022); EMA recommendation"
006820                            TO PGX-DR-GUIDELINE(24).
006830
006840     MOVE "FLUOROURACIL"   TO PGX-DR-DRUG(25)
006850     MOVE "DPYD    "       TO PGX-DR-GENE(25)
006860     MOVE "INTERMEDIATE METABOLIZER"
006870                            TO PGX-DR-MATCH-LIST(25)
006880     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(25)
006890     MOVE "HIGH     "      TO PGX-DR-SEVERITY(25)
006900     MOVE 090               TO PGX-DR-CONFID-X100(25)
006910     MOVE "Increased risk of severe toxicity at standard doses."
006920                            TO PGX-DR-ACTION(25)
006930     MOVE SPACES            TO PGX-DR-ALTERNATIVES(25)
006940     MOVE "Start at 50% of standard dose."
006950                            TO PGX-DR-DOSE-ADJ(25)
006960     MOVE "CBC, LFTs, and toxicity assessment each cycle."
006970                            TO PGX-DR-MONITORING(25)
006980     MOVE "CPIC guideline for fluoropyrimidines and DPYD (2017, updated 2022); EMA recommendation"
006990                            TO PGX-DR-GUIDELINE(25).
007000
007010     MOVE "FLUOROURACIL"   TO PGX-DR-DRUG(26)
007020     MOVE "DPYD    "       TO PGX-DR-GENE(26)
007030     MOVE "NORMAL METABOLIZER"
007040                            TO PGX-DR-MATCH-LIST(26)
007050     MOVE "SAFE          " TO PGX-DR-RISK-LABEL(26)
007060     MOVE "LOW      "      TO PGX-DR-SEVERITY(26)
007070     MOVE 088               TO PGX-DR-CONFID-X100(26)
007080     MOVE "Use label-recommended dosing."
007090                            TO PGX-DR-ACTION(26)
007100     MOVE SPACES            TO PGX-DR-ALTERNATIVES(26)
007110     MOVE SPACES            TO PGX-DR-DOSE-ADJ(26)
007120     MOVE SPACES            TO PGX-DR-MONITORING(26)
007130     MOVE "CPIC guideline for fluoropyrimidines and DPYD (2017, updated 2022)"
007140                            TO PGX-DR-GUIDELINE(26).
007150
007160     MOVE "CAPECITABINE"   TO PGX-DR-DRUG(27)
007170     MOVE "DPYD    "       TO PGX-DR-GENE(27)
007180     MOVE "POOR METABOLIZER"
007190                            TO PGX-DR-MATCH-LIST(27)
007200     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(27)
007210     MOVE "CRITICAL "      TO PGX-DR-SEVERITY(27)
007220     MOVE 096               TO PGX-DR-CONFID-X100(27)
007230     MOVE "Severe, potentially fatal toxicity risk at standard doses."
007240                            TO PGX-DR-ACTION(27)
007250     MOVE SPACES            TO PGX-DR-ALTERNATIVES(27)
007260     MOVE SPACES            TO PGX-DR-DOSE-ADJ(27)
007270     MOVE SPACES            TO PGX-DR-MONITORING(27)
007280     MOVE "CPIC guideline for fluoropyrimidines and DPYD (2017, updated 2022)"
007290                            TO PGX-DR-GUIDELINE(27).
007300
007310     MOVE "CAPECITABINE"   TO PGX-DR-DRUG(28)
007320     MOVE "DPYD    "       TO PGX-DR-GENE(28)
007330     MOVE "INTERMEDIATE METABOLIZER"
007340                            TO PGX-DR-MATCH-LIST(28)
007350     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(28)
007360     MOVE "HIGH     "      TO PGX-DR-SEVERITY(28)
007370     MOVE 090               TO PGX-DR-CONFID-X100(28)
007380     MOVE "Increased risk of severe toxicity at standard doses."
007390                            TO PGX-DR-ACTION(28)
007400     MOVE SPACES            TO PGX-DR-ALTERNATIVES(28)
007410     MOVE "Start at 50% of standard dose."
007420                            TO PGX-DR-DOSE-ADJ(28)
007430     MOVE SPACES            TO PGX-DR-MONITORING(28)
007440     MOVE "CPIC guideline for fluoropyrimidines and DPYD (2017, updated 2022)"
007450                            TO PGX-DR-GUIDELINE(28).
007460
007470     MOVE "AMITRIPTYLINE"  TO PGX-DR-DRUG(29)
007480     MOVE "CYP2D6  "       TO PGX-DR-GENE(29)
007490     MOVE "POOR METABOLIZER"
007500                            TO PGX-DR-MATCH-LIST(29)
007510     MOVE "TOXIC         " TO PGX-DR-RISK-LABEL(29)
007520     MOVE "HIGH     "      TO PGX-DR-SEVERITY(29)
007530     MOVE 088               TO PGX-DR-CONFID-X100(29)
007540     MOVE "Increased risk of tricyclic side effects and toxicity at standard doses."
007550                            TO PGX-DR-ACTION(29)
007560     MOVE "SSRIs, SNRIs"
007570                            TO PGX-DR-ALTERNATIVES(29)
007580     MOVE "Reduce dose to 50% of standard."
007590                            TO PGX-DR-DOSE-ADJ(29)
007600     MOVE SPACES            TO PGX-DR-MONITORING(29)
007610     MOVE "CPIC guideline for tricyclic antidepressants and CYP2D6, CYP2C19 (2016)"
007620                            TO PGX-DR-GUIDELINE(29).
007630
007640     MOVE "AMITRIPTYLINE"  TO PGX-DR-DRUG(30)
007650     MOVE "CYP2C19 "       TO PGX-DR-GENE(30)
007660     MOVE "POOR METABOLIZER"
007670                            TO PGX-DR-MATCH-LIST(30)
007680     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(30)
007690     MOVE "MODERATE "      TO PGX-DR-SEVERITY(30)
007700     MOVE 080               TO PGX-DR-CONFID-X100(30)
007710     MOVE "Increased tricyclic exposure expected at standard doses."
007720                            TO PGX-DR-ACTION(30)
007730     MOVE SPACES            TO PGX-DR-ALTERNATIVES(30)
007740     MOVE "Reduce initial dose by 50%."
007750                            TO PGX-DR-DOSE-ADJ(30)
007760     MOVE SPACES            TO PGX-DR-MONITORING(30)
007770     MOVE "CPIC guideline for tricyclic antidepressants and CYP2D6, CYP2C19 (2016)"
007780                            TO PGX-DR-GUIDELINE(30).
007790
007800     MOVE "CITALOPRAM"     TO PGX-DR-DRUG(31)
007810     MOVE "CYP2C19 "       TO PGX-DR-GENE(31)
007820     MOVE "POOR METABOLIZER"
007830                            TO PGX-DR-MATCH-LIST(31)
007840     MOVE "ADJUST DOSAGE " TO PGX-DR-RISK-LABEL(31)
007850     MOVE "MODERATE "      TO PGX-DR-SEVERITY(31)
007860     MOVE 085               TO PGX-DR-CONFID-X100(31)
007870     MOVE "Increased QT-prolongation risk at standard doses."
007880                            TO PGX-DR-ACTION(31)
007890     MOVE SPACES            TO PGX-DR-ALTERNATIVES(31)
007900     MOVE "Maximum dose 20 mg/day."
007910                            TO PGX-DR-DOSE-ADJ(31)
007920     MOVE "ECG monitoring recommended."
007930                            TO PGX-DR-MONITORING(31)
007940     MOVE "CPIC guideline for SSRIs and CYP2C19 (2015); FDA Drug Safety Communication"
007950                            TO PGX-DR-GUIDELINE(31).
007960
007970     MOVE "CITALOPRAM"     TO PGX-DR-DRUG(32)
007980     MOVE "CYP2C19 "       TO PGX-DR-GENE(32)
007990     MOVE "ULTRARAPID METABOLIZER"
008000                            TO PGX-DR-MATCH-LIST(32)
008010     MOVE "INEFFECTIVE   " TO PGX-DR-RISK-LABEL(32)
008020     MOVE "MODERATE "      TO PGX-DR-SEVERITY(32)
008030     MOVE 075               TO PGX-DR-CONFID-X100(32)
008040     MOVE "Reduced drug exposure - risk of inadequate antidepressant response."
008050                            TO PGX-DR-ACTION(32)
008060     MOVE "Sertraline, Mirtazapine"
008070                            TO PGX-DR-ALTERNATIVES(32)
008080     MOVE SPACES            TO PGX-DR-DOSE-ADJ(32)
008090     MOVE SPACES            TO PGX-DR-MONITORING(32)
008100     MOVE "CPIC guideline for SSRIs and CYP2C19 (2015)"
008110                            TO PGX-DR-GUIDELINE(32).
008120
008130     MOVE +32 TO PGX-DRUGRULE-COUNT.
008140 050-EXIT.
008150     EXIT.
008160
008170*    READS PGXPROF-FILE UNTIL THE "TR" TRAILER REC.  EVERY DETAIL
008180*    RECORD AHEAD OF THE TRAILER IS ONE GENE'S PROFILE - ALL SIX
008190*    SCREENED GENES ARE ALWAYS PRESENT (PGXPHENO WRITES A *1/*1
008200*    WILDTYPE PROFILE FOR ANY GENE WITH NO KEPT VARIANT, PER
008210*    CR-2470 - SEE 330-FIND-GENE-PROFILE BELOW).
008220 060-LOAD-PROFILE-TABLE.
008230     MOVE "060-LOAD-PROFILE-TABLE" TO PARA-NAME.
008240     MOVE ZERO TO PGX-PROFILE-COUNT.
008250
008260     READ PGXPROF-FILE INTO PGXPROF-REC
008270         AT END
008280         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
008290         GO TO 1000-ABEND-RTN
008300     END-READ.
008310     ADD +1 TO RECORDS-READ.
008320
008330     PERFORM 065-LOAD-ONE-PROFILE THRU 065-EXIT
008340         UNTIL TRAILER-REC.
008350 060-EXIT.
008360     EXIT.
008370
008380 065-LOAD-ONE-PROFILE.
008390     MOVE "065-LOAD-ONE-PROFILE" TO PARA-NAME.
008400     MOVE PGXPROF-REC TO WS-TRAILER-REC.
008410     IF NOT TRAILER-REC
008420         IF PGX-PROFILE-COUNT < 6
008430             ADD +1 TO PGX-PROFILE-COUNT
008440             SET PROF-IDX TO PGX-PROFILE-COUNT
008450             MOVE PGXPROF-GENE             TO PGX-PE-GENE(PROF-IDX)
008460             MOVE PGXPROF-DIPLOTYPE        TO PGX-PE-DIPLOTYPE(PROF-IDX)
008470             MOVE PGXPROF-PHENOTYPE        TO PGX-PE-PHENOTYPE(PROF-IDX)
008480             MOVE PGXPROF-ACTIVITY-SCORE   TO PGX-PE-ACTIVITY-SCORE(PROF-IDX)
008490             MOVE PGXPROF-MYOPATHY-RISK-CD TO PGX-PE-MYOPATHY-RISK-CD(PROF-IDX)
008500             MOVE PGXPROF-VARIANT-COUNT    TO PGX-PE-VARIANT-COUNT(PROF-IDX)
008510             MOVE PGXPROF-ALLELE-1         TO PGX-PE-ALLELE-1(PROF-IDX)
008520             MOVE PGXPROF-ALLELE-2         TO PGX-PE-ALLELE-2(PROF-IDX)
008530
008540         READ PGXPROF-FILE INTO PGXPROF-REC
008550             AT END
008560             MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
008570             GO TO 1000-ABEND-RTN
008580         END-READ
008590         ADD +1 TO RECORDS-READ.
008600 065-EXIT.
008610     EXIT.
008620
008630 100-MAINLINE.
008640     MOVE "100-MAINLINE" TO PARA-NAME.
008650     PERFORM 200-PROCESS-ONE-DRUG THRU 200-EXIT.
008660
008670     READ PGXDRGL-FILE INTO WS-DRUG-NAME
008680         AT END
008690         MOVE "N" TO MORE-DRUG-SW
008700     END-READ.
008710 100-EXIT.
008720     EXIT.
008730
008740 200-PROCESS-ONE-DRUG.
008750     MOVE "200-PROCESS-ONE-DRUG" TO PARA-NAME.
008760     PERFORM 205-UPPERCASE-DRUG-NAME THRU 205-EXIT.
008770     PERFORM 300-EVALUATE-DRUG-RULES THRU 300-EXIT.
008780     PERFORM 400-CALL-EXPLAINER THRU 400-EXIT.
008790     PERFORM 500-WRITE-DRUG-DETAIL THRU 500-EXIT.
008800     PERFORM 550-UPDATE-SUMMARY-COUNTERS THRU 550-EXIT.
008810     ADD +1 TO DRUGS-ASSESSED.
008820 200-EXIT.
008830     EXIT.
008840
008850 205-UPPERCASE-DRUG-NAME.
008860     MOVE "205-UPPERCASE-DRUG-NAME" TO PARA-NAME.
008870     INSPECT WS-DRUG-NAME
008880         CONVERTING "abcdefghijklmnopqrstuvwxyz"
008890                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008900 205-EXIT.
008910     EXIT.
008920
008930*    RULE-ENGINE - SEE CR-2255 SPECIFICATION WALKTHROUGH.  A DRUG
008940*    WITH NO GENE IN PGX-DRUGGENE-TABLE IS TREATED AS UNKNOWN; A
008950*    DRUG THAT IS KNOWN BUT WHOSE PATIENT PHENOTYPE MATCHES NONE
008960*    OF ITS RULES FALLS THROUGH TO THE SAFE DEFAULT.
008970 300-EVALUATE-DRUG-RULES.
008980     MOVE "300-EVALUATE-DRUG-RULES" TO PARA-NAME.
008990     MOVE "N" TO RULE-MATCHED-SW.
009000     PERFORM 310-FIND-PRIMARY-GENE THRU 310-EXIT.
009010
009020     IF WS-PRIMARY-GENE = SPACES
009030         PERFORM 320-UNKNOWN-DRUG-DEFAULT THRU 320-EXIT
009040         GO TO 300-EXIT.
009050
009060     PERFORM 340-TEST-ONE-RULE THRU 340-EXIT
009070         VARYING DRUGRULE-IDX FROM 1 BY 1
009080         UNTIL DRUGRULE-IDX > PGX-DRUGRULE-COUNT OR RULE-MATCHED.
009090
009100     IF NOT RULE-MATCHED
009110         PERFORM 350-NO-MATCH-DEFAULT THRU 350-EXIT.
009120 300-EXIT.
009130     EXIT.
009140
009150 310-FIND-PRIMARY-GENE.
009160     MOVE "310-FIND-PRIMARY-GENE" TO PARA-NAME.
009170     MOVE SPACES TO WS-PRIMARY-GENE.
009180     SET DRUGGENE-IDX TO 1.
009190     SEARCH PGX-DG-ENTRY
009200         AT END CONTINUE
009210         WHEN PGX-DG-DRUG(DRUGGENE-IDX) = WS-DRUG-NAME
009220             MOVE PGX-DG-GENE(DRUGGENE-IDX) TO WS-PRIMARY-GENE.
009230 310-EXIT.
009240     EXIT.
009250
009260*    STEP 1 OF THE ALGORITHM - DRUG NOT ON THE SCREENED PANEL AT
009270*    ALL.  RETURN UNKNOWN WITH ZERO CONFIDENCE AND THE GENERIC
009280*    "NO GUIDELINE" TEXT.
009290 320-UNKNOWN-DRUG-DEFAULT.
009300     MOVE "320-UNKNOWN-DRUG-DEFAULT" TO PARA-NAME.
009310     MOVE SPACES TO WS-DRUG-RESULT-FLAT.
009320     MOVE "UNKNOWN"      TO WS-RES-GENE.
009330     MOVE "UNKNOWN"      TO WS-RES-DIPLOTYPE.
009340     MOVE "UNKNOWN"      TO WS-RES-PHENOTYPE.
009350     MOVE "UNKNOWN       " TO WS-RES-RISK-LABEL.
009360     MOVE "LOW      "    TO WS-RES-SEVERITY.
009370     MOVE 000            TO WS-RES-CONFID-X100.
009380     STRING "No pharmacogenomic guideline available for "
009390                 DELIMITED BY SIZE
009400             WS-DRUG-NAME DELIMITED BY SPACE
009410             ". Use standard prescribing information."
009420                 DELIMITED BY SIZE
009430             INTO WS-RES-ACTION.
009440     MOVE "No CPIC/DPWG guideline available" TO WS-RES-GUIDELINE.
009450 320-EXIT.
009460     EXIT.
009470
009480*    COMMON GENE-PROFILE LOOKUP USED BY BOTH THE PER-RULE MATCH
009490*    TEXT BUILDER (345) AND THE NO-RULE-MATCHED DEFAULT (350).
009500*    CALLER SETS WS-LOOKUP-GENE FIRST.
009510 330-FIND-GENE-PROFILE.
009520     MOVE "330-FIND-GENE-PROFILE" TO PARA-NAME.
009530     MOVE ZERO TO WS-GENE-PROF-IDX.
009540     SET PROF-IDX TO 1.
009550     SEARCH PGX-PROFILE-ENTRY
009560         AT END CONTINUE
009570         WHEN PGX-PE-GENE(PROF-IDX) = WS-LOOKUP-GENE
009580             SET WS-GENE-PROF-IDX TO PROF-IDX.
009590 330-EXIT.
009600     EXIT.
009610
009620 340-TEST-ONE-RULE.
009630     MOVE "340-TEST-ONE-RULE" TO PARA-NAME.
009640     IF PGX-DR-DRUG(DRUGRULE-IDX) NOT = WS-DRUG-NAME
009650         GO TO 340-EXIT.
009660
009670     PERFORM 345-BUILD-MATCH-TEXT THRU 345-EXIT.
009680     IF WS-MATCH-TEXT = SPACES
009690         GO TO 340-EXIT.
009700
009710     PERFORM 348-TEST-MATCH-LIST THRU 348-EXIT.
009720     IF RULE-MATCHED
009730         PERFORM 360-CAPTURE-RULE-RESULT THRU 360-EXIT.
009740 340-EXIT.
009750     EXIT.
009760
009770*    BUILDS THE TEXT THE RULE'S PHRASE LIST IS TESTED AGAINST.
009780*    FOR SLCO1B1 THIS IS "<PHENOTYPE> <MYOPATHY-RISK-CD>", SPACE
009790*    JOINED - THE STATIN RULES KEY OFF THE FUNCTION WORDING IN
009800*    PHENOTYPE ALONE SO THE MYOPATHY CODE RIDING ALONG DOES NOT
009810*    AFFECT THE MATCH, IT IS CARRIED FOR FUTURE RULE EXPANSION.
009820 345-BUILD-MATCH-TEXT.
009830     MOVE "345-BUILD-MATCH-TEXT" TO PARA-NAME.
009840     MOVE SPACES TO WS-MATCH-TEXT.
009850     MOVE PGX-DR-GENE(DRUGRULE-IDX) TO WS-LOOKUP-GENE.
009860     PERFORM 330-FIND-GENE-PROFILE THRU 330-EXIT.
009870     IF WS-GENE-PROF-IDX = ZERO
009880         GO TO 345-EXIT.
009890
009900     SET PROF-IDX TO WS-GENE-PROF-IDX.
009910     IF PGX-PE-PHENOTYPE(PROF-IDX) = SPACES
009920         MOVE ZERO TO WS-GENE-PROF-IDX
009930         GO TO 345-EXIT.
009940
009950     IF WS-LOOKUP-GENE = "SLCO1B1 "
009960         STRING PGX-PE-PHENOTYPE(PROF-IDX) DELIMITED BY SPACE
009970                " "                        DELIMITED BY SIZE
009980                PGX-PE-MYOPATHY-RISK-CD(PROF-IDX) DELIMITED BY SPACE
009990                INTO WS-MATCH-TEXT
010000         END-STRING
010010     ELSE
010020         MOVE PGX-PE-PHENOTYPE(PROF-IDX) TO WS-MATCH-TEXT.
010030 345-EXIT.
010040     EXIT.
010050
010060*    SPLITS THE RULE'S COMMA-DELIMITED PHRASE LIST (AT MOST THREE
010070*    PHRASES PER ROW IN THIS TABLE) AND TESTS EACH AGAINST
010080*    WS-MATCH-TEXT VIA PGXMATCH'S BIDIRECTIONAL SUBSTRING RULE.
010090 348-TEST-MATCH-LIST.
010100     MOVE "348-TEST-MATCH-LIST" TO PARA-NAME.
010110     MOVE SPACES TO WS-PHRASE-TABLE.
010120     MOVE ZERO TO WS-PHRASE-COUNT.
010130     UNSTRING PGX-DR-MATCH-LIST(DRUGRULE-IDX) DELIMITED BY ","
010140         INTO WS-PHRASE(1) WS-PHRASE(2) WS-PHRASE(3)
010150         TALLYING IN WS-PHRASE-COUNT.
010160
010170     PERFORM 352-TEST-ONE-PHRASE THRU 352-EXIT
010180         VARYING PHRASE-IDX FROM 1 BY 1
010190         UNTIL PHRASE-IDX > WS-PHRASE-COUNT OR RULE-MATCHED.
010200 348-EXIT.
010210     EXIT.
010220
010230 352-TEST-ONE-PHRASE.
010240     MOVE "352-TEST-ONE-PHRASE" TO PARA-NAME.
010250     CALL "PGXMATCH" USING WS-PHRASE(PHRASE-IDX), WS-MATCH-TEXT,
010260             WS-CALL-MATCH-SW.
010270     IF CALL-MATCHED
010280         MOVE "Y" TO RULE-MATCHED-SW.
010290 352-EXIT.
010300     EXIT.
010310
010320*    STEP 2 OF THE ALGORITHM - FIRST RULE WHOSE PHRASE LIST HITS
010330*    WINS.  CAPTURE ITS RISK FIELDS PLUS THE GENE DATA 345 ALREADY
010340*    FOUND FOR THIS GENE.
010350 360-CAPTURE-RULE-RESULT.
010360     MOVE "360-CAPTURE-RULE-RESULT" TO PARA-NAME.
010370     MOVE SPACES TO WS-DRUG-RESULT-FLAT.
010380     MOVE PGX-DR-GENE(DRUGRULE-IDX)         TO WS-RES-GENE.
010390     MOVE PGX-DR-RISK-LABEL(DRUGRULE-IDX)   TO WS-RES-RISK-LABEL.
010400     MOVE PGX-DR-SEVERITY(DRUGRULE-IDX)     TO WS-RES-SEVERITY.
010410     MOVE PGX-DR-CONFID-X100(DRUGRULE-IDX)  TO WS-RES-CONFID-X100.
010420     MOVE PGX-DR-ACTION(DRUGRULE-IDX)       TO WS-RES-ACTION.
010430     MOVE PGX-DR-ALTERNATIVES(DRUGRULE-IDX) TO WS-RES-ALTERNATIVES.
010440     MOVE PGX-DR-DOSE-ADJ(DRUGRULE-IDX)     TO WS-RES-DOSE-ADJ.
010450     MOVE PGX-DR-MONITORING(DRUGRULE-IDX)   TO WS-RES-MONITORING.
010460     MOVE PGX-DR-GUIDELINE(DRUGRULE-IDX)    TO WS-RES-GUIDELINE.
010470
010480     IF WS-GENE-PROF-IDX NOT = ZERO
010490         SET PROF-IDX TO WS-GENE-PROF-IDX
010500         MOVE PGX-PE-DIPLOTYPE(PROF-IDX)     TO WS-RES-DIPLOTYPE
010510         MOVE PGX-PE-PHENOTYPE(PROF-IDX)     TO WS-RES-PHENOTYPE
010520         MOVE PGX-PE-VARIANT-COUNT(PROF-IDX) TO WS-RES-VARIANT-COUNT
010530         MOVE PGX-PE-ALLELE-1(PROF-IDX)      TO WS-RES-ALLELE-1
010540         MOVE PGX-PE-ALLELE-2(PROF-IDX)      TO WS-RES-ALLELE-2
010550     ELSE
010560         MOVE "*1/*1"     TO WS-RES-DIPLOTYPE
010570         MOVE "Normal Metabolizer" TO WS-RES-PHENOTYPE.
010580 360-EXIT.
010590     EXIT.
010600
010610*    STEP 3 OF THE ALGORITHM - DRUG IS ON THE PANEL BUT NO RULE'S
010620*    PHRASE LIST HIT THE PATIENT PHENOTYPE.  DEFAULT TO SAFE WITH
010630*    0.70 CONFIDENCE; A GENE WITH NO PROFILE DEFAULTS TO THE
010640*    WILDTYPE *1/*1 NORMAL-METABOLIZER PAIR.
010650 350-NO-MATCH-DEFAULT.
010660     MOVE "350-NO-MATCH-DEFAULT" TO PARA-NAME.
010670     MOVE SPACES TO WS-DRUG-RESULT-FLAT.
010680     MOVE WS-PRIMARY-GENE TO WS-RES-GENE.
010690     MOVE "SAFE          " TO WS-RES-RISK-LABEL.
010700     MOVE "LOW      "      TO WS-RES-SEVERITY.
010710     MOVE 070               TO WS-RES-CONFID-X100.
010720     MOVE "No pharmacogenomic risk factors identified. Use standard prescribing information."
010730                            TO WS-RES-ACTION.
010740     MOVE "CPIC / DPWG guidelines consulted" TO WS-RES-GUIDELINE.
010750
010760     MOVE WS-PRIMARY-GENE TO WS-LOOKUP-GENE.
010770     PERFORM 330-FIND-GENE-PROFILE THRU 330-EXIT.
010780     IF WS-GENE-PROF-IDX NOT = ZERO
010790         SET PROF-IDX TO WS-GENE-PROF-IDX
010800         MOVE PGX-PE-DIPLOTYPE(PROF-IDX)     TO WS-RES-DIPLOTYPE
010810         MOVE PGX-PE-PHENOTYPE(PROF-IDX)     TO WS-RES-PHENOTYPE
010820         MOVE PGX-PE-VARIANT-COUNT(PROF-IDX) TO WS-RES-VARIANT-COUNT
010830         MOVE PGX-PE-ALLELE-1(PROF-IDX)      TO WS-RES-ALLELE-1
010840         MOVE PGX-PE-ALLELE-2(PROF-IDX)      TO WS-RES-ALLELE-2
010850     ELSE
010860         MOVE "*1/*1"     TO WS-RES-DIPLOTYPE
010870         MOVE "Normal Metabolizer" TO WS-RES-PHENOTYPE.
010880 350-EXIT.
010890     EXIT.
010900
010910*    EXPLAINER - BUILD THE LINKAGE RECORD FROM THE RULE-ENGINE
010920*    RESULT AND CALL PGXEXPL FOR THE THREE EXPLANATION TEXTS.
010930 400-CALL-EXPLAINER.
010940     MOVE "400-CALL-EXPLAINER" TO PARA-NAME.
010950     MOVE SPACES TO PGXE-EXPLAIN-REC.
010960     MOVE WS-RES-GENE          TO PGXE-GENE.
010970     MOVE WS-RES-DIPLOTYPE     TO PGXE-DIPLOTYPE.
010980     MOVE WS-RES-PHENOTYPE     TO PGXE-PHENOTYPE.
010990     MOVE WS-DRUG-NAME         TO PGXE-DRUG.
011000     MOVE WS-RES-RISK-LABEL    TO PGXE-RISK-LABEL.
011010     MOVE WS-RES-ACTION        TO PGXE-ACTION.
011020     MOVE WS-RES-GUIDELINE     TO PGXE-GUIDELINE.
011030     MOVE WS-RES-ALLELE-1      TO PGXE-ALLELE-1.
011040     MOVE WS-RES-ALLELE-2      TO PGXE-ALLELE-2.
011050     MOVE WS-RES-VARIANT-COUNT TO PGXE-VARIANT-COUNT.
011060     CALL "PGXEXPL" USING PGXE-EXPLAIN-REC, WS-RETURN-CD.
011070 400-EXIT.
011080     EXIT.
011090
011100*    REPORT-BUILDER - ONE DETAIL BLOCK PER DRUG.  PAGINATION
011110*    FOLLOWS THE SAME WS-LINES/790-CHECK-PAGINATION IDIOM AS THE
011120*    PATIENT LISTING STEP THIS PROGRAM WAS REWORKED FROM.
011130 500-WRITE-DRUG-DETAIL.
011140     MOVE "500-WRITE-DRUG-DETAIL" TO PARA-NAME.
011150     MOVE WS-DRUG-NAME       TO WS-RPT-DH-DRUG.
011160     MOVE WS-RES-RISK-LABEL  TO WS-RPT-DH-RISK.
011170     MOVE WS-RES-SEVERITY    TO WS-RPT-DH-SEVERITY.
011180     WRITE PGXRPT-REC FROM WS-RPT-DRUG-HDR-REC AFTER ADVANCING 2.
011190     ADD +2 TO WS-LINES.
011200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
011210
011220     MOVE WS-RES-GENE          TO WS-RPT-GD-GENE.
011230     MOVE WS-RES-DIPLOTYPE     TO WS-RPT-GD-DIPLOTYPE.
011240     MOVE WS-RES-PHENOTYPE     TO WS-RPT-GD-PHENOTYPE.
011250     MOVE WS-RES-VARIANT-COUNT TO WS-RPT-GD-VARIANTS.
011260     WRITE PGXRPT-REC FROM WS-RPT-GENE-DTL-REC AFTER ADVANCING 1.
011270     ADD +1 TO WS-LINES.
011280     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
011290
011300     COMPUTE WS-CONF-NUM ROUNDED = WS-RES-CONFID-X100 / 100.
011310     MOVE WS-CONF-NUM TO WS-CONF-EDIT.
011320     MOVE WS-CONF-EDIT TO WS-RPT-CF-CONFIDENCE.
011330     WRITE PGXRPT-REC FROM WS-RPT-CONF-REC AFTER ADVANCING 1.
011340     ADD +1 TO WS-LINES.
011350     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
011360
011370     MOVE WS-RES-ACTION(1:118) TO WS-RPT-AC-ACTION.
011380     WRITE PGXRPT-REC FROM WS-RPT-ACTION-REC AFTER ADVANCING 1.
011390     ADD +1 TO WS-LINES.
011400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
011410
011420     IF WS-RES-ALTERNATIVES NOT = SPACES
011430         MOVE WS-RES-ALTERNATIVES TO WS-RPT-AL-ALTERNATIVES
011440         WRITE PGXRPT-REC FROM WS-RPT-ALT-REC AFTER ADVANCING 1
011450         ADD +1 TO WS-LINES
011460         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
011470
011480     IF WS-RES-DOSE-ADJ NOT = SPACES
011490         MOVE WS-RES-DOSE-ADJ(1:114) TO WS-RPT-DN-DOSE
011500         WRITE PGXRPT-REC FROM WS-RPT-DOSE-REC AFTER ADVANCING 1
011510         ADD +1 TO WS-LINES
011520         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
011530
011540     IF WS-RES-MONITORING NOT = SPACES
011550         MOVE WS-RES-MONITORING(1:111) TO WS-RPT-MN-MONITOR
011560         WRITE PGXRPT-REC FROM WS-RPT-MONITOR-REC AFTER ADVANCING 1
011570         ADD +1 TO WS-LINES
011580         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
011590
011600     MOVE WS-RES-GUIDELINE TO WS-RPT-GL-GUIDELINE.
011610     WRITE PGXRPT-REC FROM WS-RPT-GUIDE-REC AFTER ADVANCING 1.
011620     ADD +1 TO WS-LINES.
011630     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
011640
011650     PERFORM 560-PRINT-SUMMARY-TEXT THRU 560-EXIT.
011660     PERFORM 565-PRINT-MECHANISM-TEXT THRU 565-EXIT.
011670     PERFORM 570-PRINT-GUIDE-REF-TEXT THRU 570-EXIT.
011680 500-EXIT.
011690     EXIT.
011700
011710 560-PRINT-SUMMARY-TEXT.
011720     MOVE "560-PRINT-SUMMARY-TEXT" TO PARA-NAME.
011730     MOVE SPACES TO WS-CHUNK-TEXT.
011740     STRING "SUMMARY - "     DELIMITED BY SIZE
011750            PGXE-SUMMARY-OUT DELIMITED BY SIZE
011760            INTO WS-CHUNK-TEXT.
011770     PERFORM 810-PRINT-CHUNKED-TEXT THRU 810-EXIT.
011780 560-EXIT.
011790     EXIT.
011800
011810 565-PRINT-MECHANISM-TEXT.
011820     MOVE "565-PRINT-MECHANISM-TEXT" TO PARA-NAME.
011830     MOVE SPACES TO WS-CHUNK-TEXT.
011840     STRING "MECHANISM - "     DELIMITED BY SIZE
011850            PGXE-MECHANISM-OUT DELIMITED BY SIZE
011860            INTO WS-CHUNK-TEXT.
011870     PERFORM 810-PRINT-CHUNKED-TEXT THRU 810-EXIT.
011880 565-EXIT.
011890     EXIT.
011900
011910 570-PRINT-GUIDE-REF-TEXT.
011920     MOVE "570-PRINT-GUIDE-REF-TEXT" TO PARA-NAME.
011930     MOVE SPACES TO WS-CHUNK-TEXT.
011940     STRING "GUIDE REF - "      DELIMITED BY SIZE
011950            PGXE-GUIDE-REF-OUT  DELIMITED BY SIZE
011960            INTO WS-CHUNK-TEXT.
011970     PERFORM 810-PRINT-CHUNKED-TEXT THRU 810-EXIT.
011980 570-EXIT.
011990     EXIT.
012000
012010 550-UPDATE-SUMMARY-COUNTERS.
012020     MOVE "550-UPDATE-SUMMARY-COUNTERS" TO PARA-NAME.
012030     EVALUATE WS-RES-RISK-LABEL
012040         WHEN "SAFE          "
012050             ADD +1 TO SAFE-CNT
012060         WHEN "ADJUST DOSAGE "
012070             ADD +1 TO ADJUST-CNT
012080         WHEN "TOXIC         "
012090             ADD +1 TO TOXIC-CNT
012100         WHEN "INEFFECTIVE   "
012110             ADD +1 TO INEFF-CNT
012120         WHEN OTHER
012130             ADD +1 TO UNKNOWN-CNT
012140     END-EVALUATE.
012150 550-EXIT.
012160     EXIT.
012170
012180*    PAGE-HEADER / COLUMN-HEADER PARAGRAPHS, SAME SPLIT THE
012190*    PATIENT LISTING STEP USES - 700 DOES THE EJECT, 710 WALKS
012200*    THE GENE PROFILE TABLE RIGHT BELOW THE HEADERS.
012210 700-WRITE-PAGE-HDR.
012220     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
012230     ADD +1 TO WS-PAGE-NO.
012240     MOVE WS-PAGE-NO      TO WS-RPT-HDR-PAGE.
012250     MOVE WS-DATE          TO WS-RPT-HDR-DATE.
012260     WRITE PGXRPT-REC FROM WS-RPT-HDR-REC
012270         AFTER ADVANCING TOP-OF-FORM.
012280     MOVE WS-TR-PATIENT-ID TO WS-RPT-PH-PATIENT-ID.
012290     WRITE PGXRPT-REC FROM WS-RPT-PATIENT-HDR-REC
012300         AFTER ADVANCING 1.
012310     WRITE PGXRPT-REC FROM WS-RPT-GENE-COLM-HDR-REC
012320         AFTER ADVANCING 1.
012330     MOVE ZERO TO WS-LINES.
012340 700-EXIT.
012350     EXIT.
012360
012370 600-PAGE-BREAK.
012380     MOVE "600-PAGE-BREAK" TO PARA-NAME.
012390     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
012400 600-EXIT.
012410     EXIT.
012420
012430 710-WRITE-GENE-PROFILE-SECTION.
012440     MOVE "710-WRITE-GENE-PROFILE-SECTION" TO PARA-NAME.
012450     PERFORM 715-WRITE-ONE-GENE-LINE THRU 715-EXIT
012460         VARYING PROF-IDX FROM 1 BY 1
012470         UNTIL PROF-IDX > PGX-PROFILE-COUNT.
012480 710-EXIT.
012490     EXIT.
012500
012510 715-WRITE-ONE-GENE-LINE.
012520     MOVE "715-WRITE-ONE-GENE-LINE" TO PARA-NAME.
012530     MOVE PGX-PE-GENE(PROF-IDX)         TO WS-RPT-GD-GENE.
012540     MOVE PGX-PE-DIPLOTYPE(PROF-IDX)    TO WS-RPT-GD-DIPLOTYPE.
012550     MOVE PGX-PE-PHENOTYPE(PROF-IDX)    TO WS-RPT-GD-PHENOTYPE.
012560     MOVE PGX-PE-VARIANT-COUNT(PROF-IDX) TO WS-RPT-GD-VARIANTS.
012570     WRITE PGXRPT-REC FROM WS-RPT-GENE-DTL-REC AFTER ADVANCING 1.
012580     ADD +1 TO WS-LINES.
012590     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
012600 715-EXIT.
012610     EXIT.
012620
012630 790-CHECK-PAGINATION.
012640     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
012650     IF WS-LINES > WS-LINES-PER-PAGE
012660         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
012670 790-EXIT.
012680     EXIT.
012690
012700*    GENERIC LONG-TEXT PRINTER - CHOPS WHATEVER IS SITTING IN
012710*    WS-CHUNK-TEXT INTO 114-BYTE PIECES AND WRITES ONE
012720*    WS-RPT-EXPLAIN-REC LINE PER PIECE.
012730 810-PRINT-CHUNKED-TEXT.
012740     MOVE "810-PRINT-CHUNKED-TEXT" TO PARA-NAME.
012750     PERFORM 815-COMPUTE-CHUNK-LEN THRU 815-EXIT.
012760     IF WS-CHUNK-LEN = 0
012770         GO TO 810-EXIT.
012780
012790     PERFORM 820-WRITE-ONE-CHUNK THRU 820-EXIT
012800         VARYING WS-CHUNK-POS FROM 1 BY 114
012810         UNTIL WS-CHUNK-POS > WS-CHUNK-LEN.
012820 810-EXIT.
012830     EXIT.
012840
012850 815-COMPUTE-CHUNK-LEN.
012860     MOVE "815-COMPUTE-CHUNK-LEN" TO PARA-NAME.
012870     MOVE ZERO TO WS-CHUNK-LEN.
012880     PERFORM 816-TEST-CHUNK-BYTE THRU 816-EXIT
012890         VARYING WS-CHUNK-SCAN-IDX FROM 620 BY -1
012900         UNTIL WS-CHUNK-SCAN-IDX < 1 OR WS-CHUNK-LEN > 0.
012910 815-EXIT.
012920     EXIT.
012930
012940 816-TEST-CHUNK-BYTE.
012950     IF WS-CHUNK-TEXT(WS-CHUNK-SCAN-IDX:1) NOT = SPACE
012960         MOVE WS-CHUNK-SCAN-IDX TO WS-CHUNK-LEN.
012970 816-EXIT.
012980     EXIT.
012990
013000 820-WRITE-ONE-CHUNK.
013010     MOVE "820-WRITE-ONE-CHUNK" TO PARA-NAME.
013020     COMPUTE WS-CHUNK-REMAIN = 620 - WS-CHUNK-POS + 1.
013030     IF WS-CHUNK-REMAIN > 114
013040         MOVE 114 TO WS-CHUNK-REMAIN.
013050     MOVE SPACES TO WS-CHUNK-PIECE.
013060     MOVE WS-CHUNK-TEXT(WS-CHUNK-POS:WS-CHUNK-REMAIN) TO WS-CHUNK-PIECE.
013070     MOVE WS-CHUNK-PIECE TO WS-RPT-EX-TEXT.
013080     WRITE PGXRPT-REC FROM WS-RPT-EXPLAIN-REC AFTER ADVANCING 1.
013090     ADD +1 TO WS-LINES.
013100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
013110 820-EXIT.
013120     EXIT.
013130
013140*    PATIENT-END CONTROL BREAK - PER-RISK-LABEL TOTALS, DRUGS
013150*    ASSESSED, AND THE QUALITY METRICS CARRIED FROM PGXVPARS.
013160 900-CLEANUP.
013170     MOVE "900-CLEANUP" TO PARA-NAME.
013180     MOVE DRUGS-ASSESSED TO WS-RPT-SM-DRUG-CNT.
013190     MOVE SAFE-CNT        TO WS-RPT-SM-SAFE-CNT.
013200     MOVE ADJUST-CNT      TO WS-RPT-SM-ADJUST-CNT.
013210     MOVE TOXIC-CNT       TO WS-RPT-SM-TOXIC-CNT.
013220     MOVE INEFF-CNT       TO WS-RPT-SM-INEFF-CNT.
013230     MOVE UNKNOWN-CNT     TO WS-RPT-SM-UNKNOWN-CNT.
013240     WRITE PGXRPT-REC FROM WS-RPT-SUMMARY-REC AFTER ADVANCING 2.
013250     ADD +1 TO WS-LINES.
013260     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
013270
013280     MOVE WS-TR-TOTAL-PARSED TO WS-RPT-QM-PARSED-CNT.
013290     MOVE WS-TR-ERROR-COUNT  TO WS-RPT-QM-ERROR-CNT.
013300     PERFORM 905-COUNT-GENES-W-VARIANT THRU 905-EXIT.
013310     MOVE WS-GENES-W-VARIANT-CNT TO WS-RPT-QM-GENE-CNT.
013320     MOVE WS-TR-PARSE-OK     TO WS-RPT-QM-PARSE-OK.
013330     MOVE WS-TR-PGX-FOUND    TO WS-RPT-QM-PGX-FOUND.
013340     WRITE PGXRPT-REC FROM WS-RPT-QUALITY-REC AFTER ADVANCING 1.
013350     ADD +1 TO WS-LINES.
013360
013370     CLOSE PGXPROF-FILE, PGXDRGL-FILE, PGXRPT-FILE, SYSOUT.
013380
013390     DISPLAY "** DRUGS ASSESSED **".
013400     DISPLAY DRUGS-ASSESSED.
013410     DISPLAY "** SAFE / ADJUST / TOXIC / INEFFECTIVE / UNKNOWN **".
013420     DISPLAY SAFE-CNT.
013430     DISPLAY ADJUST-CNT.
013440     DISPLAY TOXIC-CNT.
013450     DISPLAY INEFF-CNT.
013460     DISPLAY UNKNOWN-CNT.
013470     DISPLAY "******** NORMAL END OF JOB PGXRISK ********".
013480 900-EXIT.
013490     EXIT.
013500
013510*    CR-2471 - PGXPHENO NOW WRITES A PROFILE ROW FOR EVERY ONE
013520*    OF THE SIX SCREENED GENES, INCLUDING A *1/*1 WILDTYPE ROW
013530*    FOR A GENE WITH NO KEPT VARIANT (SEE CR-2470), SO
013540*    PGX-PROFILE-COUNT IS ALWAYS 6 AND CANNOT BE USED FOR THE
013550*    "GENES W/VARIANTS" QUALITY-METRIC LINE ANY LONGER.  THIS
013560*    PARAGRAPH WALKS THE PROFILE TABLE AND COUNTS ONLY THE
013570*    ENTRIES CARRYING AT LEAST ONE VARIANT.
013580 905-COUNT-GENES-W-VARIANT.
013590     MOVE "905-COUNT-GENES-W-VARIANT" TO PARA-NAME.
013600     MOVE ZERO TO WS-GENES-W-VARIANT-CNT.
013610     PERFORM 907-TEST-ONE-GENE-PROFILE THRU 907-EXIT
013620         VARYING WS-QM-GENE-SUB FROM 1 BY 1
013630         UNTIL WS-QM-GENE-SUB > PGX-PROFILE-COUNT.
013640 905-EXIT.
013650     EXIT.
013660
013670 907-TEST-ONE-GENE-PROFILE.
013680     MOVE "907-TEST-ONE-GENE-PROFILE" TO PARA-NAME.
013690     SET PROF-IDX TO WS-QM-GENE-SUB.
013700     IF PGX-PE-VARIANT-COUNT(PROF-IDX) > 0
013710         ADD +1 TO WS-GENES-W-VARIANT-CNT.
013720 907-EXIT.
013730     EXIT.
013740
013750 1000-ABEND-RTN.
013760     WRITE SYSOUT-REC FROM ABEND-REC.
013770     CLOSE PGXPROF-FILE, PGXDRGL-FILE, PGXRPT-FILE, SYSOUT.
013780     DISPLAY "*** ABNORMAL END OF JOB-PGXRISK ***" UPON CONSOLE.
013790     DIVIDE ZERO-VAL INTO ONE-VAL.
