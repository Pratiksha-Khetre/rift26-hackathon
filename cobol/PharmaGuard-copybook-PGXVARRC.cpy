000100******************************************************************
000110*    COPY MEMBER:  PGXVARRC                                     *
000120*    DDS0001.TEST.COPYLIB(PGXVARRC)                              *
000130*                                                                *
000140*    ONE PARSED PHARMACOGENOMIC VARIANT, AS WRITTEN BY PGXVPARS  *
000150*    TO THE PGXVOUT WORK FILE AND READ BY PGXPHENO.  THE GENE    *
000160*    CODE IS CARRIED AS THE LEADING FIELD SO THE SIX GENE        *
000170*    GROUPS FALL OUT IN FILE ORDER WITHOUT A SEPARATE SORT STEP  *
000180*    - PGXVPARS WRITES ALL CYP2D6 LINES, THEN ALL CYP2C19 LINES, *
000190*    AND SO ON, FOR EACH PATIENT.                                *
000200******************************************************************
000210*    MAINTENANCE LOG                                            *
000220*    DATE       BY   REQUEST     DESCRIPTION                    *
000230*    ---------- ---- ----------- ------------------------------ *
000240*    02/11/01   DKN  CR-2255     ORIGINAL MEMBER FOR PHARMAGUARD *
000250*                                NIGHTLY SCREENING CONVERSION.   *
000260*    09/30/02   MWC  CR-2410     ADDED ZYGOSITY-CD, PATIENT-TOOK *
000270*                                TOO LONG FINDING HOM-ALT BUGS   *
000280*                                WITHOUT IT IN THE OUTPUT.       *
000290******************************************************************
000300
000310 01  PGXVAR-REC.
000320     05  PGXVAR-GENE                 PIC X(08).
000330     05  PGXVAR-CHROMOSOME           PIC X(06).
000340     05  PGXVAR-POSITION             PIC 9(09).
000350     05  PGXVAR-RSID                 PIC X(12).
000360     05  PGXVAR-REF                  PIC X(08).
000370     05  PGXVAR-ALT                  PIC X(08).
000380     05  PGXVAR-GENOTYPE             PIC X(03).
000390     05  PGXVAR-ZYGOSITY-CD          PIC X(14).
000400     05  PGXVAR-STAR-ALLELE          PIC X(10).
000410     05  PGXVAR-QUALITY              PIC X(06).
000420     05  PGXVAR-FILTER               PIC X(08).
000430     05  FILLER                      PIC X(08).
000440
000450*    ALTERNATE VIEW USED BY THE SLCO1B1 SPECIAL HANDLER TO PICK
000460*    THE TWO GENOTYPE LETTERS OUT OF REF/ALT WITHOUT A REFERENCE
000470*    MODIFICATION.
000480 01  PGXVAR-REF-ALT-PAIR REDEFINES PGXVAR-REC.
000490     05  FILLER                      PIC X(35).
000500     05  PGXVAR-RA-REF-1ST           PIC X(01).
000510     05  FILLER                      PIC X(07).
000520     05  PGXVAR-RA-ALT-1ST           PIC X(01).
000530     05  FILLER                      PIC X(56).
