000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PGXVPARS.
000120 AUTHOR. D K NOLAN.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 01/18/01.
000150 DATE-COMPILED. 01/18/01.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180****************************************************************
000190*    PHARMAGUARD NIGHTLY MEDICATION SAFETY SCREENING - STEP 1   *
000200*    READS THE PATIENT'S VARIANT CALL FILE (VCF), KEEPS ONLY    *
000210*    THE VARIANTS THAT FALL IN ONE OF THE SIX SCREENED          *
000220*    PHARMACOGENES, DERIVES GENOTYPE/ZYGOSITY/STAR ALLELE, AND  *
000230*    WRITES ONE SCRUBBED RECORD PER KEPT VARIANT TO PGXVOUT,    *
000240*    GENE-CODE LEADING SO PGXPHENO SEES SIX GROUPS IN FILE      *
000250*    ORDER WITH NO SEPARATE SORT STEP.  MALFORMED LINES GO TO   *
000260*    PGXVERR.  A TRAILER RECORD CARRYING THE QUALITY METRICS IS *
000270*    WRITTEN LAST FOR PGXRISK TO PRINT AT PATIENT END.          *
000280****************************************************************
000290*    MAINTENANCE LOG                                           *
000300*    DATE       BY   REQUEST     DESCRIPTION                   *
000310*    ---------- ---- ----------- -----------------------------*
000320*    01/18/01   DKN  CR-2255     ORIGINAL PROGRAM - REWORKED    *
000330*                                FROM PATSRCH FOR PHARMAGUARD.  *
000340*    04/02/01   DKN  CR-2271     ADDED SLCO1B1 TO THE SCREENED  *
000350*                                GENE LIST PER PHARMACY REQUEST.*
000360*    09/30/02   MWC  CR-2410     ADDED ZYGOSITY-CD TO OUTPUT -  *
000370*                                HOM-ALT VARIANTS WERE SILENTLY *
000380*                                DROPPED DOWNSTREAM WITHOUT IT. *
000390*    02/11/03   MWC  CR-2455     FIXED GENE= SCAN TO STOP AT    *
000400*                                FIRST COMMA - ANNOTATION       *
000410*                                VENDOR STARTED EMITTING        *
000420*                                "GENE=CYP2D6,LOC100" IN INFO.  *
000430*    03/18/03   MWC  CR-2462     RSID TABLE LOOKUP AND STAR     *
000440*                                ALLELE LOOKUP BOTH MISSED ON   *
000450*                                EVERY VARIANT - VCF #ID COLUMN *
000460*                                COMES IN LOWER CASE, TABLE IS  *
000470*                                UPPER.  UPPER-CASE THE RSID    *
000480*                                BEFORE EITHER SEARCH.          *
000490*    03/18/03   MWC  CR-2463     PATIENT ID STAYED "PATIENT_    *
000500*                                UNKNOWN" WHEN THE #CHROM       *
000510*                                HEADER CARRIED NO SAMPLE       *
000520*                                COLUMN - ADDED FILE-STEM       *
000530*                                FALLBACK AT END OF FILE PER    *
000540*                                PHARMACY REQUEST.              *
000550****************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-390.
000600 OBJECT-COMPUTER. IBM-390.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     SYSIN IS PGX-PARM-CARD
000640     CLASS VCF-NUMERIC-CLASS IS "0" THRU "9".
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT SYSOUT
000690     ASSIGN TO UT-S-SYSOUT
000700       ORGANIZATION IS SEQUENTIAL.
000710
000720     SELECT PGXVCF-FILE
000730     ASSIGN TO UT-S-PGXVCF
000740       ACCESS MODE IS SEQUENTIAL
000750       FILE STATUS IS IFCODE.
000760
000770     SELECT PGXVOUT-FILE
000780     ASSIGN TO UT-S-PGXVOUT
000790       ACCESS MODE IS SEQUENTIAL
000800       FILE STATUS IS OFCODE.
000810
000820     SELECT PGXVERR-FILE
000830     ASSIGN TO UT-S-PGXVERR
000840       ACCESS MODE IS SEQUENTIAL
000850       FILE STATUS IS EFCODE.
000860
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  SYSOUT
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 130 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS SYSOUT-REC.
000950 01  SYSOUT-REC                      PIC X(130).
000960
000970****** PATIENT VCF - VARIABLE TAB-DELIMITED TEXT, ONE VARIANT
000980****** PER LINE.  ## LINES ARE META, #CHROM IS THE HEADER LINE.
000990 FD  PGXVCF-FILE
001000     RECORDING MODE IS F
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 400 CHARACTERS
001030     BLOCK CONTAINS 0 RECORDS
001040     DATA RECORD IS PGXVCF-REC.
001050 01  PGXVCF-REC                      PIC X(400).
001060
001070****** ONE OUTPUT RECORD PER KEPT VARIANT, GENE CODE LEADING,
001080****** PLUS A FINAL TRAILER RECORD CARRYING THE QUALITY METRICS.
001090 FD  PGXVOUT-FILE
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 100 CHARACTERS
001130     BLOCK CONTAINS 0 RECORDS
001140     DATA RECORD IS PGXVOUT-REC.
001150 01  PGXVOUT-REC                     PIC X(100).
001160
001170****** MALFORMED-LINE ERROR LOG.
001180 FD  PGXVERR-FILE
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 100 CHARACTERS
001220     BLOCK CONTAINS 0 RECORDS
001230     DATA RECORD IS PGXVERR-REC.
001240 01  PGXVERR-REC                     PIC X(100).
001250
001260 WORKING-STORAGE SECTION.
001270
001280 01  FILE-STATUS-CODES.
001290     05  IFCODE                      PIC X(2).
001300         88  CODE-READ       VALUE SPACES.
001310         88  NO-MORE-DATA    VALUE "10".
001320     05  OFCODE                      PIC X(2).
001330         88  CODE-WRITE      VALUE SPACES.
001340     05  EFCODE                      PIC X(2).
001350         88  CODE-WRITE-ERR  VALUE SPACES.
001360
001370** QSAM FILE - PARSED VARIANT RECORD LAYOUT
001380 COPY PGXVARRC.
001390
001400** CANNED RSID AND GENE-RANGE LOOKUP TABLES
001410 COPY PGXRSID.
001420
001430 01  WS-TRAILER-REC.
001440     05  WS-TR-REC-TYPE              PIC X(02) VALUE "TR".
001450     05  WS-TR-PARSE-OK              PIC X(01) VALUE "Y".
001460     05  WS-TR-TOTAL-PARSED          PIC 9(06) VALUE ZERO.
001470     05  WS-TR-PGX-FOUND             PIC 9(06) VALUE ZERO.
001480     05  WS-TR-ERROR-COUNT           PIC 9(04) VALUE ZERO.
001490     05  WS-TR-PATIENT-ID            PIC X(16) VALUE SPACES.
001500     05  FILLER                      PIC X(65) VALUE SPACES.
001510
001520*    ONE-CARD SYSIN PARM SUPPLIED BY THE JCL THAT BUILT THE PATIENT'S
001530*    VCF DATASET - THE DSN'S LOW-LEVEL QUALIFIER, UPPER-CASE, READ
001540*    ONLY WHEN THE #CHROM HEADER NEVER GAVE US A SAMPLE ID (CR-2463).
001550 01  WS-FILE-STEM-CARD                  PIC X(16) VALUE SPACES.
001560
001570*    ALTERNATE VIEW OF THE TRAILER USED WHEN A PREVIOUS BUILD'S
001580*    DISPLAY DUMP NEEDS TO BE DIFFED BYTE FOR BYTE (CR-2410).
001590 01  WS-TRAILER-HEX REDEFINES WS-TRAILER-REC.
001600     05  WS-TR-HEX-TEXT              PIC X(100).
001610
001620 01  WS-VCF-LINE-AREA.
001630     05  WS-VCF-LINE                 PIC X(400).
001640
001650 01  WS-VCF-SEG-TABLE.
001660     05  WS-VCF-SEG PIC X(64) OCCURS 12 TIMES
001670             INDEXED BY SEG-IDX.
001680
001690 01  WS-INFO-SEG-TABLE.
001700     05  WS-INFO-SEG PIC X(64) OCCURS 10 TIMES
001710             INDEXED BY INFO-IDX.
001720
001730 01  WS-GENOTYPE-PARTS.
001740     05  WS-FMT-SEG  PIC X(10) OCCURS 10 TIMES
001750             INDEXED BY FMT-IDX.
001760     05  WS-SMP-SEG  PIC X(10) OCCURS 10 TIMES
001770             INDEXED BY SMP-IDX.
001780
001790 01  VALID-GENE-TABLE-DATA.
001800     05  FILLER                      PIC X(08) VALUE "CYP2D6  ".
001810     05  FILLER                      PIC X(08) VALUE "CYP2C19 ".
001820     05  FILLER                      PIC X(08) VALUE "CYP2C9  ".
001830     05  FILLER                      PIC X(08) VALUE "SLCO1B1 ".
001840     05  FILLER                      PIC X(08) VALUE "TPMT    ".
001850     05  FILLER                      PIC X(08) VALUE "DPYD    ".
001860
001870 01  VALID-GENE-TABLE REDEFINES VALID-GENE-TABLE-DATA.
001880     05  VALID-GENE-ENTRY PIC X(08) OCCURS 6 TIMES
001890             INDEXED BY VGENE-IDX.
001900
001910 01  WS-WORK-FIELDS.
001920     05  WS-FIELD-COUNT              PIC S9(04) COMP VALUE ZERO.
001930     05  WS-SEG-COUNT                PIC S9(04) COMP VALUE ZERO.
001940     05  WS-LINE-NBR                 PIC S9(07) COMP VALUE ZERO.
001950     05  WS-POS-LEN                  PIC S9(04) COMP VALUE ZERO.
001960     05  WS-GENE-LEN                 PIC S9(04) COMP VALUE ZERO.
001970     05  WS-CHROM-UPPER              PIC X(06) VALUE SPACES.
001980     05  WS-CHROM-BARE                PIC X(03) VALUE SPACES.
001990     05  WS-CHROM-LEN                 PIC S9(04) COMP VALUE ZERO.
002000     05  WS-GENE-TAG-RAW             PIC X(64) VALUE SPACES.
002010     05  WS-GENE-CANDIDATE           PIC X(16) VALUE SPACES.
002020     05  WS-GENOTYPE-RAW             PIC X(10) VALUE SPACES.
002030     05  WS-ALLELE-1                 PIC X(01) VALUE SPACES.
002040     05  WS-ALLELE-2                 PIC X(01) VALUE SPACES.
002050     05  WS-ERR-TEXT                 PIC X(80) VALUE SPACES.
002060     05  WS-GT-SLOT                  PIC S9(04) COMP VALUE ZERO.
002070
002080 01  SWITCHES.
002090     05  MORE-VCF-SW                 PIC X(01) VALUE "Y".
002100         88  NO-MORE-VCF     VALUE "N".
002110     05  HEADER-SEEN-SW              PIC X(01) VALUE "N".
002120         88  HEADER-SEEN     VALUE "Y".
002130     05  GENE-FOUND-SW               PIC X(01) VALUE "N".
002140         88  GENE-FOUND      VALUE "Y".
002150     05  RSID-HIT-SW                 PIC X(01) VALUE "N".
002160         88  RSID-HIT        VALUE "Y".
002170
002180 01  COUNTERS-AND-ACCUMULATORS.
002190     05  RECORDS-READ                PIC S9(07) COMP VALUE ZERO.
002200     05  RECORDS-WRITTEN             PIC S9(07) COMP VALUE ZERO.
002210     05  ERROR-RECS                  PIC S9(07) COMP VALUE ZERO.
002220     05  TOTAL-VARIANTS-PARSED       PIC S9(07) COMP VALUE ZERO.
002230     05  PGX-VARIANTS-FOUND          PIC S9(07) COMP VALUE ZERO.
002240
002250 77  WS-DATE                         PIC 9(06).
002260 77  TAB-CHAR                        PIC X(01) VALUE X"09".
002270
002280 COPY PGXABEND.
002290
002300 PROCEDURE DIVISION.
002310     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002320     PERFORM 100-MAINLINE THRU 100-EXIT
002330             UNTIL NO-MORE-VCF.
002340     PERFORM 900-CLEANUP THRU 900-EXIT.
002350     MOVE ZERO TO RETURN-CODE.
002360     GOBACK.
002370
002380 000-HOUSEKEEPING.
002390     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002400     DISPLAY "******** BEGIN JOB PGXVPARS ********".
002410     ACCEPT  WS-DATE FROM DATE.
002420     OPEN INPUT  PGXVCF-FILE.
002430     OPEN OUTPUT PGXVOUT-FILE, PGXVERR-FILE, SYSOUT.
002440
002450     MOVE "PATIENT_UNKNOWN " TO WS-TR-PATIENT-ID.
002460
002470     READ PGXVCF-FILE INTO WS-VCF-LINE
002480         AT END
002490         MOVE "N" TO MORE-VCF-SW
002500     END-READ.
002510 000-EXIT.
002520     EXIT.
002530
002540 100-MAINLINE.
002550     MOVE "100-MAINLINE" TO PARA-NAME.
002560     ADD +1 TO WS-LINE-NBR.
002570     ADD +1 TO RECORDS-READ.
002580
002590     IF WS-VCF-LINE(1:2) = "##"
002600         GO TO 100-READ-NEXT.
002610
002620     IF WS-VCF-LINE(1:6) = "#CHROM"
002630         PERFORM 210-CAPTURE-HEADER THRU 210-EXIT
002640         GO TO 100-READ-NEXT.
002650
002660     IF NOT HEADER-SEEN
002670         GO TO 100-READ-NEXT.
002680
002690     IF WS-VCF-LINE = SPACES
002700         GO TO 100-READ-NEXT.
002710
002720     PERFORM 300-SPLIT-DATA-LINE THRU 300-EXIT.
002730
002740     IF WS-FIELD-COUNT < 8
002750         MOVE SPACES TO WS-ERR-TEXT
002760         STRING "LINE " DELIMITED BY SIZE
002770                WS-LINE-NBR DELIMITED BY SIZE
002780                ": FEWER THAN 8 FIELDS - SKIPPED"
002790                   DELIMITED BY SIZE
002800                INTO WS-ERR-TEXT
002810         END-STRING
002820         MOVE WS-ERR-TEXT TO PGXVERR-REC
002830         WRITE PGXVERR-REC
002840         ADD +1 TO ERROR-RECS
002850         GO TO 100-READ-NEXT.
002860
002870     ADD +1 TO TOTAL-VARIANTS-PARSED.
002880     INITIALIZE PGXVAR-REC.
002890
002900     PERFORM 400-DETERMINE-GENE THRU 400-EXIT.
002910     IF NOT GENE-FOUND
002920         GO TO 100-READ-NEXT.
002930
002940     PERFORM 500-DERIVE-GENOTYPE THRU 500-EXIT.
002950     PERFORM 600-DERIVE-ZYGOSITY THRU 600-EXIT.
002960
002970     IF PGXVAR-ZYGOSITY-CD = "HOMOZYGOUS_REF"
002980         GO TO 100-READ-NEXT.
002990
003000     PERFORM 650-DERIVE-STAR-ALLELE THRU 650-EXIT.
003010     PERFORM 700-WRITE-PGXVAR-REC THRU 700-EXIT.
003020
003030 100-READ-NEXT.
003040     READ PGXVCF-FILE INTO WS-VCF-LINE
003050         AT END
003060         MOVE "N" TO MORE-VCF-SW
003070     END-READ.
003080 100-EXIT.
003090     EXIT.
003100
003110 210-CAPTURE-HEADER.
003120     MOVE "210-CAPTURE-HEADER" TO PARA-NAME.
003130     MOVE "Y" TO HEADER-SEEN-SW.
003140     PERFORM 220-SPLIT-HEADER-LINE THRU 220-EXIT.
003150     IF WS-SEG-COUNT >= 10
003160         IF WS-VCF-SEG(10) NOT = SPACES
003170             MOVE WS-VCF-SEG(10) TO WS-TR-PATIENT-ID.
003180 210-EXIT.
003190     EXIT.
003200
003210 220-SPLIT-HEADER-LINE.
003220     MOVE "220-SPLIT-HEADER-LINE" TO PARA-NAME.
003230     MOVE SPACES TO WS-VCF-SEG-TABLE.
003240     MOVE ZERO TO WS-SEG-COUNT.
003250     UNSTRING WS-VCF-LINE DELIMITED BY TAB-CHAR
003260         INTO WS-VCF-SEG(1)  WS-VCF-SEG(2)  WS-VCF-SEG(3)
003270              WS-VCF-SEG(4)  WS-VCF-SEG(5)  WS-VCF-SEG(6)
003280              WS-VCF-SEG(7)  WS-VCF-SEG(8)  WS-VCF-SEG(9)
003290              WS-VCF-SEG(10) WS-VCF-SEG(11) WS-VCF-SEG(12)
003300         TALLYING IN WS-SEG-COUNT
003310     END-UNSTRING.
003320 220-EXIT.
003330     EXIT.
003340
003350 300-SPLIT-DATA-LINE.
003360     MOVE "300-SPLIT-DATA-LINE" TO PARA-NAME.
003370     MOVE SPACES TO WS-VCF-SEG-TABLE.
003380     MOVE ZERO TO WS-FIELD-COUNT.
003390     UNSTRING WS-VCF-LINE DELIMITED BY TAB-CHAR
003400         INTO WS-VCF-SEG(1)  WS-VCF-SEG(2)  WS-VCF-SEG(3)
003410              WS-VCF-SEG(4)  WS-VCF-SEG(5)  WS-VCF-SEG(6)
003420              WS-VCF-SEG(7)  WS-VCF-SEG(8)  WS-VCF-SEG(9)
003430              WS-VCF-SEG(10) WS-VCF-SEG(11) WS-VCF-SEG(12)
003440         TALLYING IN WS-FIELD-COUNT
003450     END-UNSTRING.
003460 300-EXIT.
003470     EXIT.
003480
003490*    GENE DETERMINATION - RSID TABLE, THEN INFO GENE= TAG, THEN
003500*    CHROMOSOME POSITION RANGE.  FIRST HIT WINS (CR-2255).
003510 400-DETERMINE-GENE.
003520     MOVE "400-DETERMINE-GENE" TO PARA-NAME.
003530     MOVE "N" TO GENE-FOUND-SW.
003540     MOVE "N" TO RSID-HIT-SW.
003550
003560     MOVE WS-VCF-SEG(4) TO PGXVAR-REF.
003570     MOVE WS-VCF-SEG(5) TO PGXVAR-ALT.
003580     MOVE WS-VCF-SEG(6) TO PGXVAR-QUALITY.
003590     MOVE WS-VCF-SEG(7) TO PGXVAR-FILTER.
003600
003610     PERFORM 405-NORMALIZE-CHROM THRU 405-EXIT.
003620     PERFORM 410-DERIVE-POSITION THRU 410-EXIT.
003630
003640     IF WS-VCF-SEG(3) NOT = SPACES
003650        AND WS-VCF-SEG(3) NOT = "."
003660         MOVE WS-VCF-SEG(3) TO PGXVAR-RSID
003670*        VCF #ID COLUMN COMES IN LOWER CASE ("rs3892097"); THE
003680*        CANNED RSID TABLE IN PGXRSID IS CARRIED UPPER CASE - FOLD
003690*        BEFORE EITHER SEARCH OR EVERY ROW MISSES (CR-2462).
003700         INSPECT PGXVAR-RSID
003710             CONVERTING "abcdefghijklmnopqrstuvwxyz"
003720                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003730         PERFORM 420-SEARCH-RSID-TABLE THRU 420-EXIT.
003740
003750     IF RSID-HIT
003760         MOVE "Y" TO GENE-FOUND-SW
003770         GO TO 400-EXIT.
003780
003790     PERFORM 430-SCAN-INFO-GENE THRU 430-EXIT.
003800     IF GENE-FOUND
003810         GO TO 400-EXIT.
003820
003830     PERFORM 440-SEARCH-POSITION-RANGE THRU 440-EXIT.
003840 400-EXIT.
003850     EXIT.
003860
003870*    NORMALIZE THE CHROM FIELD TO MATCH PGXRSID'S RANGE TABLE -
003880*    "CHR" PREFIX, ZERO-PADDED TO 2 DIGITS FOR CHR1-CHR9
003890*    (CR-2271 - SLCO1B1 AND TPMT FEEDS CAME IN AS BARE "6"/"12").
003900 405-NORMALIZE-CHROM.
003910     MOVE "405-NORMALIZE-CHROM" TO PARA-NAME.
003920     MOVE SPACES TO WS-CHROM-UPPER.
003930     MOVE SPACES TO WS-CHROM-BARE.
003940     MOVE WS-VCF-SEG(1) TO WS-CHROM-UPPER.
003950     INSPECT WS-CHROM-UPPER
003960         CONVERTING "abcdefghijklmnopqrstuvwxyz"
003970                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003980
003990     IF WS-CHROM-UPPER(1:3) = "CHR"
004000         MOVE WS-CHROM-UPPER(4:3) TO WS-CHROM-BARE
004010     ELSE
004020         MOVE WS-CHROM-UPPER(1:3) TO WS-CHROM-BARE.
004030
004040     MOVE ZERO TO WS-CHROM-LEN.
004050     INSPECT WS-CHROM-BARE TALLYING WS-CHROM-LEN
004060             FOR CHARACTERS BEFORE INITIAL SPACE.
004070
004080     IF WS-CHROM-LEN = 1
004090       AND WS-CHROM-BARE(1:1) >= "0"
004100       AND WS-CHROM-BARE(1:1) <= "9"
004110         STRING "0" DELIMITED BY SIZE
004120                WS-CHROM-BARE(1:1) DELIMITED BY SIZE
004130                INTO WS-CHROM-BARE
004140         END-STRING.
004150
004160     MOVE SPACES TO PGXVAR-CHROMOSOME.
004170     STRING "CHR" DELIMITED BY SIZE
004180            WS-CHROM-BARE DELIMITED BY SIZE
004190            INTO PGXVAR-CHROMOSOME
004200     END-STRING.
004210 405-EXIT.
004220     EXIT.
004230
004240 410-DERIVE-POSITION.
004250     MOVE "410-DERIVE-POSITION" TO PARA-NAME.
004260     MOVE ZERO TO WS-POS-LEN.
004270     MOVE ZERO TO PGXVAR-POSITION.
004280     INSPECT WS-VCF-SEG(2) TALLYING WS-POS-LEN
004290             FOR CHARACTERS BEFORE INITIAL SPACE.
004300     IF WS-POS-LEN > 0 AND WS-POS-LEN <= 9
004310         IF WS-VCF-SEG(2)(1:WS-POS-LEN) IS NUMERIC
004320             MOVE WS-VCF-SEG(2)(1:WS-POS-LEN) TO PGXVAR-POSITION.
004330 410-EXIT.
004340     EXIT.
004350
004360 420-SEARCH-RSID-TABLE.
004370     MOVE "420-SEARCH-RSID-TABLE" TO PARA-NAME.
004380     SET RSID-IDX TO 1.
004390     SEARCH PGX-RSID-ENTRY
004400         AT END
004410             MOVE "N" TO RSID-HIT-SW
004420         WHEN PGX-RS-RSID(RSID-IDX) = PGXVAR-RSID
004430             MOVE "Y" TO RSID-HIT-SW
004440             MOVE PGX-RS-GENE(RSID-IDX) TO PGXVAR-GENE
004450     END-SEARCH.
004460 420-EXIT.
004470     EXIT.
004480
004490*    SCAN INFO FOR GENE= OR gene= - VENDOR FEED IS NOT
004500*    CONSISTENT ON CASE.  STOP AT THE FIRST COMMA (CR-2455).
004510 430-SCAN-INFO-GENE.
004520     MOVE "430-SCAN-INFO-GENE" TO PARA-NAME.
004530     MOVE SPACES TO WS-INFO-SEG-TABLE.
004540     UNSTRING WS-VCF-SEG(8) DELIMITED BY ";"
004550         INTO WS-INFO-SEG(1) WS-INFO-SEG(2) WS-INFO-SEG(3)
004560              WS-INFO-SEG(4) WS-INFO-SEG(5) WS-INFO-SEG(6)
004570              WS-INFO-SEG(7) WS-INFO-SEG(8) WS-INFO-SEG(9)
004580              WS-INFO-SEG(10)
004590     END-UNSTRING.
004600
004610     SET INFO-IDX TO 1.
004620     PERFORM 432-CHECK-INFO-SEGMENT THRU 432-EXIT
004630         VARYING INFO-IDX FROM 1 BY 1
004640         UNTIL INFO-IDX > 10 OR GENE-FOUND.
004650 430-EXIT.
004660     EXIT.
004670
004680 432-CHECK-INFO-SEGMENT.
004690     MOVE "432-CHECK-INFO-SEGMENT" TO PARA-NAME.
004700     IF WS-INFO-SEG(INFO-IDX)(1:5) = "GENE=" OR
004710        WS-INFO-SEG(INFO-IDX)(1:5) = "gene="
004720         MOVE SPACES TO WS-GENE-TAG-RAW
004730         MOVE SPACES TO WS-GENE-CANDIDATE
004740         UNSTRING WS-INFO-SEG(INFO-IDX) DELIMITED BY ","
004750             INTO WS-GENE-TAG-RAW
004760         END-UNSTRING
004770         MOVE WS-GENE-TAG-RAW(6:11) TO WS-GENE-CANDIDATE
004780         INSPECT WS-GENE-CANDIDATE
004790             CONVERTING "abcdefghijklmnopqrstuvwxyz"
004800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004810         PERFORM 434-VALIDATE-GENE-NAME THRU 434-EXIT.
004820 432-EXIT.
004830     EXIT.
004840
004850 434-VALIDATE-GENE-NAME.
004860     MOVE "434-VALIDATE-GENE-NAME" TO PARA-NAME.
004870     SET VGENE-IDX TO 1.
004880     SEARCH VALID-GENE-ENTRY
004890         AT END
004900             CONTINUE
004910         WHEN VALID-GENE-ENTRY(VGENE-IDX) = WS-GENE-CANDIDATE(1:8)
004920             MOVE VALID-GENE-ENTRY(VGENE-IDX) TO PGXVAR-GENE
004930             MOVE "Y" TO GENE-FOUND-SW
004940     END-SEARCH.
004950 434-EXIT.
004960     EXIT.
004970
004980 440-SEARCH-POSITION-RANGE.
004990     MOVE "440-SEARCH-POSITION-RANGE" TO PARA-NAME.
005000     SET RANGE-IDX TO 1.
005010     SEARCH PGX-GR-ENTRY
005020         AT END
005030             MOVE "N" TO GENE-FOUND-SW
005040         WHEN PGX-GR-CHROM(RANGE-IDX) = PGXVAR-CHROMOSOME
005050           AND PGXVAR-POSITION >= PGX-GR-START(RANGE-IDX)
005060           AND PGXVAR-POSITION <= PGX-GR-END(RANGE-IDX)
005070             MOVE PGX-GR-GENE(RANGE-IDX) TO PGXVAR-GENE
005080             MOVE "Y" TO GENE-FOUND-SW
005090     END-SEARCH.
005100 440-EXIT.
005110     EXIT.
005120
005130*    GENOTYPE - LOCATE GT AMONG THE COLON-SEPARATED FORMAT KEYS
005140*    AND TAKE THE SAME-INDEX SAMPLE VALUE.  | NORMALIZED TO /.
005150 500-DERIVE-GENOTYPE.
005160     MOVE "500-DERIVE-GENOTYPE" TO PARA-NAME.
005170     MOVE SPACES TO PGXVAR-GENOTYPE.
005180     MOVE SPACES TO WS-GENOTYPE-RAW.
005190     MOVE ZERO TO WS-GT-SLOT.
005200
005210     IF WS-FIELD-COUNT < 10
005220         GO TO 500-EXIT.
005230
005240     MOVE SPACES TO WS-FMT-SEG(1) WS-FMT-SEG(2) WS-FMT-SEG(3)
005250                    WS-FMT-SEG(4) WS-FMT-SEG(5) WS-FMT-SEG(6)
005260                    WS-FMT-SEG(7) WS-FMT-SEG(8) WS-FMT-SEG(9)
005270                    WS-FMT-SEG(10).
005280     MOVE SPACES TO WS-SMP-SEG(1) WS-SMP-SEG(2) WS-SMP-SEG(3)
005290                    WS-SMP-SEG(4) WS-SMP-SEG(5) WS-SMP-SEG(6)
005300                    WS-SMP-SEG(7) WS-SMP-SEG(8) WS-SMP-SEG(9)
005310                    WS-SMP-SEG(10).
005320     UNSTRING WS-VCF-SEG(9) DELIMITED BY ":"
005330         INTO WS-FMT-SEG(1) WS-FMT-SEG(2) WS-FMT-SEG(3)
005340              WS-FMT-SEG(4) WS-FMT-SEG(5) WS-FMT-SEG(6)
005350              WS-FMT-SEG(7) WS-FMT-SEG(8) WS-FMT-SEG(9)
005360              WS-FMT-SEG(10)
005370     END-UNSTRING.
005380     UNSTRING WS-VCF-SEG(10) DELIMITED BY ":"
005390         INTO WS-SMP-SEG(1) WS-SMP-SEG(2) WS-SMP-SEG(3)
005400              WS-SMP-SEG(4) WS-SMP-SEG(5) WS-SMP-SEG(6)
005410              WS-SMP-SEG(7) WS-SMP-SEG(8) WS-SMP-SEG(9)
005420              WS-SMP-SEG(10)
005430     END-UNSTRING.
005440
005450     SET FMT-IDX TO 1.
005460     PERFORM 510-FIND-GT-SLOT THRU 510-EXIT
005470         VARYING FMT-IDX FROM 1 BY 1
005480         UNTIL FMT-IDX > 10 OR WS-GT-SLOT NOT = ZERO.
005490
005500     IF WS-GT-SLOT NOT = ZERO
005510         SET SMP-IDX TO WS-GT-SLOT
005520         MOVE WS-SMP-SEG(SMP-IDX) TO WS-GENOTYPE-RAW
005530         INSPECT WS-GENOTYPE-RAW CONVERTING "|" TO "/"
005540         MOVE WS-GENOTYPE-RAW(1:3) TO PGXVAR-GENOTYPE.
005550 500-EXIT.
005560     EXIT.
005570
005580 510-FIND-GT-SLOT.
005590     MOVE "510-FIND-GT-SLOT" TO PARA-NAME.
005600     IF WS-FMT-SEG(FMT-IDX)(1:2) = "GT"
005610         SET WS-GT-SLOT TO FMT-IDX.
005620 510-EXIT.
005630     EXIT.
005640
005650*    ZYGOSITY FROM THE TWO GENOTYPE ALLELES.
005660 600-DERIVE-ZYGOSITY.
005670     MOVE "600-DERIVE-ZYGOSITY" TO PARA-NAME.
005680     MOVE "UNKNOWN       " TO PGXVAR-ZYGOSITY-CD.
005690     MOVE SPACES TO WS-ALLELE-1.
005700     MOVE SPACES TO WS-ALLELE-2.
005710
005720     IF PGXVAR-GENOTYPE(2:1) NOT = "/"
005730         GO TO 600-EXIT.
005740
005750     MOVE PGXVAR-GENOTYPE(1:1) TO WS-ALLELE-1.
005760     MOVE PGXVAR-GENOTYPE(3:1) TO WS-ALLELE-2.
005770
005780     IF WS-ALLELE-1 = "." OR WS-ALLELE-2 = "."
005790         MOVE "MISSING       " TO PGXVAR-ZYGOSITY-CD
005800         GO TO 600-EXIT.
005810
005820     IF WS-ALLELE-1 = "0" AND WS-ALLELE-2 = "0"
005830         MOVE "HOMOZYGOUS_REF" TO PGXVAR-ZYGOSITY-CD
005840         GO TO 600-EXIT.
005850
005860     IF WS-ALLELE-1 = WS-ALLELE-2
005870         MOVE "HOMOZYGOUS_ALT" TO PGXVAR-ZYGOSITY-CD
005880     ELSE
005890         MOVE "HETEROZYGOUS  " TO PGXVAR-ZYGOSITY-CD.
005900 600-EXIT.
005910     EXIT.
005920
005930*    STAR ALLELE FROM THE SAME RSID TABLE USED FOR GENE LOOKUP.
005940 650-DERIVE-STAR-ALLELE.
005950     MOVE "650-DERIVE-STAR-ALLELE" TO PARA-NAME.
005960     MOVE "UNKNOWN   " TO PGXVAR-STAR-ALLELE.
005970     IF PGXVAR-RSID = SPACES
005980         GO TO 650-EXIT.
005990     SET RSID-IDX TO 1.
006000     SEARCH PGX-RSID-ENTRY
006010         AT END
006020             CONTINUE
006030         WHEN PGX-RS-RSID(RSID-IDX) = PGXVAR-RSID
006040             MOVE PGX-RS-STAR-ALLELE(RSID-IDX)
006050                  TO PGXVAR-STAR-ALLELE
006060     END-SEARCH.
006070 650-EXIT.
006080     EXIT.
006090
006100 700-WRITE-PGXVAR-REC.
006110     MOVE "700-WRITE-PGXVAR-REC" TO PARA-NAME.
006120     WRITE PGXVOUT-REC FROM PGXVAR-REC.
006130     ADD +1 TO RECORDS-WRITTEN.
006140     ADD +1 TO PGX-VARIANTS-FOUND.
006150 700-EXIT.
006160     EXIT.
006170
006180 900-CLEANUP.
006190     MOVE "900-CLEANUP" TO PARA-NAME.
006200*    03/18/03 MWC CR-2463 - NO #CHROM SAMPLE COLUMN LEAVES THE ID
006210*    "PATIENT_UNKNOWN" - FALL BACK TO THE UPPER-CASED VCF FILE STEM
006220*    THE JCL PASSES IN ON THE SYSIN CARD.
006230     IF WS-TR-PATIENT-ID = "PATIENT_UNKNOWN "
006240         ACCEPT WS-FILE-STEM-CARD FROM PGX-PARM-CARD
006250         INSPECT WS-FILE-STEM-CARD
006260             CONVERTING "abcdefghijklmnopqrstuvwxyz"
006270                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006280         IF WS-FILE-STEM-CARD NOT = SPACES
006290             MOVE WS-FILE-STEM-CARD TO WS-TR-PATIENT-ID.
006300
006310     MOVE TOTAL-VARIANTS-PARSED  TO WS-TR-TOTAL-PARSED.
006320     MOVE PGX-VARIANTS-FOUND     TO WS-TR-PGX-FOUND.
006330     MOVE ERROR-RECS             TO WS-TR-ERROR-COUNT.
006340     IF ERROR-RECS = ZERO
006350         MOVE "Y" TO WS-TR-PARSE-OK
006360     ELSE
006370         MOVE "N" TO WS-TR-PARSE-OK.
006380
006390     WRITE PGXVOUT-REC FROM WS-TRAILER-REC.
006400     ADD +1 TO RECORDS-WRITTEN.
006410
006420     CLOSE PGXVCF-FILE, PGXVOUT-FILE, PGXVERR-FILE, SYSOUT.
006430
006440     DISPLAY "** RECORDS READ **".
006450     DISPLAY RECORDS-READ.
006460     DISPLAY "** RECORDS WRITTEN **".
006470     DISPLAY RECORDS-WRITTEN.
006480     DISPLAY "** PARSE ERRORS **".
006490     DISPLAY ERROR-RECS.
006500     DISPLAY "******** NORMAL END OF JOB PGXVPARS ********".
006510 900-EXIT.
006520     EXIT.
006530
006540 1000-ABEND-RTN.
006550     WRITE SYSOUT-REC FROM ABEND-REC.
006560     CLOSE PGXVCF-FILE, PGXVOUT-FILE, PGXVERR-FILE, SYSOUT.
006570     DISPLAY "*** ABNORMAL END OF JOB-PGXVPARS ***" UPON CONSOLE.
006580     DIVIDE ZERO-VAL INTO ONE-VAL.
