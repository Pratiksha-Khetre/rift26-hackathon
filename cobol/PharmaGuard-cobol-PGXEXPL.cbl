000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PGXEXPL.
000120 AUTHOR. D K NOLAN.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 03/15/01.
000150 DATE-COMPILED. 03/15/01.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180****************************************************************
000190*    PHARMAGUARD NIGHTLY MEDICATION SAFETY SCREENING - CALLED  *
000200*    SUBPROGRAM.  PGXRISK CALLS THIS ONCE PER PATIENT-DRUG      *
000210*    PAIR AFTER THE RULE-ENGINE HAS PRODUCED A RISK RESULT, TO  *
000220*    BUILD THE THREE CANNED CLINICAL EXPLANATION TEXTS (THE     *
000230*    SUMMARY SENTENCE, THE MECHANISM PARAGRAPH AND THE          *
000240*    GUIDELINE-REFERENCE SENTENCE) FOR THE PRINTED REPORT.      *
000250*    NO CALL TO THE VENDOR'S LANGUAGE-MODEL SERVICE IS MADE     *
000260*    FROM BATCH - PHARMACY SIGNED OFF ON THE STATIC TEMPLATE    *
000270*    WORDING BELOW AS THE NIGHTLY-RUN EQUIVALENT (CR-2255).     *
000280****************************************************************
000290*    MAINTENANCE LOG                                           *
000300*    DATE       BY   REQUEST     DESCRIPTION                   *
000310*    ---------- ---- ----------- -----------------------------*
000320*    03/15/01   DKN  CR-2255     ORIGINAL PROGRAM - MODELED ON  *
000330*                                CLCLBCST FOR PHARMAGUARD        *
000340*                                CLINICAL EXPLANATION TEXT.      *
000350*    11/02/01   DKN  CR-2402     PHARMACY D ASKED WHY "POOR      *
000360*                                METABOLIZER" NEVER MATCHES THE  *
000370*                                "PM" MECHANISM KEY - CONFIRMED  *
000380*                                WORKING AS DESIGNED, SUBSTRING  *
000390*                                MATCH ONLY.  DO NOT "FIX"       *
000400*                                WITHOUT CPIC COMMITTEE SIGN-    *
000410*                                OFF.  SEE PGXMECH HEADER.       *
000420*    06/20/02   MWC  CR-2360     FIRST-CALL TABLE LOAD ADDED -   *
000430*                                MECHANISM/DOSING TEXT TABLES    *
000440*                                WERE BEING RELOADED EVERY CALL. *
000450****************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-390.
000500 OBJECT-COMPUTER. IBM-390.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560
000570 01  MISC-FIELDS.
000580     05  WS-FIRST-CALL-SW            PIC X(01) VALUE "Y".
000590         88  FIRST-CALL              VALUE "Y".
000600     05  WS-RISK-PHRASE              PIC X(60) VALUE SPACES.
000610     05  WS-VARIANT-TEXT             PIC X(40) VALUE SPACES.
000620     05  WS-MECH-TEXT                PIC X(300) VALUE SPACES.
000630     05  WS-DOSTXT-TEXT              PIC X(160) VALUE SPACES.
000640     05  WS-MATCH-SW                 PIC X(01) VALUE "N".
000650         88  WS-MATCHED              VALUE "Y".
000660     05  WS-GUIDE-TEXT               PIC X(100) VALUE SPACES.
000670
000680** GENE MECHANISM TEXT TABLE AND DRUG DOSING-IMPLICATION TABLE
000690 COPY PGXMECH.
000700
000710 LINKAGE SECTION.
000720*    ONE LINKAGE RECORD CARRYING BOTH THE RULE-ENGINE RESULT
000730*    COMING IN AND THE THREE EXPLANATION TEXTS GOING BACK OUT -
000740*    SAME ONE-RECORD-IN/OUT SHAPE CLCLBCST HAS ALWAYS USED.
000750 01  PGXE-EXPLAIN-REC.
000760     05  PGXE-GENE                   PIC X(08).
000770     05  PGXE-DIPLOTYPE              PIC X(12).
000780     05  PGXE-PHENOTYPE              PIC X(46).
000790     05  PGXE-DRUG                   PIC X(16).
000800     05  PGXE-RISK-LABEL             PIC X(14).
000810     05  PGXE-ACTION                 PIC X(200).
000820     05  PGXE-GUIDELINE              PIC X(100).
000830     05  PGXE-ALLELE-1               PIC X(10).
000840     05  PGXE-ALLELE-2               PIC X(10).
000850     05  PGXE-VARIANT-COUNT          PIC 9(03).
000860     05  PGXE-SUMMARY-OUT            PIC X(400).
000870     05  PGXE-MECHANISM-OUT          PIC X(600).
000880     05  PGXE-GUIDE-REF-OUT          PIC X(160).
000890*    RAW-TEXT VIEW OF THE WHOLE LINKAGE RECORD - PHARMACY'S QA
000900*    DESK ASKED FOR A ONE-FIELD DISPLAY WHEN A REPORT LINE LOOKS
000910*    TRUNCATED SO THEY CAN DUMP THE CALLER'S PASSED AREA WITHOUT
000920*    NAMING EVERY ELEMENTARY ITEM (CR-2360).
000930 01  PGXE-EXPLAIN-REC-HEX REDEFINES PGXE-EXPLAIN-REC.
000940     05  PGXE-EXPLAIN-REC-TEXT       PIC X(1579).
000950 01  RETURN-CD                       PIC 9(4) COMP.
000960
000970 PROCEDURE DIVISION USING PGXE-EXPLAIN-REC, RETURN-CD.
000980
000990     IF FIRST-CALL
001000         PERFORM 050-LOAD-TEXT-TABLES
001010         MOVE "N" TO WS-FIRST-CALL-SW.
001020
001030     MOVE SPACES TO PGXE-SUMMARY-OUT.
001040     MOVE SPACES TO PGXE-MECHANISM-OUT.
001050     MOVE SPACES TO PGXE-GUIDE-REF-OUT.
001060
001070     PERFORM 100-BUILD-SUMMARY.
001080     PERFORM 200-BUILD-MECHANISM.
001090     PERFORM 300-BUILD-GUIDELINE-REF.
001100
001110     MOVE ZERO TO RETURN-CD.
001120     GOBACK.
001130
001140*    GENE MECHANISM TEXT TABLE - KEY IS A SHORT SUBSTRING (PM,
001150*    UM, NORMAL FUNCTION, ETC) TESTED AGAINST THE PHENOTYPE.
001160*    THE PROSE BELOW IS PHARMACY'S ABBREVIATED NIGHTLY-REPORT
001170*    WORDING, NOT THE FULL CPIC CONSULT TEXT (CR-2255).
001180 050-LOAD-TEXT-TABLES.
001190     MOVE "CYP2D6  " TO PGX-MC-GENE(1).
001200     MOVE "PM"       TO PGX-MC-KEY(1).
001210     MOVE "CYP2D6 poor metabolizers lack functional enzyme and
001220-    "cannot convert prodrugs such as codeine to their active
001230-    "form, or clear active-drug substrates normally."
001240                     TO PGX-MC-TEXT(1).
001250     MOVE "CYP2D6  " TO PGX-MC-GENE(2).
001260     MOVE "UM"       TO PGX-MC-KEY(2).
001270     MOVE "CYP2D6 ultrarapid metabolizers convert prodrugs to
001280-    "active form far faster than normal, producing toxic
001290-    "levels of active drug at standard doses."
001300                     TO PGX-MC-TEXT(2).
001310     MOVE "CYP2D6  " TO PGX-MC-GENE(3).
001320     MOVE "IM"       TO PGX-MC-KEY(3).
001330     MOVE "CYP2D6 intermediate metabolizers have reduced enzyme
001340-    "activity, giving a partial, less predictable conversion
001350-    "of prodrug substrates to active form."
001360                     TO PGX-MC-TEXT(3).
001370     MOVE "CYP2C19 " TO PGX-MC-GENE(4).
001380     MOVE "PM"       TO PGX-MC-KEY(4).
001390     MOVE "CYP2C19 poor metabolizers cannot adequately convert
001400-    "clopidogrel to its active metabolite, reducing platelet
001410-    "inhibition and antiplatelet effect."
001420                     TO PGX-MC-TEXT(4).
001430     MOVE "CYP2C19 " TO PGX-MC-GENE(5).
001440     MOVE "RM"       TO PGX-MC-KEY(5).
001450     MOVE "CYP2C19 rapid and ultrarapid metabolizers clear
001460-    "CYP2C19 substrates faster than normal."
001470                     TO PGX-MC-TEXT(5).
001480     MOVE "CYP2C19 " TO PGX-MC-GENE(6).
001490     MOVE "UM"       TO PGX-MC-KEY(6).
001500     MOVE "CYP2C19 ultrarapid metabolizers clear CYP2C19
001510-    "substrates faster than normal, lowering drug exposure."
001520                     TO PGX-MC-TEXT(6).
001530     MOVE "CYP2C9  " TO PGX-MC-GENE(7).
001540     MOVE "PM"       TO PGX-MC-KEY(7).
001550     MOVE "CYP2C9 poor metabolizers clear warfarin and
001560-    "phenytoin far more slowly than normal, raising the risk
001570-    "of drug accumulation and toxicity."
001580                     TO PGX-MC-TEXT(7).
001590     MOVE "CYP2C9  " TO PGX-MC-GENE(8).
001600     MOVE "IM"       TO PGX-MC-KEY(8).
001610     MOVE "CYP2C9 intermediate metabolizers clear CYP2C9
001620-    "substrates more slowly than normal."
001630                     TO PGX-MC-TEXT(8).
001640     MOVE "SLCO1B1 " TO PGX-MC-GENE(9).
001650     MOVE "Poor Function"
001660                     TO PGX-MC-KEY(9).
001670     MOVE "SLCO1B1 poor-function transporter activity raises
001680-    "plasma statin concentration, increasing myopathy risk."
001690                     TO PGX-MC-TEXT(9).
001700     MOVE "SLCO1B1 " TO PGX-MC-GENE(10).
001710     MOVE "Decreased Function"
001720                     TO PGX-MC-KEY(10).
001730     MOVE "SLCO1B1 decreased-function transporter activity
001740-    "moderately raises plasma statin concentration."
001750                     TO PGX-MC-TEXT(10).
001760     MOVE "SLCO1B1 " TO PGX-MC-GENE(11).
001770     MOVE "Normal Function"
001780                     TO PGX-MC-KEY(11).
001790     MOVE "SLCO1B1 normal-function transporter activity
001800-    "clears statin substrate at the expected rate."
001810                     TO PGX-MC-TEXT(11).
001820     MOVE "TPMT    " TO PGX-MC-GENE(12).
001830     MOVE "PM"       TO PGX-MC-KEY(12).
001840     MOVE "TPMT poor metabolizers cannot adequately inactivate
001850-    "thiopurine drugs, allowing toxic metabolite accumulation
001860-    "in bone marrow."
001870                     TO PGX-MC-TEXT(12).
001880     MOVE "TPMT    " TO PGX-MC-GENE(13).
001890     MOVE "IM"       TO PGX-MC-KEY(13).
001900     MOVE "TPMT intermediate metabolizers partially inactivate
001910-    "thiopurine drugs."
001920                     TO PGX-MC-TEXT(13).
001930     MOVE "DPYD    " TO PGX-MC-GENE(14).
001940     MOVE "PM"       TO PGX-MC-KEY(14).
001950     MOVE "DPYD poor metabolizers cannot adequately break down
001960-    "fluoropyrimidine drugs, allowing severe, potentially
001970-    "fatal toxicity at standard doses."
001980                     TO PGX-MC-TEXT(14).
001990     MOVE "DPYD    " TO PGX-MC-GENE(15).
002000     MOVE "IM"       TO PGX-MC-KEY(15).
002010     MOVE "DPYD intermediate metabolizers partially break down
002020-    "fluoropyrimidine drugs, raising toxicity risk."
002030                     TO PGX-MC-TEXT(15).
002040
002050     MOVE "CODEINE         " TO PGX-DX-DRUG(1).
002060     MOVE "PM"               TO PGX-DX-KEY(1).
002070     MOVE "use a non-CYP2D6-dependent opioid at the usual
002080-    "starting dose."
002090                             TO PGX-DX-TEXT(1).
002100     MOVE "CODEINE         " TO PGX-DX-DRUG(2).
002110     MOVE "UM"               TO PGX-DX-KEY(2).
002120     MOVE "avoid codeine entirely; select an alternative
002130-    "analgesic not metabolized by CYP2D6."
002140                             TO PGX-DX-TEXT(2).
002150     MOVE "WARFARIN        " TO PGX-DX-DRUG(3).
002160     MOVE "PM"               TO PGX-DX-KEY(3).
002170     MOVE "begin at a reduced dose and titrate slowly against
002180-    "INR."
002190                             TO PGX-DX-TEXT(3).
002200     MOVE "WARFARIN        " TO PGX-DX-DRUG(4).
002210     MOVE "IM"               TO PGX-DX-KEY(4).
002220     MOVE "begin at a modestly reduced dose and monitor INR
002230-    "more frequently."
002240                             TO PGX-DX-TEXT(4).
002250     MOVE "CLOPIDOGREL     " TO PGX-DX-DRUG(5).
002260     MOVE "PM"               TO PGX-DX-KEY(5).
002270     MOVE "select prasugrel or ticagrelor in place of
002280-    "clopidogrel where clinically appropriate."
002290                             TO PGX-DX-TEXT(5).
002300     MOVE "SIMVASTATIN     " TO PGX-DX-DRUG(6).
002310     MOVE "Poor Function"   TO PGX-DX-KEY(6).
002320     MOVE "limit simvastatin to 20 mg/day or select a
002330-    "statin less dependent on SLCO1B1 transport."
002340                             TO PGX-DX-TEXT(6).
002350     MOVE "AZATHIOPRINE    " TO PGX-DX-DRUG(7).
002360     MOVE "PM"               TO PGX-DX-KEY(7).
002370     MOVE "reduce thiopurine dose to roughly 10 percent of
002380-    "standard and titrate on CBC response."
002390                             TO PGX-DX-TEXT(7).
002400     MOVE "FLUOROURACIL    " TO PGX-DX-DRUG(8).
002410     MOVE "PM"               TO PGX-DX-KEY(8).
002420     MOVE "avoid fluoropyrimidine therapy or use a markedly
002430-    "reduced dose with intensive monitoring."
002440                             TO PGX-DX-TEXT(8).
002450 050-EXIT.
002460     EXIT.
002470
002480*    "THIS PATIENT'S <GENE> GENOTYPE (<DIPLOTYPE>) IS CLASSIFIED
002490*    AS <PHENOTYPE>.  DETECTED PHARMACOGENOMIC VARIANTS: ...
002500*    FOR <DRUG>, THIS PHENOTYPE PREDICTS <RISK PHRASE>.  <ACTION>"
002510 100-BUILD-SUMMARY.
002520     EVALUATE PGXE-RISK-LABEL
002530         WHEN "SAFE          "
002540             MOVE "no clinically significant pharmacogenomic
002550-                 "risk" TO WS-RISK-PHRASE
002560         WHEN "ADJUST DOSAGE "
002570             MOVE "a clinically significant interaction
002580-                 "requiring dose modification"
002590                          TO WS-RISK-PHRASE
002600         WHEN "TOXIC         "
002610             MOVE "HIGH RISK of drug toxicity"
002620                          TO WS-RISK-PHRASE
002630         WHEN "INEFFECTIVE   "
002640             MOVE "predicted drug INEFFECTIVENESS due to
002650-                 "pharmacogenomic factors" TO WS-RISK-PHRASE
002660         WHEN "UNKNOWN       "
002670             MOVE "an UNKNOWN pharmacogenomic risk profile"
002680                          TO WS-RISK-PHRASE
002690         WHEN OTHER
002700             MOVE "an unclassified interaction"
002710                          TO WS-RISK-PHRASE
002720     END-EVALUATE.
002730
002740*    THE FIXED-WIDTH PROFILE RECORD CARRIES STAR ALLELES, NOT
002750*    THE RSID LIST THE ON-LINE SERVICE PRINTS - PHARMACY ASKED
002760*    FOR THE ALLELE PAIR HERE INSTEAD SO THE NIGHTLY REPORT
002770*    DOES NOT HAVE TO CARRY A VARIABLE-LENGTH RSID LIST THROUGH
002780*    THE WORK FILE CHAIN (CR-2255).
002790     MOVE SPACES TO WS-VARIANT-TEXT.
002800     IF PGXE-VARIANT-COUNT = ZERO
002810         MOVE "no pathogenic variants (wildtype assumed)"
002820             TO WS-VARIANT-TEXT
002830     ELSE
002840         STRING PGXE-ALLELE-1 DELIMITED BY SPACE
002850                ", "         DELIMITED BY SIZE
002860                PGXE-ALLELE-2 DELIMITED BY SPACE
002870                INTO WS-VARIANT-TEXT
002880         END-STRING.
002890
002900     STRING "This patient's "    DELIMITED BY SIZE
002910            PGXE-GENE            DELIMITED BY SPACE
002920            " genotype ("        DELIMITED BY SIZE
002930            PGXE-DIPLOTYPE       DELIMITED BY SPACE
002940            ") is classified as " DELIMITED BY SIZE
002950            PGXE-PHENOTYPE       DELIMITED BY SPACE
002960            ". Detected pharmacogenomic variants: "
002970                                 DELIMITED BY SIZE
002980            WS-VARIANT-TEXT      DELIMITED BY SIZE
002990            ". For "             DELIMITED BY SIZE
003000            PGXE-DRUG            DELIMITED BY SPACE
003010            ", this phenotype predicts "
003020                                 DELIMITED BY SIZE
003030            WS-RISK-PHRASE       DELIMITED BY SIZE
003040            ". "                 DELIMITED BY SIZE
003050            PGXE-ACTION          DELIMITED BY SPACE
003060            INTO PGXE-SUMMARY-OUT
003070     END-STRING.
003080 100-EXIT.
003090     EXIT.
003100
003110*    FIRST MECHANISM-TABLE ENTRY FOR THIS GENE WHOSE KEY IS A
003120*    SUBSTRING OF THE PHENOTYPE WINS (CR-2402 - SOME METABOLIZER
003130*    PHENOTYPES NEVER HIT "PM"/"IM"/"UM" BY DESIGN - DO NOT
003140*    REWRITE THIS AS AN EQUALITY TEST).
003150 200-BUILD-MECHANISM.
003160     MOVE SPACES TO WS-MECH-TEXT.
003170     SET MECH-IDX TO 1.
003180     MOVE "N" TO WS-MATCH-SW.
003190     PERFORM 210-TEST-MECH-ENTRY
003200         VARYING MECH-IDX FROM 1 BY 1
003210         UNTIL MECH-IDX > PGX-MECH-COUNT OR WS-MATCHED.
003220
003230     IF NOT WS-MATCHED
003240         STRING PGXE-GENE DELIMITED BY SPACE
003250                " activity is altered, affecting "
003260                                    DELIMITED BY SIZE
003270                PGXE-DRUG DELIMITED BY SPACE
003280                " pharmacokinetics." DELIMITED BY SIZE
003290                INTO WS-MECH-TEXT
003300         END-STRING.
003310
003320     MOVE SPACES TO WS-DOSTXT-TEXT.
003330     SET DOSTXT-IDX TO 1.
003340     MOVE "N" TO WS-MATCH-SW.
003350     PERFORM 220-TEST-DOSTXT-ENTRY
003360         VARYING DOSTXT-IDX FROM 1 BY 1
003370         UNTIL DOSTXT-IDX > PGX-DOSTXT-COUNT OR WS-MATCHED.
003380
003390     IF WS-MATCHED
003400         STRING WS-MECH-TEXT   DELIMITED BY SIZE
003410                " Dosing Implication: " DELIMITED BY SIZE
003420                WS-DOSTXT-TEXT DELIMITED BY SIZE
003430                INTO PGXE-MECHANISM-OUT
003440         END-STRING
003450     ELSE
003460         MOVE WS-MECH-TEXT TO PGXE-MECHANISM-OUT.
003470 200-EXIT.
003480     EXIT.
003490
003500 210-TEST-MECH-ENTRY.
003510     IF PGX-MC-GENE(MECH-IDX) = PGXE-GENE
003520         CALL "PGXMATCH" USING PGX-MC-KEY(MECH-IDX),
003530                 PGXE-PHENOTYPE, WS-MATCH-SW
003540         IF WS-MATCHED
003550             MOVE PGX-MC-TEXT(MECH-IDX) TO WS-MECH-TEXT.
003560
003570 220-TEST-DOSTXT-ENTRY.
003580     IF PGX-DX-DRUG(DOSTXT-IDX) = PGXE-DRUG
003590         CALL "PGXMATCH" USING PGX-DX-KEY(DOSTXT-IDX),
003600                 PGXE-PHENOTYPE, WS-MATCH-SW
003610         IF WS-MATCHED
003620             MOVE PGX-DX-TEXT(DOSTXT-IDX) TO WS-DOSTXT-TEXT.
003630
003640*    "<GUIDELINE>.  FULL PRESCRIBING GUIDANCE AT CPICPGX.ORG AND
003650*    PHARMGKB." OR, WHEN NO GUIDELINE WAS MATCHED, THE GENERIC
003660*    "NO SPECIFIC CPIC GUIDELINE" FALLBACK SENTENCE.
003670 300-BUILD-GUIDELINE-REF.
003680     MOVE SPACES TO WS-GUIDE-TEXT.
003690     MOVE "N" TO WS-MATCH-SW.
003700     IF PGXE-GUIDELINE NOT = SPACES
003710         MOVE "NO CPIC" TO WS-GUIDE-TEXT
003720         CALL "PGXMATCH" USING WS-GUIDE-TEXT, PGXE-GUIDELINE,
003730                 WS-MATCH-SW.
003740
003750     IF PGXE-GUIDELINE NOT = SPACES AND NOT WS-MATCHED
003760         STRING PGXE-GUIDELINE DELIMITED BY SPACE
003770                ". Full prescribing guidance at cpicpgx.org
003780-                 "and PharmGKB." DELIMITED BY SIZE
003790                INTO PGXE-GUIDE-REF-OUT
003800         END-STRING
003810     ELSE
003820         STRING "No specific CPIC guideline for "
003830                                    DELIMITED BY SIZE
003840                PGXE-DRUG DELIMITED BY SPACE
003850                ". Consult FDA Pharmacogenomic Biomarkers
003860-                 "table." DELIMITED BY SIZE
003870                INTO PGXE-GUIDE-REF-OUT
003880         END-STRING.
003890 300-EXIT.
003900     EXIT.
