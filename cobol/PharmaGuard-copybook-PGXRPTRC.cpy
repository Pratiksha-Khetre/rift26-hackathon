000100******************************************************************
000110*    COPY MEMBER:  PGXRPTRC                                     *
000120*    DDS0001.TEST.COPYLIB(PGXRPTRC)                              *
000130*                                                                *
000140*    PRINT-LINE LAYOUTS FOR THE PGXRPT RISK REPORT PRODUCED BY   *
000150*    PGXRISK, AND THE QUALITY-METRICS CONTROL RECORD CARRIED     *
000160*    FORWARD FROM PGXVPARS'S TRAILER THROUGH TO THE REPORT'S     *
000170*    END-OF-PATIENT BLOCK.                                      *
000180******************************************************************
000190*    MAINTENANCE LOG                                            *
000200*    DATE       BY   REQUEST     DESCRIPTION                    *
000210*    ---------- ---- ----------- ------------------------------ *
000220*    03/09/01   DKN  CR-2255     ORIGINAL MEMBER FOR PHARMAGUARD *
000230*                                NIGHTLY SCREENING CONVERSION.   *
000240*    07/21/01   DKN  CR-2288     ADDED CONFIDENCE/ALTERNATIVES   *
000250*                                LINES - PHARMACY ASKED FOR THE  *
000260*                                FULL CPIC TEXT ON THE REPORT.   *
000270*    08/09/02   MWC  CR-2388     SUMMARY LINE COUNTERS WERE NAMED*
000280*                                FOR AN OLD CONTRA/MAJOR/MODERATE*
000290*                                SCALE THAT PGXRISK NEVER USED - *
000300*                                RENAMED TO THE FIVE RISK LABELS *
000310*                                THE RULE ENGINE ACTUALLY WRITES.*
000320******************************************************************
000330
000340 01  WS-RPT-HDR-REC.
000350     05  FILLER                      PIC X(01) VALUE SPACES.
000360     05  FILLER                      PIC X(35)
000370             VALUE "PHARMAGUARD DRUG-GENE RISK REPORT  ".
000380     05  FILLER                      PIC X(07) VALUE "RUN DT ".
000390     05  WS-RPT-HDR-DATE             PIC X(08) VALUE SPACES.
000400     05  FILLER                      PIC X(10) VALUE SPACES.
000410     05  FILLER                      PIC X(05) VALUE "PAGE ".
000420     05  WS-RPT-HDR-PAGE             PIC ZZZ9.
000430     05  FILLER                      PIC X(65) VALUE SPACES.
000440
000450 01  WS-RPT-PATIENT-HDR-REC.
000460     05  FILLER                      PIC X(01) VALUE SPACES.
000470     05  FILLER                      PIC X(12) VALUE "PATIENT ID  ".
000480     05  WS-RPT-PH-PATIENT-ID        PIC X(12) VALUE SPACES.
000490     05  FILLER                      PIC X(106) VALUE SPACES.
000500
000510 01  WS-RPT-GENE-COLM-HDR-REC.
000520     05  FILLER                      PIC X(01) VALUE SPACES.
000530     05  FILLER                      PIC X(08) VALUE "GENE    ".
000540     05  FILLER                      PIC X(13) VALUE "DIPLOTYPE    ".
000550     05  FILLER                      PIC X(26)
000560             VALUE "PHENOTYPE                 ".
000570     05  FILLER                      PIC X(83) VALUE SPACES.
000580
000590 01  WS-RPT-GENE-DTL-REC.
000600     05  FILLER                      PIC X(01) VALUE SPACES.
000610     05  WS-RPT-GD-GENE              PIC X(08) VALUE SPACES.
000620     05  WS-RPT-GD-DIPLOTYPE         PIC X(13) VALUE SPACES.
000630     05  WS-RPT-GD-PHENOTYPE         PIC X(26) VALUE SPACES.
000640     05  WS-RPT-GD-VARIANTS          PIC ZZ9.
000650     05  FILLER                      PIC X(80) VALUE SPACES.
000660
000670 01  WS-RPT-DRUG-HDR-REC.
000680     05  FILLER                      PIC X(01) VALUE SPACES.
000690     05  FILLER                      PIC X(06) VALUE "DRUG: ".
000700     05  WS-RPT-DH-DRUG              PIC X(24) VALUE SPACES.
000710     05  FILLER                      PIC X(10) VALUE "RISK LVL: ".
000720     05  WS-RPT-DH-RISK              PIC X(16) VALUE SPACES.
000730     05  FILLER                      PIC X(11) VALUE "SEVERITY: ".
000740     05  WS-RPT-DH-SEVERITY          PIC X(09) VALUE SPACES.
000750     05  FILLER                      PIC X(51) VALUE SPACES.
000760
000770 01  WS-RPT-CONF-REC.
000780     05  FILLER                      PIC X(01) VALUE SPACES.
000790     05  FILLER                      PIC X(13) VALUE "CONFIDENCE:  ".
000800     05  WS-RPT-CF-CONFIDENCE        PIC X(06) VALUE SPACES.
000810     05  FILLER                      PIC X(108) VALUE SPACES.
000820
000830 01  WS-RPT-ACTION-REC.
000840     05  FILLER                      PIC X(01) VALUE SPACES.
000850     05  FILLER                      PIC X(09) VALUE "ACTION: ".
000860     05  WS-RPT-AC-ACTION            PIC X(118) VALUE SPACES.
000870
000880 01  WS-RPT-ALT-REC.
000890     05  FILLER                      PIC X(01) VALUE SPACES.
000900     05  FILLER                      PIC X(15) VALUE "ALTERNATIVES: ".
000910     05  WS-RPT-AL-ALTERNATIVES      PIC X(112) VALUE SPACES.
000920
000930 01  WS-RPT-DOSE-REC.
000940     05  FILLER                      PIC X(01) VALUE SPACES.
000950     05  FILLER                      PIC X(13) VALUE "DOSE NOTE:  ".
000960     05  WS-RPT-DN-DOSE              PIC X(114) VALUE SPACES.
000970
000980 01  WS-RPT-MONITOR-REC.
000990     05  FILLER                      PIC X(01) VALUE SPACES.
001000     05  FILLER                      PIC X(16) VALUE "MONITORING:    ".
001010     05  WS-RPT-MN-MONITOR           PIC X(111) VALUE SPACES.
001020
001030 01  WS-RPT-EXPLAIN-REC.
001040     05  FILLER                      PIC X(01) VALUE SPACES.
001050     05  FILLER                      PIC X(13) VALUE "EXPLANATION: ".
001060     05  WS-RPT-EX-TEXT              PIC X(114) VALUE SPACES.
001070
001080 01  WS-RPT-GUIDE-REC.
001090     05  FILLER                      PIC X(01) VALUE SPACES.
001100     05  FILLER                      PIC X(11) VALUE "GUIDELINE:".
001110     05  WS-RPT-GL-GUIDELINE         PIC X(116) VALUE SPACES.
001120
001130*    PATIENT-END CONTROL-BREAK SUMMARY LINE AND THE QUALITY
001140*    METRICS BLOCK CARRIED FORWARD FROM THE PGXVPARS TRAILER.
001150*    THE FIVE COUNTERS BELOW ARE THE FIVE RISK LABELS THE RULE
001160*    ENGINE CAN WRITE TO A DETAIL LINE - SAFE, ADJUST DOSAGE,
001170*    TOXIC, INEFFECTIVE AND UNKNOWN (CR-2388).
001180 01  WS-RPT-SUMMARY-REC.
001190     05  FILLER                      PIC X(01) VALUE SPACES.
001200     05  FILLER                      PIC X(18)
001210             VALUE "DRUGS ASSESSED:   ".
001220     05  WS-RPT-SM-DRUG-CNT          PIC ZZ9.
001230     05  FILLER                      PIC X(03) VALUE SPACES.
001240     05  FILLER                      PIC X(07) VALUE "SAFE:  ".
001250     05  WS-RPT-SM-SAFE-CNT          PIC ZZ9.
001260     05  FILLER                      PIC X(03) VALUE SPACES.
001270     05  FILLER                      PIC X(10) VALUE "ADJUST DX:".
001280     05  WS-RPT-SM-ADJUST-CNT        PIC ZZ9.
001290     05  FILLER                      PIC X(03) VALUE SPACES.
001300     05  FILLER                      PIC X(08) VALUE "TOXIC:  ".
001310     05  WS-RPT-SM-TOXIC-CNT         PIC ZZ9.
001320     05  FILLER                      PIC X(03) VALUE SPACES.
001330     05  FILLER                      PIC X(12) VALUE "INEFFECTIVE:".
001340     05  WS-RPT-SM-INEFF-CNT         PIC ZZ9.
001350     05  FILLER                      PIC X(03) VALUE SPACES.
001360     05  FILLER                      PIC X(09) VALUE "UNKNOWN: ".
001370     05  WS-RPT-SM-UNKNOWN-CNT       PIC ZZ9.
001380     05  FILLER                      PIC X(35) VALUE SPACES.
001390
001400*    CR-2399 ADDED THE PARSE-OK FLAG AND THE RAW PGX-FOUND COUNT AT
001410*    THE END OF THIS RECORD - PHARMACY'S QA CHECKLIST WANTED BOTH ON
001420*    THE PRINTED REPORT, NOT JUST IN THE PGXVPARS TRAILER DISPLAY.
001430 01  WS-RPT-QUALITY-REC.
001440     05  FILLER                      PIC X(01) VALUE SPACES.
001450     05  FILLER                      PIC X(20) VALUE "VARIANTS PARSED:    ".
001460     05  WS-RPT-QM-PARSED-CNT        PIC ZZZ9.
001470     05  FILLER                      PIC X(04) VALUE SPACES.
001480     05  FILLER                      PIC X(16) VALUE "PARSE ERRORS:  ".
001490     05  WS-RPT-QM-ERROR-CNT         PIC ZZZ9.
001500     05  FILLER                      PIC X(04) VALUE SPACES.
001510     05  FILLER                      PIC X(18) VALUE "GENES W/VARIANTS: ".
001520     05  WS-RPT-QM-GENE-CNT          PIC Z9.
001530     05  FILLER                      PIC X(03) VALUE SPACES.
001540     05  FILLER                      PIC X(11) VALUE "PARSE OK: ".
001550     05  WS-RPT-QM-PARSE-OK          PIC X(01).
001560     05  FILLER                      PIC X(03) VALUE SPACES.
001570     05  FILLER                      PIC X(11) VALUE "PGX FOUND:".
001580     05  WS-RPT-QM-PGX-FOUND         PIC ZZZ9.
001590     05  FILLER                      PIC X(09) VALUE SPACES.
001600
001610*    SAME QUALITY-METRICS FIELDS REDEFINED AS A SINGLE RUN-TOTAL
001620*    GROUP SO A FUTURE JOB-LEVEL ROLL-UP STEP CAN MOVE THE WHOLE
001630*    BLOCK IN ONE STATEMENT - NOT USED BY PGXRISK ITSELF (ONE
001640*    PATIENT PER RUN) BUT LEFT HERE FOR THE MULTI-PATIENT JOB
001650*    STREAM ENHANCEMENT CR-2399 PUT ON THE BACKLOG.
001660 01  WS-RPT-QUALITY-TOTALS REDEFINES WS-RPT-QUALITY-REC.
001670     05  FILLER                      PIC X(21).
001680     05  WS-RPT-QT-PARSED            PIC 9(04).
001690     05  FILLER                      PIC X(20).
001700     05  WS-RPT-QT-ERRORS            PIC 9(04).
001710     05  FILLER                      PIC X(22).
001720     05  WS-RPT-QT-GENES             PIC 9(02).
001730     05  FILLER                      PIC X(14).
001740     05  WS-RPT-QT-PARSE-OK          PIC X(01).
001750     05  FILLER                      PIC X(14).
001760     05  WS-RPT-QT-PGX-FOUND         PIC 9(04).
001770     05  FILLER                      PIC X(09).
001780
001790 01  WS-LINES                        PIC S9(04) COMP VALUE ZERO.
001800 01  WS-PAGE-NO                      PIC S9(04) COMP VALUE ZERO.
001810 01  WS-LINES-PER-PAGE               PIC S9(04) COMP VALUE +58.
