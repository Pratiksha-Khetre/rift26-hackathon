000100******************************************************************
000110*    COPY MEMBER:  PGXDRUG                                      *
000120*    DDS0001.TEST.COPYLIB(PGXDRUG)                               *
000130*                                                                *
000140*    DRUG-TO-PRIMARY-GENE TABLE AND THE PER-DRUG ORDERED RULE    *
000150*    TABLE USED BY PGXRISK'S 300-EVALUATE-DRUG-RULES.  THE       *
000160*    PRIMARY-GENE TABLE IS SHORT ENOUGH TO CARRY AS A PACKED     *
000170*    VALUE LITERAL LIKE THE OTHER CANNED TABLES IN THIS COPYLIB; *
000180*    THE RULE TABLE'S ACTION/ALTERNATIVES/DOSE/MONITORING TEXT   *
000190*    IS TOO WIDE FOR THAT - IT IS DEFINED HERE AS A BARE OCCURS  *
000200*    TABLE (NO VALUE CLAUSES) AND LOADED BY A SERIES OF MOVE     *
000210*    STATEMENTS IN PGXRISK'S OWN 050-LOAD-DRUG-RULE-TABLE        *
000220*    PARAGRAPH - SEE THAT PARAGRAPH BEFORE CHANGING ROW ORDER,   *
000230*    SINCE THE RULES MUST STAY IN CPIC-DOCUMENT ORDER PER DRUG.  *
000240******************************************************************
000250*    MAINTENANCE LOG                                            *
000260*    DATE       BY   REQUEST     DESCRIPTION                    *
000270*    ---------- ---- ----------- ------------------------------ *
000280*    03/01/01   DKN  CR-2255     ORIGINAL MEMBER FOR PHARMAGUARD *
000290*                                NIGHTLY SCREENING CONVERSION.   *
000300*    07/21/01   DKN  CR-2288     ADDED ALTERNATIVES, DOSE-ADJ,   *
000310*                                MONITORING COLUMNS - PHARMACY   *
000320*                                WANTED FULL CPIC TEXT PRINTED.  *
000330*    04/03/02   MWC  CR-2350     ADDED AMITRIPTYLINE / CITALOPRAM*
000340*                                ROWS PER PHARMACY AND MED       *
000350*                                SAFETY COMMITTEE REQUEST.       *
000360******************************************************************
000370
000380 01  PGX-DRUGGENE-TABLE-DATA.
000390     05  FILLER                  PIC X(24)
000400         VALUE "CODEINE         CYP2D6  ".
000410     05  FILLER                  PIC X(24)
000420         VALUE "TRAMADOL        CYP2D6  ".
000430     05  FILLER                  PIC X(24)
000440         VALUE "AMITRIPTYLINE   CYP2D6  ".
000450     05  FILLER                  PIC X(24)
000460         VALUE "WARFARIN        CYP2C9  ".
000470     05  FILLER                  PIC X(24)
000480         VALUE "PHENYTOIN       CYP2C9  ".
000490     05  FILLER                  PIC X(24)
000500         VALUE "CLOPIDOGREL     CYP2C19 ".
000510     05  FILLER                  PIC X(24)
000520         VALUE "CITALOPRAM      CYP2C19 ".
000530     05  FILLER                  PIC X(24)
000540         VALUE "SIMVASTATIN     SLCO1B1 ".
000550     05  FILLER                  PIC X(24)
000560         VALUE "ATORVASTATIN    SLCO1B1 ".
000570     05  FILLER                  PIC X(24)
000580         VALUE "AZATHIOPRINE    TPMT    ".
000590     05  FILLER                  PIC X(24)
000600         VALUE "MERCAPTOPURINE  TPMT    ".
000610     05  FILLER                  PIC X(24)
000620         VALUE "THIOGUANINE     TPMT    ".
000630     05  FILLER                  PIC X(24)
000640         VALUE "FLUOROURACIL    DPYD    ".
000650     05  FILLER                  PIC X(24)
000660         VALUE "CAPECITABINE    DPYD    ".
000670
000680 01  PGX-DRUGGENE-TABLE REDEFINES PGX-DRUGGENE-TABLE-DATA.
000690     05  PGX-DG-ENTRY OCCURS 14 TIMES
000700             INDEXED BY DRUGGENE-IDX.
000710         10  PGX-DG-DRUG             PIC X(16).
000720         10  PGX-DG-GENE             PIC X(08).
000730
000740 77  PGX-DRUGGENE-COUNT              PIC S9(04) COMP VALUE +14.
000750
000760*    PER-DRUG ORDERED RULE TABLE.  NO VALUE CLAUSES - LOADED BY
000770*    MOVE STATEMENTS IN PGXRISK'S 050-LOAD-DRUG-RULE-TABLE.  THE
000780*    PHENOTYPE-MATCH-LIST CARRIES ONE OR MORE COMMA-SEPARATED
000790*    MATCH PHRASES; 300-EVALUATE-DRUG-RULES CALLS PGXMATCH ONCE
000800*    PER COMMA-DELIMITED PHRASE UNTIL ONE HITS OR THE LIST ENDS.
000810 01  PGX-DRUGRULE-TABLE.
000820     05  PGX-DR-ENTRY OCCURS 32 TIMES
000830             INDEXED BY DRUGRULE-IDX.
000840         10  PGX-DR-DRUG             PIC X(16).
000850         10  PGX-DR-GENE             PIC X(08).
000860         10  PGX-DR-MATCH-LIST       PIC X(48).
000870         10  PGX-DR-RISK-LABEL       PIC X(14).
000880         10  PGX-DR-SEVERITY         PIC X(09).
000890         10  PGX-DR-CONFID-X100      PIC 9(03).
000900         10  PGX-DR-ACTION           PIC X(200).
000910         10  PGX-DR-ALTERNATIVES     PIC X(80).
000920         10  PGX-DR-DOSE-ADJ         PIC X(120).
000930         10  PGX-DR-MONITORING       PIC X(120).
000940         10  PGX-DR-GUIDELINE        PIC X(100).
000950
000960*    SAME TABLE REDEFINED AS A FLAT STRING SO 000-HOUSEKEEPING
000970*    CAN SPACE-FILL THE WHOLE TABLE WITH ONE MOVE BEFORE THE
000980*    LOAD PARAGRAPH RUNS, GUARANTEEING NO RESIDUAL DATA FROM A
000990*    PRIOR BUILD-LEVEL BINDER SURVIVES BETWEEN COMPILES.
001000 01  PGX-DRUGRULE-TABLE-FLAT REDEFINES PGX-DRUGRULE-TABLE.
001010     05  PGX-DRF-CHARS               PIC X(22976).
001020
001030 77  PGX-DRUGRULE-COUNT              PIC S9(04) COMP VALUE +32.
