000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PGXMATCH.
000120 AUTHOR. D K NOLAN.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 03/22/01.
000150 DATE-COMPILED. 03/22/01.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180****************************************************************
000190*    PHARMAGUARD NIGHTLY MEDICATION SAFETY SCREENING - UTILITY *
000200*    CALLED SUBPROGRAM.  TESTS ONE PHENOTYPE-MATCH PHRASE FROM *
000210*    THE DRUG RULE TABLE (OR A MECHANISM/DOSING TABLE KEY)     *
000220*    AGAINST THE PATIENT'S PHENOTYPE TEXT.  THE HIT RULE IS    *
000230*    CASE-INSENSITIVE AND BIDIRECTIONAL - EITHER STRING MAY BE *
000240*    THE SUBSTRING OF THE OTHER (CR-2255, PGX_RULES.MATCHES).  *
000250*    NO BUILT-IN LENGTH OR CASE FUNCTION IS USED - BOTH ARE     *
000260*    WORKED OUT BY HAND BELOW THE SAME WAY STRLTH ALWAYS HAS.   *
000270****************************************************************
000280*    MAINTENANCE LOG                                           *
000290*    DATE       BY   REQUEST     DESCRIPTION                   *
000300*    ---------- ---- ----------- -----------------------------*
000310*    03/22/01   DKN  CR-2255     ORIGINAL PROGRAM - MODELED ON  *
000320*                                STRLTH FOR PHARMAGUARD RULE     *
000330*                                AND EXPLANATION TEXT MATCHING.  *
000340*    07/11/02   MWC  CR-2360     PHRASE LONGER THAN PHENOTYPE    *
000350*                                TEXT NEVER MATCHED - SWAPPED    *
000360*                                SHORT/LONG BEFORE THE SCAN.     *
000370****************************************************************
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480
000490 01  MISC-FIELDS.
000500     05  WS-UPPER-PHRASE             PIC X(48) VALUE SPACES.
000510*    HEX/CHAR DUMP VIEW - CONSOLE OPERATOR PULLS THIS WHEN A RULE
000520*    PHRASE APPEARS TO MISS ON A LOW-VALUES-PADDED FEED (CR-2360).
000530     05  WS-UPPER-PHRASE-HEX REDEFINES WS-UPPER-PHRASE
000540             PIC X(48).
000550     05  WS-UPPER-PHENOTYPE          PIC X(48) VALUE SPACES.
000560     05  WS-UPPER-PHENOTYPE-HEX REDEFINES WS-UPPER-PHENOTYPE
000570             PIC X(48).
000580     05  WS-PHRASE-LEN               PIC S9(04) COMP VALUE ZERO.
000590     05  WS-PHENO-LEN                PIC S9(04) COMP VALUE ZERO.
000600     05  WS-SHORT-TEXT               PIC X(48) VALUE SPACES.
000610     05  WS-LONG-TEXT                PIC X(48) VALUE SPACES.
000620*    SAME DUMP HABIT APPLIED TO THE POST-SWAP SCAN TEXT SO THE
000630*    SHORT/LONG ASSIGNMENT FROM CR-2360 CAN BE VERIFIED BYTE FOR
000640*    BYTE WITHOUT RERUNNING THE JOB UNDER TEST.
000650     05  WS-LONG-TEXT-HEX REDEFINES WS-LONG-TEXT
000660             PIC X(48).
000670     05  WS-SHORT-LEN                PIC S9(04) COMP VALUE ZERO.
000680     05  WS-LONG-LEN                 PIC S9(04) COMP VALUE ZERO.
000690     05  WS-SCAN-IDX                 PIC S9(04) COMP VALUE ZERO.
000700     05  WS-SCAN-LIMIT               PIC S9(04) COMP VALUE ZERO.
000710
000720 LINKAGE SECTION.
000730 01  PGXM-PHRASE                     PIC X(48).
000740 01  PGXM-PHENOTYPE                  PIC X(48).
000750 01  PGXM-MATCH-SW                   PIC X(01).
000760     88  PGXM-MATCHED                VALUE "Y".
000770
000780 PROCEDURE DIVISION USING PGXM-PHRASE, PGXM-PHENOTYPE,
000790         PGXM-MATCH-SW.
000800
000810     MOVE "N" TO PGXM-MATCH-SW.
000820     MOVE PGXM-PHRASE    TO WS-UPPER-PHRASE.
000830     MOVE PGXM-PHENOTYPE TO WS-UPPER-PHENOTYPE.
000840     INSPECT WS-UPPER-PHRASE
000850         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000860                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000870     INSPECT WS-UPPER-PHENOTYPE
000880         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000890                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000900
000910     PERFORM 100-LENGTH-OF-PHRASE THRU 100-EXIT.
000920     PERFORM 110-LENGTH-OF-PHENOTYPE THRU 110-EXIT.
000930
000940     IF WS-PHRASE-LEN = 0 OR WS-PHENO-LEN = 0
000950         GO TO PGXMATCH-EXIT.
000960
000970     IF WS-PHRASE-LEN <= WS-PHENO-LEN
000980         MOVE WS-UPPER-PHRASE    TO WS-SHORT-TEXT
000990         MOVE WS-PHRASE-LEN      TO WS-SHORT-LEN
001000         MOVE WS-UPPER-PHENOTYPE TO WS-LONG-TEXT
001010         MOVE WS-PHENO-LEN       TO WS-LONG-LEN
001020     ELSE
001030         MOVE WS-UPPER-PHENOTYPE TO WS-SHORT-TEXT
001040         MOVE WS-PHENO-LEN       TO WS-SHORT-LEN
001050         MOVE WS-UPPER-PHRASE    TO WS-LONG-TEXT
001060         MOVE WS-PHRASE-LEN      TO WS-LONG-LEN.
001070
001080     PERFORM 300-SCAN-FOR-SUBSTRING THRU 300-EXIT.
001090
001100 PGXMATCH-EXIT.
001110     GOBACK.
001120
001130*    LENGTH OF THE TRIMMED UPPER-CASED PHRASE - SCAN BACKWARD
001140*    FROM THE LAST BYTE FOR THE FIRST NON-SPACE CHARACTER.
001150 100-LENGTH-OF-PHRASE.
001160     MOVE ZERO TO WS-PHRASE-LEN.
001170     PERFORM 105-TEST-PHRASE-BYTE THRU 105-EXIT
001180         VARYING WS-SCAN-IDX FROM 48 BY -1
001190         UNTIL WS-SCAN-IDX < 1 OR WS-PHRASE-LEN > 0.
001200 100-EXIT.
001210     EXIT.
001220
001230 105-TEST-PHRASE-BYTE.
001240     IF WS-UPPER-PHRASE(WS-SCAN-IDX:1) NOT = SPACE
001250         MOVE WS-SCAN-IDX TO WS-PHRASE-LEN.
001260 105-EXIT.
001270     EXIT.
001280
001290 110-LENGTH-OF-PHENOTYPE.
001300     MOVE ZERO TO WS-PHENO-LEN.
001310     PERFORM 115-TEST-PHENOTYPE-BYTE THRU 115-EXIT
001320         VARYING WS-SCAN-IDX FROM 48 BY -1
001330         UNTIL WS-SCAN-IDX < 1 OR WS-PHENO-LEN > 0.
001340 110-EXIT.
001350     EXIT.
001360
001370 115-TEST-PHENOTYPE-BYTE.
001380     IF WS-UPPER-PHENOTYPE(WS-SCAN-IDX:1) NOT = SPACE
001390         MOVE WS-SCAN-IDX TO WS-PHENO-LEN.
001400 115-EXIT.
001410     EXIT.
001420
001430*    SLIDE THE SHORT STRING ACROSS THE LONG STRING ONE BYTE AT A
001440*    TIME.  A HIT AT ANY POSITION SATISFIES THE BIDIRECTIONAL
001450*    SUBSTRING RULE REGARDLESS OF WHICH SIDE WAS ORIGINALLY THE
001460*    RULE-TABLE PHRASE AND WHICH WAS THE PATIENT PHENOTYPE.
001470 300-SCAN-FOR-SUBSTRING.
001480     COMPUTE WS-SCAN-LIMIT = WS-LONG-LEN - WS-SHORT-LEN + 1.
001490     IF WS-SCAN-LIMIT < 1
001500         GO TO 300-EXIT.
001510     PERFORM 310-CHECK-ONE-POSITION THRU 310-EXIT
001520         VARYING WS-SCAN-IDX FROM 1 BY 1
001530         UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT OR PGXM-MATCHED.
001540 300-EXIT.
001550     EXIT.
001560
001570 310-CHECK-ONE-POSITION.
001580     IF WS-LONG-TEXT(WS-SCAN-IDX:WS-SHORT-LEN) =
001590             WS-SHORT-TEXT(1:WS-SHORT-LEN)
001600         MOVE "Y" TO PGXM-MATCH-SW.
001610 310-EXIT.
001620     EXIT.
