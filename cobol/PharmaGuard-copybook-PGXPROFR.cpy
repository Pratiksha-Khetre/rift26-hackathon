000100******************************************************************
000110*    COPY MEMBER:  PGXPROFR                                     *
000120*    DDS0001.TEST.COPYLIB(PGXPROFR)                              *
000130*                                                                *
000140*    ONE GENE'S PHENOTYPE PROFILE, AS WRITTEN BY PGXPHENO TO THE *
000150*    PGXPROF WORK FILE.  PGXRISK LOADS ALL SIX OF A PATIENT'S    *
000160*    PROFILE RECORDS INTO THE PGX-PROFILE-TABLE BELOW AT         *
000170*    HOUSEKEEPING AND SEARCHES IT BY GENE CODE WHEN A DRUG RULE  *
000180*    NEEDS THAT GENE'S DIPLOTYPE/PHENOTYPE.                      *
000190******************************************************************
000200*    MAINTENANCE LOG                                            *
000210*    DATE       BY   REQUEST     DESCRIPTION                    *
000220*    ---------- ---- ----------- ------------------------------ *
000230*    02/18/01   DKN  CR-2255     ORIGINAL MEMBER FOR PHARMAGUARD *
000240*                                NIGHTLY SCREENING CONVERSION.   *
000250*    05/02/01   DKN  CR-2271     ADDED MYOPATHY-RISK-CD FOR      *
000260*                                SLCO1B1 STATIN HANDLING.        *
000270*    08/09/02   MWC  CR-2388     WIDENED THE TABLE ENTRY WITH    *
000280*                                VARIANT-COUNT/ALLELE-1/ALLELE-2 *
000290*                                SO PGXRISK CAN PASS THEM ON TO  *
000300*                                PGXEXPL WITHOUT A SECOND READ.  *
000310******************************************************************
000320
000330 01  PGXPROF-REC.
000340     05  PGXPROF-GENE                PIC X(08).
000350     05  PGXPROF-DIPLOTYPE           PIC X(11).
000360     05  PGXPROF-PHENOTYPE           PIC X(24).
000370     05  PGXPROF-ACTIVITY-SCORE      PIC S9(01)V9(02) COMP-3.
000380     05  PGXPROF-MYOPATHY-RISK-CD    PIC X(08).
000390     05  PGXPROF-VARIANT-COUNT       PIC 9(03).
000400     05  PGXPROF-ALLELE-1            PIC X(10).
000410     05  PGXPROF-ALLELE-2            PIC X(10).
000420     05  FILLER                      PIC X(24).
000430
000440*    HOUSEKEEPING TABLE - ALL SIX GENE PROFILES FOR THE PATIENT
000450*    NOW IN PROCESS, LOADED BY 060-LOAD-PROFILE-TABLE IN PGXRISK
000460*    AND SEARCHED BY 300-EVALUATE-DRUG-RULES FOR EACH DRUG'S
000470*    PRIMARY GENE.
000480 01  PGX-PROFILE-TABLE.
000490     05  PGX-PROFILE-ENTRY OCCURS 6 TIMES
000500             INDEXED BY PROF-IDX.
000510         10  PGX-PE-GENE             PIC X(08).
000520         10  PGX-PE-DIPLOTYPE        PIC X(11).
000530         10  PGX-PE-PHENOTYPE        PIC X(24).
000540         10  PGX-PE-ACTIVITY-SCORE   PIC S9(01)V9(02) COMP-3.
000550         10  PGX-PE-MYOPATHY-RISK-CD PIC X(08).
000560         10  PGX-PE-VARIANT-COUNT    PIC 9(03).
000570         10  PGX-PE-ALLELE-1         PIC X(10).
000580         10  PGX-PE-ALLELE-2         PIC X(10).
000590
000600*    SAME SIX ENTRIES REDEFINED AS A FLAT CHARACTER STRING SO A
000610*    PATIENT'S WHOLE GENE PANEL CAN BE MOVED OR COMPARED IN ONE
000620*    STATEMENT WHEN 900-CLEANUP BUILDS THE QUALITY BLOCK.
000630 01  PGX-PROFILE-TABLE-FLAT REDEFINES PGX-PROFILE-TABLE.
000640     05  PGX-PTF-CHARS               PIC X(456).
000650
000660 77  PGX-PROFILE-COUNT               PIC S9(04) COMP VALUE ZERO.
